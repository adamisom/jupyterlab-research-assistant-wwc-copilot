000100******************************************************************
000200*    PAPRMSTR  -  RESEARCH-LIBRARY PAPER MASTER RECORD           *
000300*    ONE RECORD PER STUDY.  INDEXED VSAM, KEYED ON PAPER-ID.     *
000400*    RECORD WIDENED TO 251 BYTES (WAS 246) TO PICK UP A          *
000500*    TRAILING EXPANSION AREA, SAME AS EVERY OTHER RECORD IN      *
000600*    THIS SUITE.                                                *
000700******************************************************************
000800 01  PAPER-RECORD.
000900     05  PAPER-ID                PIC 9(05).
001000     05  PAPER-TITLE             PIC X(60).
001100     05  PAPER-AUTHORS           PIC X(60).
001200     05  PAPER-YEAR              PIC 9(04).
001300     05  PAPER-DOI               PIC X(30).
001400     05  CITATION-COUNT          PIC 9(06).
001500     05  PAPER-ABSTRACT          PIC X(80).
001600     05  HAS-FULL-TEXT           PIC X(01).
001700         88  PAPER-HAS-FULL-TEXT     VALUE 'Y'.
001800         88  PAPER-LACKS-FULL-TEXT   VALUE 'N'.
001900     05  FILLER                  PIC X(05).
