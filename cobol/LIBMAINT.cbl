000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LIBMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 05/21/90.
000600 DATE-COMPILED. 05/21/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES A BATCH OF LIBRARY-MAINTENANCE
001300*          TRANSACTIONS AGAINST THE PAPER MASTER - ADD A NEW
001400*          PAPER, IMPORT ONE FROM AN OUTSIDE FEED (WITH DUPLICATE
001500*          CHECKING), SEARCH THE LIBRARY FOR A TEXT STRING, OR
001600*          GET ONE PAPER BY ITS ID.
001700*
001800*          THE PAPER MASTER IS OPENED I-O SINCE THIS IS THE ONLY
001900*          PROGRAM IN THE SUITE THAT UPDATES IT.  ID ASSIGNMENT
002000*          IS CURRENT-MAX-ID PLUS ONE, SO THE FILE IS SCANNED
002100*          ONCE AT STARTUP TO ESTABLISH THE STARTING POINT.
002200*
002300******************************************************************
002400
002500         TRANSACTION FILE        -   DDS0001.TRANSACT
002600
002700         PAPER MASTER FILE       -   DDS0001.PAPERS   (I-O)
002800
002900         RESULTS FILE PRODUCED   -   DDS0001.LIBOUT
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*  CHANGE LOG
003500*
003600*  052190 JS  000000  ORIGINAL PROGRAM
003700*  091591 JS  000000  ADDED IMPORT TRANSACTION AND THE TITLE-MATCH
003800*                     DEDUP RULE PER THE LIBRARIAN'S REQUEST
003900*  042693 TGD 000000  IMPORT NOW UPDATES IN PLACE WHEN THE
004000*                     EXISTING RECORD HAS NO FULL TEXT ATTACHED,
004100*                     INSTEAD OF ALWAYS REJECTING THE DUPLICATE
004200*  071895 AK  000000  ADDED SEARCH TRANSACTION - SUBSTRING SCAN
004300*                     OF TITLE, ABSTRACT AND AUTHORS
004400*  030197 MM  000000  ADDED GET TRANSACTION FOR SINGLE-PAPER
004500*                     LOOKUPS FROM THE READING-ROOM TERMINALS
004600*  112598 MM  000000  GET AND SEARCH NOW HONOR AN OPTIONAL YEAR
004700*                     FILTER ON THE TRANSACTION, VIA THE NEW
004800*                     YRFILTER SUBROUTINE - PAPERS WITH YEAR
004900*                     ZERO ARE DROPPED WHENEVER A FILTER APPLIES
005000*  110899 JS  000000  Y2K REVIEW COMPLETE - PROGRAM CARRIES NO
005100*                     TWO-DIGIT YEAR FIELDS, NO CHANGES REQUIRED
005200*  061501 DK  000000  MAX-ID SCAN NOW USES ACCESS MODE DYNAMIC SO
005300*                     THE SAME OPEN CAN SEQUENTIAL-SCAN AT START
005400*                     AND RANDOM-READ/REWRITE FOR THE REST OF RUN
005500*  082604 KT  000000  CONTROL TOTALS LINE NOW BREAKS OUT ADDED /
005600*                     UPDATED / REJECTED / SEARCHED / GOTTEN
005700*
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT TRANSACT-FILE
007200     ASSIGN TO UT-S-TRANSACT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS TXFCODE.
007500
007600     SELECT PAPERS-FILE
007700            ASSIGN       TO PAPRMSTR
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE  IS DYNAMIC
008000            RECORD KEY   IS FD-PAPER-ID
008100            FILE STATUS  IS PPFCODE.
008200
008300     SELECT LIBOUT-FILE
008400     ASSIGN TO UT-S-LIBOUT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** ONE TRANSACTION PER LINE - SEE COPY TRANSACT BELOW FOR
009900****** THE FIELD LAYOUT.  UNUSED TAIL FIELDS ARRIVE BLANK.
010000 FD  TRANSACT-FILE
010100     RECORDING MODE IS V
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 20 TO 256 CHARACTERS
010400     DATA RECORD IS FD-TRANSACT-REC.
010500 01  FD-TRANSACT-REC  PIC X(256).
010600
010700****** PAPER MASTER - THE ONLY PROGRAM IN THE SUITE THAT OPENS
010800****** THIS FILE I-O RATHER THAN INPUT
010900 FD  PAPERS-FILE
011000     RECORD CONTAINS 251 CHARACTERS
011100     DATA RECORD IS FD-PAPER-REC.
011200 01  FD-PAPER-REC.
011300     05  FD-PAPER-ID         PIC 9(05).
011400     05  FILLER              PIC X(246).
011500
011600 FD  LIBOUT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 133 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS LIBOUT-REC.
012200 01  LIBOUT-REC  PIC X(133).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  TXFCODE                 PIC X(2).
012800         88 TX-CODE-READ    VALUE SPACES.
012900         88 TX-NO-MORE-DATA VALUE "10".
013000     05  PPFCODE                 PIC X(2).
013100         88 PP-CODE-READ    VALUE SPACES.
013200         88 PP-RECORD-FOUND VALUE "00".
013300         88 PP-RECORD-NOTFOUND VALUE "23".
013400     05  OFCODE                  PIC X(2).
013500         88 CODE-WRITE      VALUE SPACES.
013600
013700 COPY TRANSACT.
013800 COPY PAPRMSTR.
013900
014000****** TITLE-TRIM WORK - USED BY THE IMPORT DEDUP TEST AND BY
014100****** THE SEARCH SUBSTRING SCAN.  REDEFINES THE 60-BYTE TITLE
014200****** AS A CHARACTER TABLE SO A MANUAL SCAN CAN WALK IT ONE
014300****** BYTE AT A TIME - NO INTRINSIC FUNCTIONS ON THIS SHOP'S
014400****** COMPILER.
014500 01  SCAN-WORK.
014600     05  WK-SCAN-FIELD           PIC X(80).
014700     05  WK-SCAN-CHARS REDEFINES WK-SCAN-FIELD.
014800         10  WK-SCAN-CHAR        PIC X(01) OCCURS 80 TIMES.
014900     05  WK-SCAN-LEN             PIC 9(03) COMP.
015000     05  WK-SCAN-SUB             PIC 9(03) COMP.
015100
015200 01  MAX-ID-WORK.
015300     05  WK-MAX-PAPER-ID         PIC 9(05).
015400
015500****** WK-TITLE-A/B ARE REDEFINED AS CHARACTER TABLES SO THE
015600****** DEDUP TEST COMPARES ONE BYTE AT A TIME INSTEAD OF
015700****** RELYING ON AN INTRINSIC FUNCTION FOR THE COMPARE.
015800 01  IMPORT-WORK.
015900     05  WK-DUP-FOUND-SW         PIC X(01).
016000         88  WK-DUP-FOUND            VALUE "Y".
016100     05  WK-DUP-PAPER-ID         PIC 9(05).
016200     05  WK-TITLE-A               PIC X(60).
016300     05  WK-TITLE-A-CHARS REDEFINES WK-TITLE-A.
016400         10  WK-TITLE-A-CHAR      PIC X(01) OCCURS 60 TIMES.
016500     05  WK-TITLE-A-LEN           PIC 9(03) COMP.
016600     05  WK-TITLE-B               PIC X(60).
016700     05  WK-TITLE-B-CHARS REDEFINES WK-TITLE-B.
016800         10  WK-TITLE-B-CHAR      PIC X(01) OCCURS 60 TIMES.
016900     05  WK-TITLE-B-LEN           PIC 9(03) COMP.
017000     05  WK-TITLE-CMP-SUB         PIC 9(03) COMP.
017100     05  WK-TITLES-MATCH-SW       PIC X(01).
017200         88  WK-TITLES-MATCH          VALUE "Y".
017300
017400 01  SEARCH-WORK.
017500     05  WK-QUERY-LEN             PIC 9(03) COMP.
017600     05  WK-HIT-SW                PIC X(01).
017700         88  WK-HIT-FOUND             VALUE "Y".
017800     05  WK-SUBSTR-FOUND-SW       PIC X(01).
017900         88  WK-SUBSTR-FOUND          VALUE "Y".
018000
018100 01  YEAR-FILTER-LINKAGE.
018200     05  YF-FILTER-STRING         PIC X(10).
018300     05  YF-PAPER-YEAR            PIC 9(04).
018400     05  YF-PASSES-SW             PIC X(01).
018500         88  YF-PASSES                VALUE "Y".
018600
018700 01  LO-ADD-LINE.
018800     05  FILLER                  PIC X(15) VALUE "ADD      ID = ".
018900     05  LA-PAPER-ID-O           PIC 9(5).
019000     05  FILLER                  PIC X(04) VALUE SPACES.
019100     05  LA-TITLE-O              PIC X(60).
019200     05  FILLER                  PIC X(49) VALUE SPACES.
019300
019400 01  LO-IMPORT-LINE.
019500     05  FILLER                  PIC X(15) VALUE "IMPORT   ID = ".
019600     05  LI-PAPER-ID-O           PIC 9(5).
019700     05  FILLER                  PIC X(01) VALUE SPACE.
019800     05  LI-RESULT-O             PIC X(30).
019900     05  FILLER                  PIC X(01) VALUE SPACE.
020000     05  LI-TITLE-O              PIC X(60).
020100     05  FILLER                  PIC X(21) VALUE SPACES.
020200
020300 01  LO-SEARCH-HIT-LINE.
020400     05  FILLER                  PIC X(15) VALUE "SEARCH   ID = ".
020500     05  LS-PAPER-ID-O           PIC 9(5).
020600     05  FILLER                  PIC X(04) VALUE SPACES.
020700     05  LS-TITLE-O              PIC X(60).
020800     05  FILLER                  PIC X(49) VALUE SPACES.
020900
021000 01  LO-GET-LINE.
021100     05  FILLER                  PIC X(15) VALUE "GET      ID = ".
021200     05  LG-PAPER-ID-O           PIC 9(5).
021300     05  FILLER                  PIC X(04) VALUE SPACES.
021400     05  LG-TITLE-O              PIC X(60).
021500     05  FILLER                  PIC X(01) VALUE SPACE.
021600     05  LG-YEAR-O               PIC 9(4).
021700     05  FILLER                  PIC X(41) VALUE SPACES.
021800
021900 01  LO-NOTFOUND-LINE.
022000     05  FILLER                  PIC X(15) VALUE "GET      ID = ".
022100     05  LN-PAPER-ID-O           PIC 9(5).
022200     05  FILLER                  PIC X(01) VALUE SPACE.
022300     05  FILLER                  PIC X(30) VALUE
022400             "NOT FOUND OR FILTERED BY YEAR".
022500     05  FILLER                  PIC X(82) VALUE SPACES.
022600
022700 01  LO-TOTALS-LINE.
022800     05  FILLER                  PIC X(10) VALUE "TOTALS - ".
022900     05  FILLER                  PIC X(07) VALUE "ADDED ".
023000     05  LT-ADDED-O              PIC ZZZZ9.
023100     05  FILLER                  PIC X(10) VALUE "  UPDATED ".
023200     05  LT-UPDATED-O            PIC ZZZZ9.
023300     05  FILLER                  PIC X(10) VALUE "  REJECTED".
023400     05  LT-REJECTED-O           PIC ZZZZ9.
023500     05  FILLER                  PIC X(10) VALUE "  SEARCHED".
023600     05  LT-SEARCHED-O           PIC ZZZZ9.
023700     05  FILLER                  PIC X(08) VALUE "  GOTTEN".
023800     05  LT-GOTTEN-O             PIC ZZZZ9.
023900     05  FILLER                  PIC X(31) VALUE SPACES.
024000
024100 01  COUNTERS-AND-ACCUMULATORS.
024200     05 TRANS-READ               PIC 9(7) COMP.
024300     05 COUNT-ADDED              PIC 9(7) COMP.
024400     05 COUNT-UPDATED            PIC 9(7) COMP.
024500     05 COUNT-REJECTED           PIC 9(7) COMP.
024600     05 COUNT-SEARCHED           PIC 9(7) COMP.
024700     05 COUNT-SEARCH-HITS        PIC 9(7) COMP.
024800     05 COUNT-GOTTEN             PIC 9(7) COMP.
024900
025000 01  FLAGS-AND-SWITCHES.
025100     05 MORE-TRANS-SW            PIC X(01) VALUE "Y".
025200         88 NO-MORE-TRANS VALUE "N".
025300     05 MORE-PAPER-SW            PIC X(01) VALUE "Y".
025400         88 NO-MORE-PAPERS VALUE "N".
025500
025600 COPY ABENDREC.
025700
025800 PROCEDURE DIVISION.
025900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000     PERFORM 100-MAINLINE THRU 100-EXIT
026100             UNTIL NO-MORE-TRANS.
026200     PERFORM 900-CLEANUP THRU 900-EXIT.
026300     MOVE ZERO TO RETURN-CODE.
026400     GOBACK.
026500
026600 000-HOUSEKEEPING.
026700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026800     DISPLAY "******** BEGIN JOB LIBMAINT ********".
026900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027000     PERFORM 050-FIND-MAX-ID THRU 050-EXIT.
027100     PERFORM 950-READ-TRANSACTION THRU 950-EXIT.
027200 000-EXIT.
027300     EXIT.
027400
027500****** SCANS THE MASTER ONCE, ASCENDING BY KEY, TO ESTABLISH THE
027600****** STARTING POINT FOR NEW-ID ASSIGNMENT.  THE FILE STAYS
027700****** POSITIONED FOR RANDOM ACCESS AFTERWARD SINCE THE PROGRAM
027800****** OPENED IT WITH ACCESS MODE DYNAMIC.
027900 050-FIND-MAX-ID.                                                 DK061501
028000     MOVE "050-FIND-MAX-ID" TO PARA-NAME.
028100     MOVE ZERO TO WK-MAX-PAPER-ID.
028200     MOVE "Y" TO MORE-PAPER-SW.
028300     PERFORM 055-READ-NEXT-PAPER THRU 055-EXIT
028400             UNTIL NO-MORE-PAPERS.
028500 050-EXIT.
028600     EXIT.
028700
028800 055-READ-NEXT-PAPER.
028900     MOVE "055-READ-NEXT-PAPER" TO PARA-NAME.
029000     READ PAPERS-FILE NEXT RECORD INTO PAPER-RECORD
029100         AT END
029200             MOVE "N" TO MORE-PAPER-SW
029300             GO TO 055-EXIT
029400     END-READ.
029500     IF PAPER-ID > WK-MAX-PAPER-ID
029600         MOVE PAPER-ID TO WK-MAX-PAPER-ID
029700     END-IF.
029800 055-EXIT.
029900     EXIT.
030000
030100 100-MAINLINE.
030200     MOVE "100-MAINLINE" TO PARA-NAME.
030300     ADD +1 TO TRANS-READ.
030400     IF TX-ADD
030500         PERFORM 200-ADD-PAPER THRU 200-EXIT
030600     ELSE IF TX-IMPORT
030700         PERFORM 300-IMPORT-PAPER THRU 300-EXIT
030800     ELSE IF TX-SEARCH
030900         PERFORM 400-SEARCH-PAPER THRU 400-EXIT
031000     ELSE IF TX-GET
031100         PERFORM 450-GET-PAPER THRU 450-EXIT
031200     ELSE
031300         DISPLAY "*** UNKNOWN TRANSACTION TYPE - IGNORED ***"
031400         DISPLAY TX-TYPE.
031500     PERFORM 950-READ-TRANSACTION THRU 950-EXIT.
031600 100-EXIT.
031700     EXIT.
031800
031900****** NEW PAPER = CURRENT MAX ID + 1.  THE CALLER'S TX-DATA IS
032000****** ALREADY LAID OUT FIELD FOR FIELD LIKE PAPER-RECORD, SO
032100****** THE BODY MOVES OVER AS A GROUP.
032200 200-ADD-PAPER.
032300     MOVE "200-ADD-PAPER" TO PARA-NAME.
032400     ADD +1 TO WK-MAX-PAPER-ID.
032500     MOVE WK-MAX-PAPER-ID  TO PAPER-ID.
032600     MOVE TX-TITLE         TO PAPER-TITLE.
032700     MOVE TX-AUTHORS       TO PAPER-AUTHORS.
032800     MOVE TX-YEAR          TO PAPER-YEAR.
032900     MOVE TX-DOI           TO PAPER-DOI.
033000     MOVE TX-CITATION-COUNT TO CITATION-COUNT.
033100     MOVE TX-ABSTRACT      TO PAPER-ABSTRACT.
033200     MOVE TX-HAS-FULL-TEXT TO HAS-FULL-TEXT.
033300     WRITE FD-PAPER-REC FROM PAPER-RECORD
033400         INVALID KEY
033500             DISPLAY "*** ADD FAILED - DUPLICATE KEY ***"
033600             GO TO 1000-ABEND-RTN
033700     END-WRITE.
033800     ADD +1 TO COUNT-ADDED.
033900     MOVE PAPER-ID  TO LA-PAPER-ID-O.
034000     MOVE TX-TITLE  TO LA-TITLE-O.
034100     WRITE LIBOUT-REC FROM LO-ADD-LINE.
034200 200-EXIT.
034300     EXIT.
034400
034500****** DEDUP ON EXACT TRIMMED TITLE MATCH.  A MATCH WITH
034600****** HAS-FULL-TEXT = 'N' IS UPDATED IN PLACE AND FLAGGED
034700****** "UPDATED"; A MATCH WITH 'Y' IS REJECTED; NO MATCH FALLS
034800****** THROUGH TO THE SAME ADD LOGIC AS A FRESH PAPER.
034900 300-IMPORT-PAPER.                                                JS091591
035000     MOVE "300-IMPORT-PAPER" TO PARA-NAME.
035100     MOVE "N" TO WK-DUP-FOUND-SW.
035200     PERFORM 310-SCAN-FOR-DUPLICATE THRU 310-EXIT.
035300     IF WK-DUP-FOUND
035400         MOVE WK-DUP-PAPER-ID TO FD-PAPER-ID
035500         READ PAPERS-FILE INTO PAPER-RECORD
035600         IF NOT PP-RECORD-FOUND
035700             DISPLAY "*** IMPORT LOOKUP FAILED ***"
035800             MOVE "*** PROBLEM READING PAPRMSTR" TO ABEND-REASON
035900             MOVE PPFCODE TO EXPECTED-VAL
036000             GO TO 1000-ABEND-RTN
036100         END-IF
036200         IF PAPER-HAS-FULL-TEXT
036300             PERFORM 330-REJECT-DUPLICATE THRU 330-EXIT
036400         ELSE
036500             PERFORM 320-UPDATE-DUPLICATE THRU 320-EXIT
036600         END-IF
036700     ELSE
036800         PERFORM 200-ADD-PAPER THRU 200-EXIT
036900     END-IF.
037000 300-EXIT.
037100     EXIT.
037200
037300****** WALKS THE MASTER SEQUENTIALLY SINCE THE ONLY KEY THE FILE
037400****** CARRIES IS PAPER-ID, NOT TITLE.  BOTH SIDES OF THE
037500****** COMPARE ARE RIGHT-TRIMMED FIRST PER THE DEDUP RULE.
037600 310-SCAN-FOR-DUPLICATE.
037700     MOVE "310-SCAN-FOR-DUPLICATE" TO PARA-NAME.
037800     MOVE TX-TITLE TO WK-SCAN-FIELD.
037900     PERFORM 600-MEASURE-LENGTH THRU 600-EXIT.
038000     IF WK-SCAN-LEN = ZERO
038100         MOVE 1 TO WK-SCAN-LEN
038200     END-IF.
038300     MOVE WK-SCAN-LEN TO WK-TITLE-A-LEN.
038400     MOVE TX-TITLE(1:60) TO WK-TITLE-A.
038500     MOVE "Y" TO MORE-PAPER-SW.
038600     PERFORM 315-SCAN-ONE-PAPER THRU 315-EXIT
038700             UNTIL NO-MORE-PAPERS OR WK-DUP-FOUND.
038800 310-EXIT.
038900     EXIT.
039000
039100 315-SCAN-ONE-PAPER.
039200     MOVE "315-SCAN-ONE-PAPER" TO PARA-NAME.
039300     READ PAPERS-FILE NEXT RECORD INTO PAPER-RECORD
039400         AT END
039500             MOVE "N" TO MORE-PAPER-SW
039600             GO TO 315-EXIT
039700     END-READ.
039800     MOVE PAPER-TITLE TO WK-SCAN-FIELD.
039900     PERFORM 600-MEASURE-LENGTH THRU 600-EXIT.
040000     IF WK-SCAN-LEN = ZERO
040100         MOVE 1 TO WK-SCAN-LEN
040200     END-IF.
040300     MOVE WK-SCAN-LEN TO WK-TITLE-B-LEN.
040400     MOVE PAPER-TITLE(1:60) TO WK-TITLE-B.
040500     MOVE "N" TO WK-TITLES-MATCH-SW.
040600     IF WK-TITLE-A-LEN = WK-TITLE-B-LEN
040700         MOVE "Y" TO WK-TITLES-MATCH-SW
040800         PERFORM 317-COMPARE-ONE-CHAR THRU 317-EXIT
040900                 VARYING WK-TITLE-CMP-SUB FROM 1 BY 1
041000                 UNTIL WK-TITLE-CMP-SUB > WK-TITLE-A-LEN
041100                    OR NOT WK-TITLES-MATCH
041200     END-IF.
041300     IF WK-TITLES-MATCH
041400         MOVE "Y" TO WK-DUP-FOUND-SW
041500         MOVE PAPER-ID TO WK-DUP-PAPER-ID
041600     END-IF.
041700 315-EXIT.
041800     EXIT.
041900
042000 317-COMPARE-ONE-CHAR.
042100     IF WK-TITLE-A-CHAR(WK-TITLE-CMP-SUB) NOT =
042200        WK-TITLE-B-CHAR(WK-TITLE-CMP-SUB)
042300         MOVE "N" TO WK-TITLES-MATCH-SW
042400     END-IF.
042500 317-EXIT.
042600     EXIT.
042700
042800 320-UPDATE-DUPLICATE.                                            TG042693
042900     MOVE "320-UPDATE-DUPLICATE" TO PARA-NAME.
043000     MOVE TX-TITLE          TO PAPER-TITLE.
043100     MOVE TX-AUTHORS        TO PAPER-AUTHORS.
043200     MOVE TX-YEAR           TO PAPER-YEAR.
043300     MOVE TX-DOI            TO PAPER-DOI.
043400     MOVE TX-CITATION-COUNT TO CITATION-COUNT.
043500     MOVE TX-ABSTRACT       TO PAPER-ABSTRACT.
043600     MOVE "Y"               TO HAS-FULL-TEXT.
043700     REWRITE FD-PAPER-REC FROM PAPER-RECORD
043800         INVALID KEY
043900             DISPLAY "*** IMPORT UPDATE FAILED ***"
044000             GO TO 1000-ABEND-RTN
044100     END-REWRITE.
044200     ADD +1 TO COUNT-UPDATED.
044300     MOVE PAPER-ID  TO LI-PAPER-ID-O.
044400     MOVE "DUPLICATE, UPDATED"    TO LI-RESULT-O.
044500     MOVE TX-TITLE  TO LI-TITLE-O.
044600     WRITE LIBOUT-REC FROM LO-IMPORT-LINE.
044700 320-EXIT.
044800     EXIT.
044900
045000 330-REJECT-DUPLICATE.
045100     MOVE "330-REJECT-DUPLICATE" TO PARA-NAME.
045200     ADD +1 TO COUNT-REJECTED.
045300     MOVE PAPER-ID  TO LI-PAPER-ID-O.
045400     MOVE "DUPLICATE, ALREADY HAS PDF" TO LI-RESULT-O.
045500     MOVE TX-TITLE  TO LI-TITLE-O.
045600     WRITE LIBOUT-REC FROM LO-IMPORT-LINE.
045700 330-EXIT.
045800     EXIT.
045900
046000****** CASE-SENSITIVE SUBSTRING SCAN OF TITLE, ABSTRACT OR
046100****** AUTHORS AGAINST TX-SEARCH-STRING.  AN OPTIONAL YEAR
046200****** FILTER ON THE TRANSACTION RESTRICTS THE HIT LIST THE
046300****** SAME WAY 450-GET-PAPER RESTRICTS A SINGLE LOOKUP.
046400 400-SEARCH-PAPER.                                                AK071895
046500     MOVE "400-SEARCH-PAPER" TO PARA-NAME.
046600     ADD +1 TO COUNT-SEARCHED.
046700     MOVE TX-SEARCH-STRING TO WK-SCAN-FIELD.
046800     PERFORM 600-MEASURE-LENGTH THRU 600-EXIT.
046900     MOVE WK-SCAN-LEN TO WK-QUERY-LEN.
047000     MOVE "Y" TO MORE-PAPER-SW.
047100     PERFORM 410-SEARCH-ONE-PAPER THRU 410-EXIT
047200             UNTIL NO-MORE-PAPERS.
047300 400-EXIT.
047400     EXIT.
047500
047600 410-SEARCH-ONE-PAPER.
047700     MOVE "410-SEARCH-ONE-PAPER" TO PARA-NAME.
047800     READ PAPERS-FILE NEXT RECORD INTO PAPER-RECORD
047900         AT END
048000             MOVE "N" TO MORE-PAPER-SW
048100             GO TO 410-EXIT
048200     END-READ.
048300     MOVE "N" TO WK-HIT-SW.
048400     MOVE PAPER-TITLE TO WK-SCAN-FIELD.
048500     PERFORM 420-TEST-CONTAINS THRU 420-EXIT.
048600     IF WK-SUBSTR-FOUND
048700         MOVE "Y" TO WK-HIT-SW
048800     END-IF.
048900     IF NOT WK-HIT-FOUND
049000         MOVE PAPER-ABSTRACT TO WK-SCAN-FIELD
049100         PERFORM 420-TEST-CONTAINS THRU 420-EXIT
049200         IF WK-SUBSTR-FOUND
049300             MOVE "Y" TO WK-HIT-SW
049400         END-IF
049500     END-IF.
049600     IF NOT WK-HIT-FOUND
049700         MOVE PAPER-AUTHORS TO WK-SCAN-FIELD
049800         PERFORM 420-TEST-CONTAINS THRU 420-EXIT
049900         IF WK-SUBSTR-FOUND
050000             MOVE "Y" TO WK-HIT-SW
050100         END-IF
050200     END-IF.
050300     IF WK-HIT-FOUND
050400         MOVE PAPER-YEAR TO YF-PAPER-YEAR
050500         MOVE TX-YEAR-FILTER TO YF-FILTER-STRING
050600         CALL 'YRFILTER' USING YEAR-FILTER-LINKAGE
050700         IF YF-PASSES
050800             ADD +1 TO COUNT-SEARCH-HITS
050900             MOVE PAPER-ID TO LS-PAPER-ID-O
051000             MOVE PAPER-TITLE TO LS-TITLE-O
051100             WRITE LIBOUT-REC FROM LO-SEARCH-HIT-LINE
051200         END-IF
051300     END-IF.
051400 410-EXIT.
051500     EXIT.
051600
051700****** MANUAL SUBSTRING TEST - IS TX-SEARCH-STRING (LENGTH
051800****** WK-QUERY-LEN) PRESENT ANYWHERE IN WK-SCAN-FIELD?  NO
051900****** INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER SO THE
052000****** SLIDE IS DONE BY HAND, ONE STARTING POSITION AT A TIME.
052100 420-TEST-CONTAINS.
052200     MOVE "420-TEST-CONTAINS" TO PARA-NAME.
052300     MOVE "N" TO WK-SUBSTR-FOUND-SW.
052400     IF WK-QUERY-LEN = ZERO
052500         GO TO 420-EXIT
052600     END-IF.
052700     MOVE 1 TO WK-SCAN-SUB.
052800     PERFORM 425-TEST-ONE-POSITION THRU 425-EXIT
052900             VARYING WK-SCAN-SUB FROM 1 BY 1
053000             UNTIL WK-SCAN-SUB > (81 - WK-QUERY-LEN)
053100                OR WK-SUBSTR-FOUND.
053200 420-EXIT.
053300     EXIT.
053400
053500 425-TEST-ONE-POSITION.
053600     IF WK-SCAN-FIELD(WK-SCAN-SUB:WK-QUERY-LEN) =
053700        TX-SEARCH-STRING(1:WK-QUERY-LEN)
053800         MOVE "Y" TO WK-SUBSTR-FOUND-SW
053900     END-IF.
054000 425-EXIT.
054100     EXIT.
054200
054300****** DIRECT KEYED READ.  A YEAR FILTER ON THE TRANSACTION IS
054400****** APPLIED THE SAME WAY THE READING-ROOM TERMINALS APPLY IT
054500****** TO A LISTING - IF THE FILTER IS ACTIVE AND WELL FORMED
054600****** AND THE PAPER'S YEAR FAILS IT (INCLUDING YEAR ZERO), THE
054700****** LOOKUP COMES BACK AS NOT FOUND.
054800 450-GET-PAPER.                                                   MM030197
054900     MOVE "450-GET-PAPER" TO PARA-NAME.
055000     ADD +1 TO COUNT-GOTTEN.
055100     MOVE TX-PAPER-ID TO FD-PAPER-ID.
055200     READ PAPERS-FILE INTO PAPER-RECORD.
055300     IF NOT PP-RECORD-FOUND
055400         MOVE TX-PAPER-ID TO LN-PAPER-ID-O
055500         WRITE LIBOUT-REC FROM LO-NOTFOUND-LINE
055600         GO TO 450-EXIT
055700     END-IF.
055800     MOVE PAPER-YEAR TO YF-PAPER-YEAR.
055900     MOVE TX-YEAR-FILTER TO YF-FILTER-STRING.
056000     CALL 'YRFILTER' USING YEAR-FILTER-LINKAGE.
056100     IF YF-PASSES
056200         MOVE PAPER-ID TO LG-PAPER-ID-O
056300         MOVE PAPER-TITLE TO LG-TITLE-O
056400         MOVE PAPER-YEAR TO LG-YEAR-O
056500         WRITE LIBOUT-REC FROM LO-GET-LINE
056600     ELSE
056700         MOVE TX-PAPER-ID TO LN-PAPER-ID-O
056800         WRITE LIBOUT-REC FROM LO-NOTFOUND-LINE
056900     END-IF.
057000 450-EXIT.
057100     EXIT.
057200
057300****** BACKS UP FROM POSITION 80 OF WK-SCAN-FIELD UNTIL A
057400****** NON-BLANK BYTE IS FOUND - THE SAME TRAILING-BLANK
057500****** MEASURE USED THROUGHOUT THE EXPORT SUITE.
057600 600-MEASURE-LENGTH.
057700     MOVE "600-MEASURE-LENGTH" TO PARA-NAME.
057800     MOVE 80 TO WK-SCAN-LEN.
057900     PERFORM 605-BACK-UP-ONE THRU 605-EXIT
058000             UNTIL WK-SCAN-LEN = ZERO
058100                OR WK-SCAN-CHAR(WK-SCAN-LEN) NOT = SPACE.
058200 600-EXIT.
058300     EXIT.
058400
058500 605-BACK-UP-ONE.
058600     SUBTRACT 1 FROM WK-SCAN-LEN.
058700 605-EXIT.
058800     EXIT.
058900
059000 800-OPEN-FILES.
059100     MOVE "800-OPEN-FILES" TO PARA-NAME.
059200     OPEN INPUT TRANSACT-FILE.
059300     OPEN I-O PAPERS-FILE.
059400     OPEN OUTPUT LIBOUT-FILE, SYSOUT.
059500 800-EXIT.
059600     EXIT.
059700
059800 850-CLOSE-FILES.
059900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060000     CLOSE TRANSACT-FILE, PAPERS-FILE, LIBOUT-FILE, SYSOUT.
060100 850-EXIT.
060200     EXIT.
060300
060400 900-CLEANUP.
060500     MOVE "900-CLEANUP" TO PARA-NAME.
060600     MOVE COUNT-ADDED     TO LT-ADDED-O.
060700     MOVE COUNT-UPDATED   TO LT-UPDATED-O.
060800     MOVE COUNT-REJECTED  TO LT-REJECTED-O.
060900     MOVE COUNT-SEARCH-HITS TO LT-SEARCHED-O.
061000     MOVE COUNT-GOTTEN    TO LT-GOTTEN-O.
061100     WRITE LIBOUT-REC FROM LO-TOTALS-LINE.
061200
061300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061400
061500     DISPLAY "** TRANSACTIONS READ **".
061600     DISPLAY  TRANS-READ.
061700     DISPLAY "** ADDED/UPDATED/REJECTED **".
061800     DISPLAY  COUNT-ADDED.
061900     DISPLAY  COUNT-UPDATED.
062000     DISPLAY  COUNT-REJECTED.
062100     DISPLAY "** SEARCH HITS/GOTTEN **".
062200     DISPLAY  COUNT-SEARCH-HITS.
062300     DISPLAY  COUNT-GOTTEN.
062400     DISPLAY "******** NORMAL END OF JOB LIBMAINT ********".
062500 900-EXIT.
062600     EXIT.
062700
062800 950-READ-TRANSACTION.
062900     MOVE "950-READ-TRANSACTION" TO PARA-NAME.
063000     READ TRANSACT-FILE INTO LIBMAINT-TRANSACTION-RECORD
063100         AT END
063200             MOVE "N" TO MORE-TRANS-SW
063300             GO TO 950-EXIT
063400     END-READ.
063500 950-EXIT.
063600     EXIT.
063700
063800 1000-ABEND-RTN.
063900     WRITE SYSOUT-REC FROM ABEND-REC.
064000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064100     DISPLAY "*** ABNORMAL END - LIBMAINT ***" UPON CONSOLE.
064200     DIVIDE ZERO-VAL INTO ONE-VAL.
