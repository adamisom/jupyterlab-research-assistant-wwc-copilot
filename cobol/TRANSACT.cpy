000100******************************************************************
000200*    TRANSACT  -  LIBRARY MAINTENANCE TRANSACTION RECORD         *
000300*    LINE-SEQUENTIAL, VARIABLE LENGTH.  ONE RECORD PER ADD /     *
000400*    IMPORT / SEARCH / GET REQUEST AGAINST THE PAPER MASTER.     *
000500*    THE COMMON HEADER IS FIXED; THE TAIL VARIES BY TXN-TYPE.    *
000600******************************************************************
000700 01  LIBMAINT-TRANSACTION-RECORD.
000800     05  TX-TYPE                 PIC X(06).
000900         88  TX-ADD                  VALUE 'ADD   '.
001000         88  TX-IMPORT               VALUE 'IMPORT'.
001100         88  TX-SEARCH               VALUE 'SEARCH'.
001200         88  TX-GET                  VALUE 'GET   '.
001300     05  TX-PAPER-ID              PIC 9(05).
001400     05  TX-YEAR-FILTER           PIC X(10).
001500     05  TX-DATA.
001600         10  TX-TITLE             PIC X(60).
001700         10  TX-AUTHORS           PIC X(60).
001800         10  TX-YEAR              PIC 9(04).
001900         10  TX-DOI               PIC X(30).
002000         10  TX-CITATION-COUNT    PIC 9(06).
002100         10  TX-ABSTRACT          PIC X(80).
002200         10  TX-HAS-FULL-TEXT     PIC X(01).
002300     05  TX-SEARCH-STRING         PIC X(60).
002400     05  FILLER                   PIC X(10).
