000100******************************************************************
000200*    WWCASSM  -  WWC QUALITY-STANDARDS ASSESSMENT RESULT RECORD  *
000300*    ONE RECORD WRITTEN PER PAPER RATED BY WWCASSES.             *
000400******************************************************************
000500 01  WWC-ASSESSMENT-RECORD.
000600     05  WA-PAPER-ID             PIC 9(05).
000700     05  WA-BOUNDARY             PIC X(10).
000800     05  WA-OVERALL-ATTR         PIC 9V9(4).
000900     05  WA-OVERALL-ATTR-KNOWN   PIC X(01).
001000         88  WA-OVERALL-ATTR-COMPUTED  VALUE 'Y'.
001100     05  WA-DIFF-ATTR            PIC 9V9(4).
001200     05  WA-DIFF-ATTR-KNOWN      PIC X(01).
001300         88  WA-DIFF-ATTR-COMPUTED     VALUE 'Y'.
001400     05  WA-HIGH-ATTR            PIC X(01).
001500         88  WA-HIGH-ATTR-YES        VALUE 'Y'.
001600         88  WA-HIGH-ATTR-NO         VALUE 'N'.
001700         88  WA-HIGH-ATTR-UNKNOWN    VALUE SPACE.
001800     05  WA-BASE-ES              PIC S9(02)V9(4).
001900     05  WA-BASE-EQUIV           PIC X(01).
002000         88  WA-BASELINE-EQUIVALENT  VALUE 'Y'.
002100     05  WA-RATING               PIC X(02).
002200         88  WA-RATING-WITHOUT-RESV  VALUE 'WO'.
002300         88  WA-RATING-WITH-RESV     VALUE 'WR'.
002400         88  WA-RATING-DOES-NOT-MEET VALUE 'DN'.
002500     05  WA-JUSTIFICATION        PIC X(80).
002600     05  FILLER                  PIC X(15).
