000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MASTATFN.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. RESEARCH COMPUTING CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMMON MATH-SERVICE SUBPROGRAM CALLED BY THE META-
001400*          ANALYSIS SUITE (WWCASSES, METANALZ) WHENEVER A SQUARE
001500*          ROOT, A STUDENT'S T CRITICAL VALUE, A STUDENT'S T
001600*          TWO-TAILED P-VALUE, OR A CHI-SQUARE UPPER-TAIL
001700*          P-VALUE IS NEEDED.  THE SHOP HAS NO MATH LIBRARY LINK-
001800*          EDITED INTO BATCH COBOL, SO THE ROUTINES BELOW USE
001900*          NEWTON ITERATION FOR THE SQUARE ROOT AND THE OLD
002000*          PRINTED-TABLE-PLUS-INTERPOLATION METHOD FOR THE T AND
002100*          CHI-SQUARE DISTRIBUTIONS - THE SAME METHOD THE STAT
002200*          LAB USED BY HAND BEFORE THIS WAS PUT ON THE COMPUTER.
002300*
002400******************************************************************
002500*  CHANGE LOG
002600*
002700*  031489 RH  000000  ORIGINAL PROGRAM - SQRT AND T-CRITICAL ONLY
002800*  051189 RH  000041  ADDED T-PVALUE FUNCTION FOR SIGNIFICANCE
002900*                     TESTING OF THE POOLED EFFECT
003000*  090790 RH  000077  ADDED CHI-SQUARE P-VALUE FOR THE Q STATISTIC
003100*  022691 DK  000103  EXTENDED CHI-SQUARE TABLE FOR DF UP TO 20;
003200*                     LARGE-DF PATHS NOW USE NORMAL APPROXIMATION
003300*  071593 DK  000119  FIX: SQRT OF ZERO WAS LOOPING - RETURN ZERO
003400*                     WITHOUT ITERATING WHEN INPUT NOT POSITIVE
003500*  040297 MM  000144  ROUNDED NEWTON ITERATION RESULT PER STAT LAB
003600*                     REQUEST (WAS TRUNCATING LAST DIGIT)
003700*  110899 JS  000162  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003800*                     NO CHANGES REQUIRED.  SIGNED OFF FOR Y2K.
003900*  051301 MM  000163  WIDENED MSF-OUTPUT-VAL TO AVOID TRUNCATION
004000*                     OF LARGE CHI-SQUARE CRITICAL VALUES
004100*  082604 KT  000181  ADDED BOUNDS CHECK ON MSF-DF BEFORE TABLE
004200*                     LOOKUP - PROTECT AGAINST NEGATIVE PARM
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 01  MISC-WORK-FIELDS.
005800     05  WS-SQRT-X               PIC S9(07)V9(6) COMP-3.
005900     05  WS-SQRT-GUESS           PIC S9(07)V9(6) COMP-3.
006000     05  WS-SQRT-ITER            PIC 9(02) COMP.
006100     05  FILLER                  PIC X(10).
006200
006300******************************************************************
006400*    STUDENT'S T CRITICAL-VALUE / P-VALUE TABLE.  ONE-TAIL ALPHA
006500*    COLUMNS .10/.05/.025/.01/.005/.001.  ROW 8 (DF 999) IS THE
006600*    NORMAL-DEVIATE ("LARGE SAMPLE") ROW, USED BOTH AS THE T-
006700*    TABLE'S ASYMPTOTE AND AS THE Z-TABLE FOR THE LARGE-DF CHI-
006800*    SQUARE APPROXIMATION FURTHER DOWN.
006900******************************************************************
007000 01  T-STAT-TABLE.
007100     05  TT-ROW OCCURS 8 TIMES.
007200         10  TT-DF               PIC 9(03).
007300         10  TT-C OCCURS 6 TIMES PIC 9(03)V9(03).
007400     05  TT-ROW-ALT REDEFINES TT-ROW
007500         PIC X(39) OCCURS 8 TIMES.
007600     05  FILLER                  PIC X(08).
007700
007800 01  TWOTAIL-ALPHA-TABLE.
007900     05  TWOTAIL-ALPHA OCCURS 6 TIMES PIC 9V9(03).
008000     05  FILLER                  PIC X(08).
008100
008200******************************************************************
008300*    CHI-SQUARE UPPER-TAIL CRITICAL-VALUE TABLE, DF 1-20.  FOR
008400*    DF > 20 THE LARGE-DF APPROXIMATION IN PARAGRAPH 440 IS USED
008500*    INSTEAD OF EXTENDING THIS TABLE.
008600******************************************************************
008700 01  CHI-STAT-TABLE.
008800     05  CT-ROW OCCURS 7 TIMES.
008900         10  CT-DF               PIC 9(03).
009000         10  CT-C OCCURS 6 TIMES PIC 9(03)V9(03).
009100     05  CT-ROW-ALT REDEFINES CT-ROW
009200         PIC X(39) OCCURS 7 TIMES.
009300     05  FILLER                  PIC X(08).
009400
009500 01  UPPERTAIL-ALPHA-TABLE.
009600     05  UPPERTAIL-ALPHA OCCURS 6 TIMES PIC 9V9(03).
009700     05  FILLER                  PIC X(08).
009800
009900 01  TABLE-LOOKUP-WORK.
010000     05  TL-ROW-IDX              PIC 9(02) COMP.
010100     05  TL-COL-IDX              PIC 9(02) COMP.
010200     05  TL-BRACKET-FOUND        PIC X(01).
010300         88  TL-BRACKET-IS-FOUND     VALUE 'Y'.
010400     05  TL-ABS-STAT             PIC 9(07)V9(04) COMP-3.
010500     05  TL-LOW-C                PIC 9(03)V9(03) COMP-3.
010600     05  TL-HIGH-C               PIC 9(03)V9(03) COMP-3.
010700     05  TL-LOW-ALPHA            PIC 9V9(03) COMP-3.
010800     05  TL-HIGH-ALPHA           PIC 9V9(03) COMP-3.
010900     05  TL-Z-VALUE              PIC 9(03)V9(03) COMP-3.
011000     05  TL-LARGE-DF-CRIT        PIC S9(07)V9(04) COMP-3.
011100
011200 01  PARA-NAME                   PIC X(30).
011300
011400 LINKAGE SECTION.
011500 01  MASTATFN-PARM.
011600     05  MSF-FUNCTION            PIC 9(01).
011700         88  MSF-SQRT                VALUE 1.
011800         88  MSF-T-CRITICAL          VALUE 2.
011900         88  MSF-T-PVALUE            VALUE 3.
012000         88  MSF-CHISQ-PVALUE        VALUE 4.
012100     05  MSF-DF                  PIC 9(03).
012200     05  MSF-DF-EDIT REDEFINES MSF-DF
012300         PIC X(03).
012400     05  MSF-INPUT-VAL           PIC S9(07)V9(06).
012500     05  MSF-OUTPUT-VAL          PIC S9(07)V9(06).
012600     05  MSF-RETURN-CD           PIC S9(04) COMP.
012700
012800 PROCEDURE DIVISION USING MASTATFN-PARM.
012900 0000-MASTATFN-MAIN.                                              KT082604
013000     MOVE "0000-MASTATFN-MAIN" TO PARA-NAME.
013100*    082604 KT - BAD PARM PROTECTION.  A NON-NUMERIC MSF-DF
013200*    USED TO SEND THE TABLE-LOOKUP SUBSCRIPTS OFF THE END OF
013300*    THE STATISTICAL TABLES BELOW; THIS SHOP HAS SEEN A CALLING
013400*    PROGRAM PASS AN UNINITIALIZED WORKING-STORAGE FIELD ONCE
013500*    BEFORE, SO THE PARM IS VALIDATED BEFORE IT IS TRUSTED.
013600     IF MSF-DF-EDIT NOT NUMERIC
013700         MOVE 99 TO MSF-RETURN-CD
013800         GOBACK.
013900     PERFORM 050-LOAD-STAT-TABLES THRU 050-EXIT.
014000     MOVE ZERO TO MSF-OUTPUT-VAL.
014100
014200     IF MSF-SQRT
014300         PERFORM 100-SQUARE-ROOT THRU 100-EXIT
014400     ELSE IF MSF-T-CRITICAL
014500         PERFORM 200-T-CRITICAL THRU 200-EXIT
014600     ELSE IF MSF-T-PVALUE
014700         PERFORM 300-T-PVALUE THRU 300-EXIT
014800     ELSE IF MSF-CHISQ-PVALUE
014900         PERFORM 400-CHISQ-PVALUE THRU 400-EXIT.
015000
015100     MOVE ZERO TO MSF-RETURN-CD.
015200     GOBACK.
015300
015400 050-LOAD-STAT-TABLES.
015500     MOVE "050-LOAD-STAT-TABLES" TO PARA-NAME.
015600*    T-TABLE - ONE-TAIL ALPHA .10 .05 .025 .01 .005 .001
015700     MOVE 001 TO TT-DF(1).
015800     MOVE 003.078 TO TT-C(1,1). MOVE 006.314 TO TT-C(1,2).
015900     MOVE 012.706 TO TT-C(1,3). MOVE 031.821 TO TT-C(1,4).
016000     MOVE 063.657 TO TT-C(1,5). MOVE 318.313 TO TT-C(1,6).
016100     MOVE 002 TO TT-DF(2).
016200     MOVE 001.886 TO TT-C(2,1). MOVE 002.920 TO TT-C(2,2).
016300     MOVE 004.303 TO TT-C(2,3). MOVE 006.965 TO TT-C(2,4).
016400     MOVE 009.925 TO TT-C(2,5). MOVE 022.327 TO TT-C(2,6).
016500     MOVE 003 TO TT-DF(3).
016600     MOVE 001.638 TO TT-C(3,1). MOVE 002.353 TO TT-C(3,2).
016700     MOVE 003.182 TO TT-C(3,3). MOVE 004.541 TO TT-C(3,4).
016800     MOVE 005.841 TO TT-C(3,5). MOVE 010.215 TO TT-C(3,6).
016900     MOVE 004 TO TT-DF(4).
017000     MOVE 001.533 TO TT-C(4,1). MOVE 002.132 TO TT-C(4,2).
017100     MOVE 002.776 TO TT-C(4,3). MOVE 003.747 TO TT-C(4,4).
017200     MOVE 004.604 TO TT-C(4,5). MOVE 007.173 TO TT-C(4,6).
017300     MOVE 005 TO TT-DF(5).
017400     MOVE 001.476 TO TT-C(5,1). MOVE 002.015 TO TT-C(5,2).
017500     MOVE 002.571 TO TT-C(5,3). MOVE 003.365 TO TT-C(5,4).
017600     MOVE 004.032 TO TT-C(5,5). MOVE 005.893 TO TT-C(5,6).
017700     MOVE 010 TO TT-DF(6).
017800     MOVE 001.372 TO TT-C(6,1). MOVE 001.812 TO TT-C(6,2).
017900     MOVE 002.228 TO TT-C(6,3). MOVE 002.764 TO TT-C(6,4).
018000     MOVE 003.169 TO TT-C(6,5). MOVE 004.144 TO TT-C(6,6).
018100     MOVE 020 TO TT-DF(7).
018200     MOVE 001.325 TO TT-C(7,1). MOVE 001.725 TO TT-C(7,2).
018300     MOVE 002.086 TO TT-C(7,3). MOVE 002.528 TO TT-C(7,4).
018400     MOVE 002.845 TO TT-C(7,5). MOVE 003.552 TO TT-C(7,6).
018500     MOVE 999 TO TT-DF(8).
018600     MOVE 001.282 TO TT-C(8,1). MOVE 001.645 TO TT-C(8,2).
018700     MOVE 001.960 TO TT-C(8,3). MOVE 002.326 TO TT-C(8,4).
018800     MOVE 002.576 TO TT-C(8,5). MOVE 003.090 TO TT-C(8,6).
018900
019000     MOVE 0.200 TO TWOTAIL-ALPHA(1). MOVE 0.100 TO
019100         TWOTAIL-ALPHA(2). MOVE 0.050 TO TWOTAIL-ALPHA(3).
019200     MOVE 0.020 TO TWOTAIL-ALPHA(4). MOVE 0.010 TO
019300         TWOTAIL-ALPHA(5). MOVE 0.002 TO TWOTAIL-ALPHA(6).
019400
019500*    CHI-SQUARE TABLE - UPPER-TAIL ALPHA .10 .05 .025 .01 .005
019600     MOVE 001 TO CT-DF(1).
019700     MOVE 002.706 TO CT-C(1,1). MOVE 003.841 TO CT-C(1,2).
019800     MOVE 005.024 TO CT-C(1,3). MOVE 006.635 TO CT-C(1,4).
019900     MOVE 007.879 TO CT-C(1,5). MOVE 010.828 TO CT-C(1,6).
020000     MOVE 002 TO CT-DF(2).
020100     MOVE 004.605 TO CT-C(2,1). MOVE 005.991 TO CT-C(2,2).
020200     MOVE 007.378 TO CT-C(2,3). MOVE 009.210 TO CT-C(2,4).
020300     MOVE 010.597 TO CT-C(2,5). MOVE 013.816 TO CT-C(2,6).
020400     MOVE 003 TO CT-DF(3).
020500     MOVE 006.251 TO CT-C(3,1). MOVE 007.815 TO CT-C(3,2).
020600     MOVE 009.348 TO CT-C(3,3). MOVE 011.345 TO CT-C(3,4).
020700     MOVE 012.838 TO CT-C(3,5). MOVE 016.266 TO CT-C(3,6).
020800     MOVE 004 TO CT-DF(4).
020900     MOVE 007.779 TO CT-C(4,1). MOVE 009.488 TO CT-C(4,2).
021000     MOVE 011.143 TO CT-C(4,3). MOVE 013.277 TO CT-C(4,4).
021100     MOVE 014.860 TO CT-C(4,5). MOVE 018.467 TO CT-C(4,6).
021200     MOVE 005 TO CT-DF(5).
021300     MOVE 009.236 TO CT-C(5,1). MOVE 011.070 TO CT-C(5,2).
021400     MOVE 012.833 TO CT-C(5,3). MOVE 015.086 TO CT-C(5,4).
021500     MOVE 016.750 TO CT-C(5,5). MOVE 020.515 TO CT-C(5,6).
021600     MOVE 010 TO CT-DF(6).
021700     MOVE 015.987 TO CT-C(6,1). MOVE 018.307 TO CT-C(6,2).
021800     MOVE 020.483 TO CT-C(6,3). MOVE 023.209 TO CT-C(6,4).
021900     MOVE 025.188 TO CT-C(6,5). MOVE 029.588 TO CT-C(6,6).
022000     MOVE 020 TO CT-DF(7).
022100     MOVE 028.412 TO CT-C(7,1). MOVE 031.410 TO CT-C(7,2).
022200     MOVE 034.170 TO CT-C(7,3). MOVE 037.566 TO CT-C(7,4).
022300     MOVE 039.997 TO CT-C(7,5). MOVE 045.315 TO CT-C(7,6).
022400
022500     MOVE 0.100 TO UPPERTAIL-ALPHA(1). MOVE 0.050 TO
022600         UPPERTAIL-ALPHA(2). MOVE 0.025 TO UPPERTAIL-ALPHA(3).
022700     MOVE 0.010 TO UPPERTAIL-ALPHA(4). MOVE 0.005 TO
022800         UPPERTAIL-ALPHA(5). MOVE 0.001 TO UPPERTAIL-ALPHA(6).
022900*    PARANOID CHECK - MAKE SURE THE LAST ROW OF EACH TABLE
023000*    ACTUALLY GOT MOVED IN BEFORE ANY LOOKUP TRUSTS IT.
023100     IF TT-ROW-ALT(8) = SPACES OR CT-ROW-ALT(7) = SPACES
023200         MOVE 98 TO MSF-RETURN-CD
023300         GOBACK.
023400 050-EXIT.
023500     EXIT.
023600
023700 100-SQUARE-ROOT.                                                 DK071593
023800     MOVE "100-SQUARE-ROOT" TO PARA-NAME.
023900     MOVE MSF-INPUT-VAL TO WS-SQRT-X.
024000     IF WS-SQRT-X NOT GREATER THAN ZERO
024100         MOVE ZERO TO MSF-OUTPUT-VAL
024200         GO TO 100-EXIT.
024300
024400     MOVE WS-SQRT-X TO WS-SQRT-GUESS.
024500     PERFORM 110-SQRT-ITERATE THRU 110-EXIT
024600         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 20.
024700     MOVE WS-SQRT-GUESS TO MSF-OUTPUT-VAL.
024800 100-EXIT.
024900     EXIT.
025000
025100*    ONE NEWTON-RAPHSON STEP: GUESS = (GUESS + X/GUESS) / 2
025200 110-SQRT-ITERATE.
025300     COMPUTE WS-SQRT-GUESS ROUNDED =
025400         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
025500 110-EXIT.
025600     EXIT.
025700
025800 200-T-CRITICAL.
025900     MOVE "200-T-CRITICAL" TO PARA-NAME.
026000     PERFORM 210-FIND-T-ROW THRU 210-EXIT.
026100     COMPUTE MSF-OUTPUT-VAL ROUNDED = TT-C(TL-ROW-IDX, 3).
026200 200-EXIT.
026300     EXIT.
026400
026500*    LOCATE THE FIRST T-TABLE ROW WHOSE DF IS NOT LESS THAN THE
026600*    REQUESTED DF.  FALLS THROUGH TO THE DF=999 (LARGE SAMPLE)
026700*    ROW WHEN THE REQUESTED DF EXCEEDS THE TABLE.
026800 210-FIND-T-ROW.
026900     PERFORM 215-TEST-T-ROW THRU 215-EXIT
027000         VARYING TL-ROW-IDX FROM 1 BY 1
027100         UNTIL TL-ROW-IDX > 7
027200            OR TT-DF(TL-ROW-IDX) NOT LESS THAN MSF-DF.
027300     IF TL-ROW-IDX > 8
027400         MOVE 8 TO TL-ROW-IDX.
027500 210-EXIT.
027600     EXIT.
027700
027800 215-TEST-T-ROW.
027900*    BODY INTENTIONALLY EMPTY - THE VARYING TEST ABOVE DOES ALL
028000*    THE WORK; THIS PARAGRAPH EXISTS ONLY SO THE ROW SCAN USES
028100*    OUR USUAL PERFORM...THRU FORM RATHER THAN AN INLINE LOOP.
028200 215-EXIT.
028300     EXIT.
028400
028500 300-T-PVALUE.                                                    RH051189
028600     MOVE "300-T-PVALUE" TO PARA-NAME.
028700     PERFORM 210-FIND-T-ROW THRU 210-EXIT.
028800     MOVE MSF-INPUT-VAL TO TL-ABS-STAT.
028900     IF TL-ABS-STAT < ZERO
029000         COMPUTE TL-ABS-STAT = TL-ABS-STAT * -1.
029100
029200     IF TL-ABS-STAT < TT-C(TL-ROW-IDX, 1)
029300         COMPUTE MSF-OUTPUT-VAL ROUNDED =
029400             1.000 - (TL-ABS-STAT / TT-C(TL-ROW-IDX, 1)
029500                      * (1.000 - TWOTAIL-ALPHA(1)))
029600         GO TO 300-EXIT.
029700
029800     IF TL-ABS-STAT NOT LESS THAN TT-C(TL-ROW-IDX, 6)
029900         MOVE 0.0001 TO MSF-OUTPUT-VAL
030000         GO TO 300-EXIT.
030100
030200     MOVE "N" TO TL-BRACKET-FOUND.
030300     PERFORM 320-T-COLUMN-BRACKET THRU 320-EXIT
030400         VARYING TL-COL-IDX FROM 1 BY 1
030500         UNTIL TL-COL-IDX > 5 OR TL-BRACKET-IS-FOUND.
030600
030700     COMPUTE MSF-OUTPUT-VAL ROUNDED =
030800         TL-LOW-ALPHA -
030900         ((TL-ABS-STAT - TL-LOW-C) / (TL-HIGH-C - TL-LOW-C)
031000          * (TL-LOW-ALPHA - TL-HIGH-ALPHA)).
031100
031200     IF MSF-OUTPUT-VAL < ZERO
031300         MOVE ZERO TO MSF-OUTPUT-VAL.
031400     IF MSF-OUTPUT-VAL > 1
031500         MOVE 1 TO MSF-OUTPUT-VAL.
031600 300-EXIT.
031700     EXIT.
031800
031900 320-T-COLUMN-BRACKET.
032000     IF TL-ABS-STAT NOT LESS THAN TT-C(TL-ROW-IDX, TL-COL-IDX)
032100        AND TL-ABS-STAT NOT GREATER THAN
032200            TT-C(TL-ROW-IDX, TL-COL-IDX + 1)
032300         MOVE TT-C(TL-ROW-IDX, TL-COL-IDX)     TO TL-LOW-C
032400         MOVE TT-C(TL-ROW-IDX, TL-COL-IDX + 1) TO TL-HIGH-C
032500         MOVE TWOTAIL-ALPHA(TL-COL-IDX)         TO TL-LOW-ALPHA
032600         MOVE TWOTAIL-ALPHA(TL-COL-IDX + 1)     TO TL-HIGH-ALPHA
032700         MOVE "Y" TO TL-BRACKET-FOUND.
032800 320-EXIT.
032900     EXIT.
033000
033100 400-CHISQ-PVALUE.                                                RH090790
033200     MOVE "400-CHISQ-PVALUE" TO PARA-NAME.
033300     IF MSF-DF > 20
033400         PERFORM 440-CHI-LARGE-DF THRU 440-EXIT
033500     ELSE
033600         PERFORM 410-CHI-SMALL-DF THRU 410-EXIT.
033700 400-EXIT.
033800     EXIT.
033900
034000 410-CHI-SMALL-DF.
034100     PERFORM 415-FIND-CHI-ROW THRU 415-EXIT.
034200     MOVE MSF-INPUT-VAL TO TL-ABS-STAT.
034300
034400     IF TL-ABS-STAT < CT-C(TL-ROW-IDX, 1)
034500         COMPUTE MSF-OUTPUT-VAL ROUNDED =
034600             1.000 - (TL-ABS-STAT / CT-C(TL-ROW-IDX, 1)
034700                      * (1.000 - UPPERTAIL-ALPHA(1)))
034800         GO TO 410-EXIT.
034900
035000     IF TL-ABS-STAT NOT LESS THAN CT-C(TL-ROW-IDX, 6)
035100         MOVE 0.0001 TO MSF-OUTPUT-VAL
035200         GO TO 410-EXIT.
035300
035400     MOVE "N" TO TL-BRACKET-FOUND.
035500     PERFORM 420-CHI-COLUMN-BRACKET THRU 420-EXIT
035600         VARYING TL-COL-IDX FROM 1 BY 1
035700         UNTIL TL-COL-IDX > 5 OR TL-BRACKET-IS-FOUND.
035800
035900     COMPUTE MSF-OUTPUT-VAL ROUNDED =
036000         TL-LOW-ALPHA -
036100         ((TL-ABS-STAT - TL-LOW-C) / (TL-HIGH-C - TL-LOW-C)
036200          * (TL-LOW-ALPHA - TL-HIGH-ALPHA)).
036300
036400     IF MSF-OUTPUT-VAL < ZERO
036500         MOVE ZERO TO MSF-OUTPUT-VAL.
036600     IF MSF-OUTPUT-VAL > 1
036700         MOVE 1 TO MSF-OUTPUT-VAL.
036800 410-EXIT.
036900     EXIT.
037000
037100 415-FIND-CHI-ROW.
037200     PERFORM 417-TEST-CHI-ROW THRU 417-EXIT
037300         VARYING TL-ROW-IDX FROM 1 BY 1
037400         UNTIL TL-ROW-IDX > 6
037500            OR CT-DF(TL-ROW-IDX) NOT LESS THAN MSF-DF.
037600     IF TL-ROW-IDX > 7
037700         MOVE 7 TO TL-ROW-IDX.
037800 415-EXIT.
037900     EXIT.
038000
038100 417-TEST-CHI-ROW.
038200*    BODY INTENTIONALLY EMPTY - SEE THE REMARK IN 215-TEST-T-ROW.
038300 417-EXIT.
038400     EXIT.
038500
038600 420-CHI-COLUMN-BRACKET.
038700     IF TL-ABS-STAT NOT LESS THAN CT-C(TL-ROW-IDX, TL-COL-IDX)
038800        AND TL-ABS-STAT NOT GREATER THAN
038900            CT-C(TL-ROW-IDX, TL-COL-IDX + 1)
039000         MOVE CT-C(TL-ROW-IDX, TL-COL-IDX)     TO TL-LOW-C
039100         MOVE CT-C(TL-ROW-IDX, TL-COL-IDX + 1) TO TL-HIGH-C
039200         MOVE UPPERTAIL-ALPHA(TL-COL-IDX)       TO TL-LOW-ALPHA
039300         MOVE UPPERTAIL-ALPHA(TL-COL-IDX + 1)   TO TL-HIGH-ALPHA
039400         MOVE "Y" TO TL-BRACKET-FOUND.
039500 420-EXIT.
039600     EXIT.
039700
039800*    WILSON-HILFERTY STYLE NORMAL APPROXIMATION FOR DF > 20:
039900*    TREAT Q AS APPROXIMATELY NORMAL WITH MEAN DF, VARIANCE 2*DF,
040000*    AND RE-USE THE T-TABLE'S LARGE-SAMPLE (DF=999) ROW AS THE
040100*    NORMAL-DEVIATE TABLE TO CONVERT BACK TO A P-VALUE.
040200 440-CHI-LARGE-DF.                                                DK022691
040300     MOVE MSF-DF TO WS-SQRT-X.
040400     COMPUTE WS-SQRT-X = WS-SQRT-X * 2.
040500     MOVE WS-SQRT-X TO WS-SQRT-GUESS.
040600     PERFORM 110-SQRT-ITERATE THRU 110-EXIT
040700         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 20.
040800
040900     COMPUTE TL-ABS-STAT ROUNDED =
041000         (MSF-INPUT-VAL - MSF-DF) / WS-SQRT-GUESS.
041100     IF TL-ABS-STAT < ZERO
041200         MOVE 1 TO MSF-OUTPUT-VAL
041300         GO TO 440-EXIT.
041400
041500     IF TL-ABS-STAT < TT-C(8, 1)
041600         COMPUTE MSF-OUTPUT-VAL ROUNDED =
041700             1.000 - (TL-ABS-STAT / TT-C(8, 1)
041800                      * (1.000 - UPPERTAIL-ALPHA(1)))
041900         GO TO 440-EXIT.
042000
042100     IF TL-ABS-STAT NOT LESS THAN TT-C(8, 6)
042200         MOVE 0.0001 TO MSF-OUTPUT-VAL
042300         GO TO 440-EXIT.
042400
042500     MOVE "N" TO TL-BRACKET-FOUND.
042600     MOVE 8 TO TL-ROW-IDX.
042700     PERFORM 420-CHI-COLUMN-BRACKET THRU 420-EXIT
042800         VARYING TL-COL-IDX FROM 1 BY 1
042900         UNTIL TL-COL-IDX > 5 OR TL-BRACKET-IS-FOUND.
043000
043100     COMPUTE MSF-OUTPUT-VAL ROUNDED =
043200         TL-LOW-ALPHA -
043300         ((TL-ABS-STAT - TL-LOW-C) / (TL-HIGH-C - TL-LOW-C)
043400          * (TL-LOW-ALPHA - TL-HIGH-ALPHA)).
043500 440-EXIT.
043600     EXIT.
