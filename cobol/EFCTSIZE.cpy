000100******************************************************************
000200*    EFCTSIZE  -  OUTCOME-LEVEL EFFECT-SIZE RECORD               *
000300*    ZERO OR MORE RECORDS PER PAPER, SEQUENTIAL, SORTED          *
000400*    ASCENDING ON ES-PAPER-ID.  FEEDS THE META-ANALYZER'S        *
000500*    STUDY TABLE.                                                *
000600******************************************************************
000700 01  EFFECT-SIZE-RECORD.
000800     05  ES-PAPER-ID             PIC 9(05).
000900     05  ES-OUTCOME              PIC X(20).
001000     05  ES-D                    PIC S9(02)V9(4).
001100     05  ES-SE                   PIC 9(02)V9(4).
001200     05  FILLER                  PIC X(13).
