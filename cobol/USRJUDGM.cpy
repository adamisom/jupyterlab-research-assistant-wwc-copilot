000100******************************************************************
000200*    USRJUDGM  -  PER-PAPER HUMAN REVIEWER JUDGMENT RECORD       *
000300*    INPUT TO THE WWC ASSESSOR.  LOADED WHOLESALE INTO A WORKING *
000400*    STORAGE TABLE AND SEARCHED SEQUENTIALLY BY PAPER ID.        *
000500******************************************************************
000600 01  USER-JUDGMENT-RECORD.
000700     05  UJ-PAPER-ID             PIC 9(05).
000800     05  UJ-BOUNDARY             PIC X(10).
000900         88  UJ-BOUNDARY-CAUTIOUS    VALUE 'CAUTIOUS'.
001000         88  UJ-BOUNDARY-OPTIMISTIC  VALUE 'OPTIMISTIC'.
001100     05  UJ-ADJ-VALID            PIC X(01).
001200         88  UJ-ADJUSTMENT-VALID     VALUE 'Y'.
001300     05  UJ-RANDOM-DOC           PIC X(01).
001400         88  UJ-RANDOM-DOC-YES       VALUE 'Y'.
001500         88  UJ-RANDOM-DOC-NO         VALUE 'N'.
001600         88  UJ-RANDOM-DOC-UNSET     VALUE SPACE.
001700     05  FILLER                  PIC X(13).
