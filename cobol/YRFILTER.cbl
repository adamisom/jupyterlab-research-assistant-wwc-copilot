000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  YRFILTER.
000300 AUTHOR. AMY KLEIN.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 07/18/95.
000600 DATE-COMPILED. 07/18/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          COMMON YEAR-FILTER SUBROUTINE CALLED BY LIBMAINT'S
001300*          GET AND SEARCH TRANSACTIONS.  A BLANK FILTER PASSES
001400*          EVERY PAPER.  A FOUR-DIGIT FILTER ("YYYY") KEEPS ONLY
001500*          THAT YEAR.  A "YYYY-YYYY" FILTER KEEPS A RANGE.
001600*          ANYTHING ELSE THE CALLER SENDS IS TREATED AS
001700*          MALFORMED AND PASSES EVERYTHING, THE SAME AS A BLANK
001800*          FILTER WOULD.  A PAPER WITH YEAR ZERO (UNKNOWN) IS
001900*          ALWAYS DROPPED WHENEVER A WELL-FORMED, NON-BLANK
002000*          FILTER IS ACTIVE.
002100*
002200******************************************************************
002300*  CHANGE LOG
002400*
002500*  071895 AK  000000  ORIGINAL PROGRAM - EXACT-YEAR FILTER ONLY
002600*  091496 AK  000000  ADDED THE "YYYY-YYYY" RANGE FORM PER THE
002700*                     READING-ROOM STAFF'S REQUEST
002800*  110899 JS  000000  Y2K REVIEW COMPLETE - FILTER STRING IS
002900*                     ALWAYS FOUR-DIGIT YEARS, NO CHANGES NEEDED
003000*  052103 DK  000000  MALFORMED FILTER NOW PASSES ALL PAPERS
003100*                     INSTEAD OF ABENDING - CALLERS WERE PASSING
003200*                     STRAY BLANKS PADDED WRONG
003300*  031606 KT  000000  YEAR-ZERO (UNKNOWN) PAPERS NOW DROPPED
003400*                     WHENEVER A FILTER IS ACTIVE, PER THE
003500*                     LIBRARIAN'S CATALOGING STANDARDS MEMO
003600*
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700****** THE FILTER STRING IS REDEFINED THREE WAYS SO THE SAME TEN
004800****** BYTES CAN BE READ AS A CHARACTER TABLE (TO TEST DIGITS
004900****** AND FIND THE DASH), AS A SINGLE FOUR-DIGIT YEAR, AND AS
005000****** A START-YEAR/DASH/END-YEAR RANGE - NO INTRINSIC FUNCTIONS
005100****** ON THIS SHOP'S COMPILER SO THE SCAN IS DONE BY HAND.
005200 01  WK-FILTER-WORK.
005300     05  WK-FILTER-TEXT          PIC X(10).
005400     05  WK-FILTER-CHARS REDEFINES WK-FILTER-TEXT.
005500         10  WK-FILTER-CHAR      PIC X(01) OCCURS 10 TIMES.
005600     05  WK-FILTER-SINGLE REDEFINES WK-FILTER-TEXT.
005700         10  WK-FS-YEAR          PIC 9(04).
005800         10  FILLER              PIC X(06).
005900     05  WK-FILTER-RANGE REDEFINES WK-FILTER-TEXT.
006000         10  WK-FR-START-YEAR    PIC 9(04).
006100         10  WK-FR-DASH          PIC X(01).
006200         10  WK-FR-END-YEAR      PIC 9(04).
006300         10  FILLER              PIC X(01).
006400
006500 01  WK-SCAN-FIELDS.
006600     05  WK-BLANK-LEN            PIC 9(02) COMP.
006700     05  WK-DASH-SUB             PIC 9(02) COMP.
006800     05  WK-DASH-FOUND-SW        PIC X(01).
006900         88  WK-DASH-FOUND           VALUE "Y".
007000     05  WK-ALL-DIGITS-SW        PIC X(01).
007100         88  WK-ALL-DIGITS           VALUE "Y".
007200     05  WK-CHAR-SUB             PIC 9(02) COMP.
007300     05  WK-FORM-SW              PIC X(01) VALUE SPACE.
007400         88  WK-FORM-BLANK           VALUE "B".
007500         88  WK-FORM-SINGLE          VALUE "S".
007600         88  WK-FORM-RANGE           VALUE "R".
007700         88  WK-FORM-MALFORMED       VALUE "M".
007800
007900 LINKAGE SECTION.
008000 01  YEAR-FILTER-PARM.
008100     05  YFP-FILTER-STRING       PIC X(10).
008200     05  YFP-PAPER-YEAR          PIC 9(04).
008300     05  YFP-PASSES-SW           PIC X(01).
008400         88  YFP-PASSES              VALUE "Y".
008500
008600 PROCEDURE DIVISION USING YEAR-FILTER-PARM.
008700 0000-YRFILTER-MAIN.
008800     MOVE YFP-FILTER-STRING TO WK-FILTER-TEXT.
008900     MOVE "N" TO YFP-PASSES-SW.
009000     PERFORM 100-CLASSIFY-FILTER THRU 100-EXIT.
009100     IF WK-FORM-BLANK OR WK-FORM-MALFORMED
009200         MOVE "Y" TO YFP-PASSES-SW
009300     ELSE IF WK-FORM-SINGLE
009400         PERFORM 200-TEST-SINGLE THRU 200-EXIT
009500     ELSE
009600         PERFORM 300-TEST-RANGE THRU 300-EXIT.
009700     GOBACK.
009800
009900****** DECIDES WHICH OF THE FOUR SHAPES THE FILTER STRING IS -
010000****** ALL BLANKS, TEN DIGITS WITH A DASH IN POSITION FIVE (THE
010100****** RANGE FORM), ALL DIGITS WITH NO DASH (TREATED AS A
010200****** FOUR-DIGIT YEAR - ANYTHING PAST POSITION FOUR IS IGNORED
010300****** THE SAME WAY THE OLD CGI SCREEN IGNORED TRAILING BLANKS),
010400****** OR ANYTHING ELSE (MALFORMED).
010500 100-CLASSIFY-FILTER.                                             DK052103
010600     MOVE SPACE TO WK-FORM-SW.
010700     PERFORM 110-MEASURE-BLANK THRU 110-EXIT.
010800     IF WK-BLANK-LEN = 10
010900         MOVE "B" TO WK-FORM-SW
011000         GO TO 100-EXIT
011100     END-IF.
011200     PERFORM 120-FIND-DASH THRU 120-EXIT.
011300     IF WK-DASH-FOUND
011400         IF WK-DASH-SUB = 5
011500             PERFORM 130-CHECK-RANGE-DIGITS THRU 130-EXIT
011600             IF WK-ALL-DIGITS
011700                 MOVE "R" TO WK-FORM-SW
011800             ELSE
011900                 MOVE "M" TO WK-FORM-SW
012000             END-IF
012100         ELSE
012200             MOVE "M" TO WK-FORM-SW
012300         END-IF
012400         GO TO 100-EXIT
012500     END-IF.
012600     PERFORM 140-CHECK-SINGLE-DIGITS THRU 140-EXIT.
012700     IF WK-ALL-DIGITS
012800         MOVE "S" TO WK-FORM-SW
012900     ELSE
013000         MOVE "M" TO WK-FORM-SW
013100     END-IF.
013200 100-EXIT.
013300     EXIT.
013400
013500 110-MEASURE-BLANK.
013600     MOVE ZERO TO WK-BLANK-LEN.
013700     MOVE 1 TO WK-CHAR-SUB.
013800     PERFORM 115-TEST-ONE-BLANK-CHAR THRU 115-EXIT
013900             VARYING WK-CHAR-SUB FROM 1 BY 1
014000             UNTIL WK-CHAR-SUB > 10.
014100 110-EXIT.
014200     EXIT.
014300
014400 115-TEST-ONE-BLANK-CHAR.
014500     IF WK-FILTER-CHAR(WK-CHAR-SUB) = SPACE
014600         ADD 1 TO WK-BLANK-LEN
014700     END-IF.
014800 115-EXIT.
014900     EXIT.
015000
015100 120-FIND-DASH.
015200     MOVE "N" TO WK-DASH-FOUND-SW.
015300     MOVE ZERO TO WK-DASH-SUB.
015400     MOVE 1 TO WK-CHAR-SUB.
015500     PERFORM 125-TEST-ONE-DASH-CHAR THRU 125-EXIT
015600             VARYING WK-CHAR-SUB FROM 1 BY 1
015700             UNTIL WK-CHAR-SUB > 10 OR WK-DASH-FOUND.
015800 120-EXIT.
015900     EXIT.
016000
016100 125-TEST-ONE-DASH-CHAR.
016200     IF WK-FILTER-CHAR(WK-CHAR-SUB) = "-"
016300         MOVE "Y" TO WK-DASH-FOUND-SW
016400         MOVE WK-CHAR-SUB TO WK-DASH-SUB
016500     END-IF.
016600 125-EXIT.
016700     EXIT.
016800
016900****** ALL TEN BYTES MUST BE DIGITS EXCEPT THE DASH AT POSITION
017000****** FIVE - POSITIONS 1-4 AND 6-9 NUMERIC, POSITION 10 A
017100****** TRAILING SPACE OR DIGIT (THE FEED SOMETIMES PADS WITH A
017200****** SPARE ZERO).
017300 130-CHECK-RANGE-DIGITS.
017400     MOVE "Y" TO WK-ALL-DIGITS-SW.
017500     MOVE 1 TO WK-CHAR-SUB.
017600     PERFORM 135-TEST-ONE-RANGE-CHAR THRU 135-EXIT
017700             VARYING WK-CHAR-SUB FROM 1 BY 1
017800             UNTIL WK-CHAR-SUB > 9.
017900 130-EXIT.
018000     EXIT.
018100
018200 135-TEST-ONE-RANGE-CHAR.
018300     IF WK-CHAR-SUB NOT = 5
018400         IF WK-FILTER-CHAR(WK-CHAR-SUB) < "0" OR
018500            WK-FILTER-CHAR(WK-CHAR-SUB) > "9"
018600             MOVE "N" TO WK-ALL-DIGITS-SW
018700         END-IF
018800     END-IF.
018900 135-EXIT.
019000     EXIT.
019100
019200****** SINGLE-YEAR FORM - POSITIONS 1-4 MUST BE DIGITS AND
019300****** POSITIONS 5-10 MUST BE SPACES.
019400 140-CHECK-SINGLE-DIGITS.
019500     MOVE "Y" TO WK-ALL-DIGITS-SW.
019600     MOVE 1 TO WK-CHAR-SUB.
019700     PERFORM 145-TEST-ONE-SINGLE-CHAR THRU 145-EXIT
019800             VARYING WK-CHAR-SUB FROM 1 BY 1
019900             UNTIL WK-CHAR-SUB > 10.
020000 140-EXIT.
020100     EXIT.
020200
020300 145-TEST-ONE-SINGLE-CHAR.
020400     IF WK-CHAR-SUB < 5
020500         IF WK-FILTER-CHAR(WK-CHAR-SUB) < "0" OR
020600            WK-FILTER-CHAR(WK-CHAR-SUB) > "9"
020700             MOVE "N" TO WK-ALL-DIGITS-SW
020800         END-IF
020900     ELSE
021000         IF WK-FILTER-CHAR(WK-CHAR-SUB) NOT = SPACE
021100             MOVE "N" TO WK-ALL-DIGITS-SW
021200         END-IF
021300     END-IF.
021400 145-EXIT.
021500     EXIT.
021600
021700 200-TEST-SINGLE.                                                 KT031606
021800     IF YFP-PAPER-YEAR NOT = ZERO
021900         IF YFP-PAPER-YEAR = WK-FS-YEAR
022000             MOVE "Y" TO YFP-PASSES-SW
022100         END-IF
022200     END-IF.
022300 200-EXIT.
022400     EXIT.
022500
022600 300-TEST-RANGE.                                                  AK091496
022700     IF YFP-PAPER-YEAR NOT = ZERO
022800         IF YFP-PAPER-YEAR NOT < WK-FR-START-YEAR AND
022900            YFP-PAPER-YEAR NOT > WK-FR-END-YEAR
023000             MOVE "Y" TO YFP-PASSES-SW
023100         END-IF
023200     END-IF.
023300 300-EXIT.
023400     EXIT.
