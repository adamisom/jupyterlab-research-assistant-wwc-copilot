000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FNDSCORE.
000300 AUTHOR. ANNE KOWALSKI.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 07/11/89.
000600 DATE-COMPILED. 07/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SPLITS EACH PAPER'S STUDY TEXT INTO
001300*          SENTENCES, SCORES THEM AGAINST THE KEYWORD RULE
001400*          TABLE, AND KEEPS THE FIVE HIGHEST-SCORING SENTENCES
001500*          FOR EACH PAPER.
001600*
001700*          INPUT LINES CARRY A FIVE-DIGIT PAPER-ID PREFIX AND ARE
001800*          SORTED ASCENDING BY THAT PREFIX; A PAPER-ID BREAK OR
001900*          END OF FILE FLUSHES THE PRIOR PAPER'S TOP FIVE.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   DDS0001.STUDYTXT
002400
002500         OUTPUT FILE PRODUCED    -   DDS0001.FINDOUT
002600
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000*  CHANGE LOG
003100*
003200*  071189 AK  000000  ORIGINAL PROGRAM
003300*  021590 AK  000000  ADDED THE LOW-PRIORITY-PHRASE SKIP LIST -
003400*                     TOO MANY BOILERPLATE "THIS STUDY EXAMINED"
003500*                     SENTENCES WERE MAKING THE TOP FIVE
003600*  091692 TGD 000000  KEYWORD COMPARE NOW CASE-INSENSITIVE VIA
003700*                     INSPECT CONVERTING - PRIOR VERSION MISSED
003800*                     ANY CAPITALIZED SENTENCE
003900*  050894 MM  000000  ADDED THE DIGIT/PERCENT SCORING RULE
004000*  061296 AK  000000  ADDED THE EFFECT-SIZE MARKER SCORING RULE
004100*  031699 JS  000000  Y2K REVIEW COMPLETE - NO TWO-DIGIT YEAR
004200*                     FIELDS IN THIS PROGRAM, NO CHANGES REQUIRED
004300*  082001 KT  000000  TOP-5 INSERTION NOW STABLE ON TIES PER
004400*                     RESEARCH DIRECTOR REQUEST - EARLIER-SEEN
004500*                     SENTENCE OF EQUAL SCORE NO LONGER BUMPED
004600*  041303 DK  000000  RAISED SENTENCE WORK AREA TO 200 BYTES -
004700*                     LONGER ABSTRACTS WERE BEING TRUNCATED
004800*
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT STUDYTXT-FILE
006300     ASSIGN TO UT-S-STUDYTXT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS TXFCODE.
006600
006700     SELECT FINDOUT-FILE
006800     ASSIGN TO UT-S-FINDOUT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200****** ONE LINE PER PARAGRAPH OF STUDY TEXT - COLS 1-5 ARE THE
008300****** PAPER ID, THE REMAINDER IS FREE TEXT TO BE SENTENCED
008400 FD  STUDYTXT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 200 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS STUDYTXT-REC.
009000 01  STUDYTXT-REC.
009100     05  TX-PAPER-ID             PIC 9(05).
009200     05  TX-TEXT-LINE            PIC X(195).
009300
009400 FD  FINDOUT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 100 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FINDOUT-REC.
010000 01  FINDOUT-REC  PIC X(100).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  TXFCODE                 PIC X(2).
010600         88 TX-CODE-READ    VALUE SPACES.
010700         88 TX-NO-MORE-DATA VALUE "10".
010800     05  OFCODE                  PIC X(2).
010900         88 CODE-WRITE      VALUE SPACES.
011000
011100 01  HIGH-PRIORITY-KEYWORD-TABLE.
011200     05  FILLER PIC X(20) VALUE "FOUND THAT          ".
011300     05  FILLER PIC X(20) VALUE "RESULTS SHOW        ".
011400     05  FILLER PIC X(20) VALUE "DEMONSTRATED        ".
011500     05  FILLER PIC X(20) VALUE "REVEALED            ".
011600     05  FILLER PIC X(20) VALUE "INCREASED BY        ".
011700     05  FILLER PIC X(20) VALUE "DECREASED BY        ".
011800     05  FILLER PIC X(20) VALUE "IMPROVED            ".
011900     05  FILLER PIC X(20) VALUE "REDUCED             ".
012000     05  FILLER PIC X(20) VALUE "EFFECT SIZE         ".
012100     05  FILLER PIC X(20) VALUE "COHEN'S D           ".
012200     05  FILLER PIC X(20) VALUE "SIGNIFICANT EFFECT  ".
012300     05  FILLER PIC X(20) VALUE "NO SIGNIFICANT      ".
012400 01  HIGH-PRIORITY-KEYWORDS REDEFINES HIGH-PRIORITY-KEYWORD-TABLE.
012500     05  HK-WORD OCCURS 12 TIMES PIC X(20).
012600
012700 01  MEDIUM-PRIORITY-KEYWORD-TABLE.
012800     05  FILLER PIC X(15) VALUE "SIGNIFICANT    ".
012900     05  FILLER PIC X(15) VALUE "CONCLUSION     ".
013000     05  FILLER PIC X(15) VALUE "INDICATE       ".
013100     05  FILLER PIC X(15) VALUE "SUGGEST        ".
013200     05  FILLER PIC X(15) VALUE "EVIDENCE       ".
013300     05  FILLER PIC X(15) VALUE "EFFECT         ".
013400     05  FILLER PIC X(15) VALUE "IMPACT         ".
013500 01  MEDIUM-PRIORITY-KEYWORDS
013600             REDEFINES MEDIUM-PRIORITY-KEYWORD-TABLE.
013700     05  MK-WORD OCCURS 7 TIMES PIC X(15).
013800
013900 01  EFFECT-SIZE-MARKER-TABLE.
014000     05  FILLER PIC X(15) VALUE "D =            ".
014100     05  FILLER PIC X(15) VALUE "D=             ".
014200     05  FILLER PIC X(15) VALUE "G =            ".
014300     05  FILLER PIC X(15) VALUE "G=             ".
014400     05  FILLER PIC X(15) VALUE "EFFECT SIZE    ".
014500     05  FILLER PIC X(15) VALUE "COHEN          ".
014600 01  EFFECT-SIZE-MARKERS REDEFINES EFFECT-SIZE-MARKER-TABLE.
014700     05  EM-WORD OCCURS 6 TIMES PIC X(15).
014800
014900 01  LOW-PRIORITY-PHRASE-TABLE.
015000     05  FILLER PIC X(25) VALUE "THIS STUDY EXAMINED     ".
015100     05  FILLER PIC X(25) VALUE "THIS STUDY INVESTIGATED ".
015200     05  FILLER PIC X(25) VALUE "THE PURPOSE OF          ".
015300     05  FILLER PIC X(25) VALUE "THE STUDY AIMED         ".
015400 01  LOW-PRIORITY-PHRASES REDEFINES LOW-PRIORITY-PHRASE-TABLE.
015500     05  LP-PHRASE OCCURS 4 TIMES PIC X(25).
015600
015700 01  SENTENCE-WORK-FIELDS.
015800     05  WK-PARAGRAPH            PIC X(195).
015900     05  WK-SENTENCE             PIC X(80).
016000     05  WK-SENTENCE-UPPER       PIC X(80).
016100     05  WK-SENTENCE-LEN         PIC 9(03) COMP.
016200     05  WK-SCORE                PIC S9(03) COMP.
016300     05  WK-TALLY                PIC 9(03) COMP.
016400     05  WK-SUB                  PIC 9(03) COMP.
016500     05  WK-SKIP-SW              PIC X(01).
016600         88  WK-SKIP-SENTENCE        VALUE "Y".
016700     05  WK-FOUND-SW             PIC X(01).
016800         88  WK-WORD-FOUND           VALUE "Y".
016900     05  WK-MORE-SENTENCES-SW    PIC X(01) VALUE "Y".
017000         88  NO-MORE-SENTENCES       VALUE "N".
017100
017200 01  TOP-FIVE-TABLE.
017300     05  TF-COUNT                PIC 9(01) COMP.
017400     05  TF-ROW OCCURS 5 TIMES INDEXED BY TF-IDX.
017500         10  TF-SENTENCE         PIC X(80).
017600         10  TF-SCORE            PIC S9(03) COMP.
017700     05  TF-SUB                  PIC 9(01) COMP.
017800     05  TF-CURRENT-PAPER        PIC 9(05).
017900     05  TF-SWAP-SW              PIC X(01).
018000         88  TF-SWAP-NEEDED          VALUE 'Y'.
018100
018200 01  FINDOUT-DETAIL-LINE.
018300     05  FD-PAPER-ID-O           PIC 9(5).
018400     05  FILLER                  PIC X(01) VALUE SPACE.
018500     05  FD-RANK-O               PIC 9(1).
018600     05  FILLER                  PIC X(01) VALUE SPACE.
018700     05  FD-SCORE-O              PIC ZZ9.
018800     05  FILLER                  PIC X(01) VALUE SPACE.
018900     05  FD-SENTENCE-O           PIC X(80).
019000     05  FILLER                  PIC X(09) VALUE SPACES.
019100
019200 01  COUNTERS-AND-ACCUMULATORS.
019300     05 RECORDS-READ             PIC 9(7) COMP.
019400     05 PAPERS-PROCESSED         PIC 9(7) COMP.
019500     05 SENTENCES-KEPT           PIC 9(7) COMP.
019600
019700 01  FLAGS-AND-SWITCHES.
019800     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
019900         88 NO-MORE-DATA VALUE "N".
020000     05 FIRST-RECORD-SW          PIC X(01) VALUE "Y".
020100         88 FIRST-RECORD VALUE "Y".
020200
020300 01  PARA-NAME                   PIC X(30).
020400 77  WS-DATE                     PIC 9(6).
020500
020600 COPY ABENDREC.
020700
020800 PROCEDURE DIVISION.
020900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021000     PERFORM 100-MAINLINE THRU 100-EXIT
021100             UNTIL NO-MORE-DATA.
021200     PERFORM 900-CLEANUP THRU 900-EXIT.
021300     MOVE +0 TO RETURN-CODE.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "******** BEGIN JOB FNDSCORE ********".
021900     ACCEPT  WS-DATE FROM DATE.
022000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022100     MOVE ZERO TO TF-COUNT.
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 900-READ-STUDYTXT THRU 900-EXIT.
022400     IF NOT NO-MORE-DATA
022500         MOVE TX-PAPER-ID TO TF-CURRENT-PAPER.
022600 000-EXIT.
022700     EXIT.
022800
022900 100-MAINLINE.
023000     MOVE "100-MAINLINE" TO PARA-NAME.
023100     IF TX-PAPER-ID NOT = TF-CURRENT-PAPER
023200         PERFORM 750-FLUSH-TOP-FIVE THRU 750-EXIT
023300         MOVE TX-PAPER-ID TO TF-CURRENT-PAPER
023400         MOVE ZERO TO TF-COUNT.
023500     PERFORM 200-SPLIT-SENTENCES THRU 200-EXIT.
023600     PERFORM 900-READ-STUDYTXT THRU 900-EXIT.
023700 100-EXIT.
023800     EXIT.
023900
024000 200-SPLIT-SENTENCES.
024100     MOVE "200-SPLIT-SENTENCES" TO PARA-NAME.
024200     MOVE TX-TEXT-LINE TO WK-PARAGRAPH.
024300     MOVE 1 TO WK-SUB.
024400     MOVE "Y" TO WK-MORE-SENTENCES-SW.
024500     PERFORM 210-NEXT-SENTENCE THRU 210-EXIT
024600         UNTIL NO-MORE-SENTENCES.
024700 200-EXIT.
024800     EXIT.
024900
025000*    WK-SUB IS THE UNSTRING POINTER INTO WK-PARAGRAPH - IT CARRIES
025100*    FORWARD ACROSS CALLS SO EACH ONE PICKS UP WHERE THE LAST
025200*    DELIMITER LEFT OFF.  ONCE THE POINTER RUNS PAST THE END OF
025300*    THE LINE THE FRAGMENT JUST UNSTRUNG WAS THE LAST SENTENCE.
025400 210-NEXT-SENTENCE.
025500     IF WK-SUB > 195
025600         MOVE "N" TO WK-MORE-SENTENCES-SW
025700         GO TO 210-EXIT.
025800     MOVE SPACES TO WK-SENTENCE.
025900     UNSTRING WK-PARAGRAPH DELIMITED BY "."
026000         INTO WK-SENTENCE
026100         WITH POINTER WK-SUB
026200     END-UNSTRING.
026300     IF WK-SUB > 195
026400         MOVE "N" TO WK-MORE-SENTENCES-SW.
026500     PERFORM 300-SCORE-SENTENCE THRU 300-EXIT.
026600 210-EXIT.
026700     EXIT.
026800 300-SCORE-SENTENCE.
026900     MOVE "300-SCORE-SENTENCE" TO PARA-NAME.
027000     MOVE ZERO TO WK-SCORE.
027100     MOVE "N" TO WK-SKIP-SW.
027200
027300     IF WK-SENTENCE = SPACES
027400         GO TO 300-EXIT.
027500
027600     MOVE WK-SENTENCE TO WK-SENTENCE-UPPER.
027700     INSPECT WK-SENTENCE-UPPER
027800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
027900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028000
028100     PERFORM 305-MEASURE-LENGTH THRU 305-EXIT.
028200     IF WK-SENTENCE-LEN < 20
028300         GO TO 300-EXIT.
028400
028500     PERFORM 310-CHECK-LOW-PRIORITY THRU 310-EXIT.
028600     IF WK-SKIP-SENTENCE
028700         GO TO 300-EXIT.
028800
028900     PERFORM 320-SCORE-HIGH-PRIORITY THRU 320-EXIT.
029000     PERFORM 330-SCORE-MEDIUM-PRIORITY THRU 330-EXIT.
029100     PERFORM 340-SCORE-DIGIT-PERCENT THRU 340-EXIT.
029200     PERFORM 350-SCORE-EFFECT-MARKER THRU 350-EXIT.
029300     IF WK-SENTENCE-LEN > 50
029400         ADD +1 TO WK-SCORE.
029500
029600     IF WK-SCORE > 0
029700         PERFORM 400-RANK-INSERT THRU 400-EXIT.
029800 300-EXIT.
029900     EXIT.
030000
030100*    TRAILING-SPACE-STRIPPED LENGTH OF THE SENTENCE, COUNTED
030200*    ONE CHARACTER AT A TIME - NO INTRINSIC FUNCTION AVAILABLE
030300*    ON THIS RELEASE OF THE COMPILER.
030400 305-MEASURE-LENGTH.                                              DK041303
030500     MOVE 80 TO WK-SENTENCE-LEN.
030600     PERFORM 306-BACK-UP-ONE THRU 306-EXIT
030700         VARYING WK-SUB FROM 80 BY -1
030800         UNTIL WK-SUB = 0 OR WK-SENTENCE(WK-SUB:1) NOT = SPACE.
030900 305-EXIT.
031000     EXIT.
031100
031200 306-BACK-UP-ONE.
031300     MOVE WK-SUB TO WK-SENTENCE-LEN.
031400 306-EXIT.
031500     EXIT.
031600
031700 310-CHECK-LOW-PRIORITY.
031800     MOVE "N" TO WK-SKIP-SW.
031900     PERFORM 315-TEST-LOW-PRIORITY THRU 315-EXIT
032000         VARYING WK-SUB FROM 1 BY 1
032100         UNTIL WK-SUB > 4 OR WK-SKIP-SENTENCE.
032200 310-EXIT.
032300     EXIT.
032400
032500 315-TEST-LOW-PRIORITY.
032600     MOVE ZERO TO WK-TALLY.
032700     INSPECT WK-SENTENCE-UPPER TALLYING WK-TALLY
032800         FOR ALL LP-PHRASE(WK-SUB).
032900     IF WK-TALLY NOT = ZERO
033000         MOVE "Y" TO WK-SKIP-SW.
033100 315-EXIT.
033200     EXIT.
033300
033400 320-SCORE-HIGH-PRIORITY.
033500     MOVE "N" TO WK-FOUND-SW.
033600     PERFORM 325-TEST-HIGH-PRIORITY THRU 325-EXIT
033700         VARYING WK-SUB FROM 1 BY 1
033800         UNTIL WK-SUB > 12 OR WK-WORD-FOUND.
033900 320-EXIT.
034000     EXIT.
034100
034200 325-TEST-HIGH-PRIORITY.
034300     MOVE ZERO TO WK-TALLY.
034400     INSPECT WK-SENTENCE-UPPER TALLYING WK-TALLY
034500         FOR ALL HK-WORD(WK-SUB).
034600     IF WK-TALLY NOT = ZERO
034700         ADD +3 TO WK-SCORE
034800         MOVE "Y" TO WK-FOUND-SW.
034900 325-EXIT.
035000     EXIT.
035100
035200 330-SCORE-MEDIUM-PRIORITY.
035300     MOVE "N" TO WK-FOUND-SW.
035400     PERFORM 335-TEST-MEDIUM-PRIORITY THRU 335-EXIT
035500         VARYING WK-SUB FROM 1 BY 1
035600         UNTIL WK-SUB > 7 OR WK-WORD-FOUND.
035700 330-EXIT.
035800     EXIT.
035900
036000 335-TEST-MEDIUM-PRIORITY.
036100     MOVE ZERO TO WK-TALLY.
036200     INSPECT WK-SENTENCE-UPPER TALLYING WK-TALLY
036300         FOR ALL MK-WORD(WK-SUB).
036400     IF WK-TALLY NOT = ZERO
036500         ADD +1 TO WK-SCORE
036600         MOVE "Y" TO WK-FOUND-SW.
036700 335-EXIT.
036800     EXIT.
036900
037000 340-SCORE-DIGIT-PERCENT.                                         MM050894
037100     MOVE ZERO TO WK-TALLY.
037200     INSPECT WK-SENTENCE-UPPER TALLYING WK-TALLY
037300         FOR ALL "0" FOR ALL "1" FOR ALL "2" FOR ALL "3"
037400         FOR ALL "4" FOR ALL "5" FOR ALL "6" FOR ALL "7"
037500         FOR ALL "8" FOR ALL "9" FOR ALL "%" FOR ALL "PERCENT".
037600     IF WK-TALLY NOT = ZERO
037700         ADD +2 TO WK-SCORE.
037800 340-EXIT.
037900     EXIT.
038000
038100 350-SCORE-EFFECT-MARKER.                                         AK061296
038200     MOVE "N" TO WK-FOUND-SW.
038300     PERFORM 355-TEST-EFFECT-MARKER THRU 355-EXIT
038400         VARYING WK-SUB FROM 1 BY 1
038500         UNTIL WK-SUB > 6 OR WK-WORD-FOUND.
038600 350-EXIT.
038700     EXIT.
038800
038900 355-TEST-EFFECT-MARKER.
039000     MOVE ZERO TO WK-TALLY.
039100     INSPECT WK-SENTENCE-UPPER TALLYING WK-TALLY
039200         FOR ALL EM-WORD(WK-SUB).
039300     IF WK-TALLY NOT = ZERO
039400         ADD +3 TO WK-SCORE
039500         MOVE "Y" TO WK-FOUND-SW.
039600 355-EXIT.
039700     EXIT.
039800
039900*    STABLE INSERTION - A NEW SENTENCE BUMPS AN EXISTING ONE ONLY
040000*    WHEN ITS SCORE IS STRICTLY HIGHER, SO AN EARLIER SENTENCE OF
040100*    EQUAL SCORE KEEPS ITS PLACE.
040200 400-RANK-INSERT.                                                 KT082001
040300     MOVE "400-RANK-INSERT" TO PARA-NAME.
040400     IF TF-COUNT < 5
040500         ADD +1 TO TF-COUNT
040600         SET TF-IDX TO TF-COUNT
040700         MOVE WK-SENTENCE TO TF-SENTENCE(TF-IDX)
040800         MOVE WK-SCORE    TO TF-SCORE(TF-IDX)
040900         ADD +1 TO SENTENCES-KEPT
041000         PERFORM 410-BUBBLE-UP THRU 410-EXIT
041100     ELSE
041200         IF WK-SCORE > TF-SCORE(5)
041300             MOVE WK-SENTENCE TO TF-SENTENCE(5)
041400             MOVE WK-SCORE    TO TF-SCORE(5)
041500             SET TF-IDX TO 5
041600             PERFORM 410-BUBBLE-UP THRU 410-EXIT
041700         END-IF.
041800 400-EXIT.
041900     EXIT.
042000
042100 410-BUBBLE-UP.
042200     PERFORM 415-SWAP-IF-GREATER THRU 415-EXIT
042300         UNTIL TF-IDX = 1 OR NOT TF-SWAP-NEEDED.
042400 410-EXIT.
042500     EXIT.
042600
042700 415-SWAP-IF-GREATER.
042800     IF TF-SCORE(TF-IDX) > TF-SCORE(TF-IDX - 1)
042900         MOVE TF-SENTENCE(TF-IDX)     TO WK-SENTENCE
043000         MOVE TF-SCORE(TF-IDX)        TO WK-SCORE
043100         MOVE TF-SENTENCE(TF-IDX - 1) TO TF-SENTENCE(TF-IDX)
043200         MOVE TF-SCORE(TF-IDX - 1)    TO TF-SCORE(TF-IDX)
043300         MOVE WK-SENTENCE TO TF-SENTENCE(TF-IDX - 1)
043400         MOVE WK-SCORE    TO TF-SCORE(TF-IDX - 1)
043500         MOVE 'Y' TO TF-SWAP-SW
043600         SET TF-IDX DOWN BY 1
043700     ELSE
043800         MOVE 'N' TO TF-SWAP-SW
043900         SET TF-IDX TO 1
044000     END-IF.
044100 415-EXIT.
044200     EXIT.
044300
044400 750-FLUSH-TOP-FIVE.
044500     MOVE "750-FLUSH-TOP-FIVE" TO PARA-NAME.
044600     IF TF-COUNT > 0
044700         ADD +1 TO PAPERS-PROCESSED
044800         PERFORM 760-WRITE-RANKED-LINE THRU 760-EXIT
044900             VARYING TF-SUB FROM 1 BY 1 UNTIL TF-SUB > TF-COUNT.
045000 750-EXIT.
045100     EXIT.
045200
045300 760-WRITE-RANKED-LINE.
045400     MOVE TF-CURRENT-PAPER    TO FD-PAPER-ID-O.
045500     MOVE TF-SUB              TO FD-RANK-O.
045600     MOVE TF-SCORE(TF-SUB)    TO FD-SCORE-O.
045700     MOVE TF-SENTENCE(TF-SUB) TO FD-SENTENCE-O.
045800     WRITE FINDOUT-REC FROM FINDOUT-DETAIL-LINE.
045900 760-EXIT.
046000     EXIT.
046100
046200 800-OPEN-FILES.
046300     MOVE "800-OPEN-FILES" TO PARA-NAME.
046400     OPEN INPUT STUDYTXT-FILE.
046500     OPEN OUTPUT FINDOUT-FILE, SYSOUT.
046600 800-EXIT.
046700     EXIT.
046800
046900 850-CLOSE-FILES.
047000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047100     CLOSE STUDYTXT-FILE, FINDOUT-FILE, SYSOUT.
047200 850-EXIT.
047300     EXIT.
047400
047500 900-READ-STUDYTXT.
047600     MOVE "900-READ-STUDYTXT" TO PARA-NAME.
047700     READ STUDYTXT-FILE
047800         AT END
047900             MOVE "N" TO MORE-DATA-SW
048000             GO TO 900-EXIT
048100     END-READ.
048200     ADD +1 TO RECORDS-READ.
048300 900-EXIT.
048400     EXIT.
048500
048600 900-CLEANUP.
048700     MOVE "900-CLEANUP" TO PARA-NAME.
048800     PERFORM 750-FLUSH-TOP-FIVE THRU 750-EXIT.
048900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049000     DISPLAY "** STUDY TEXT LINES READ **".
049100     DISPLAY  RECORDS-READ.
049200     DISPLAY "** PAPERS PROCESSED **".
049300     DISPLAY  PAPERS-PROCESSED.
049400     DISPLAY "** SENTENCES KEPT **".
049500     DISPLAY  SENTENCES-KEPT.
049600     DISPLAY "******** NORMAL END OF JOB FNDSCORE ********".
049700 900-EXIT.
049800     EXIT.
049900
050000 1000-ABEND-RTN.
050100     WRITE SYSOUT-REC FROM ABEND-REC.
050200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050300     DISPLAY "*** ABNORMAL END - FNDSCORE ***" UPON CONSOLE.
050400     DIVIDE ZERO-VAL INTO ONE-VAL.
