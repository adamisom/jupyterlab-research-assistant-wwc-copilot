000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WWCASSES.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RATES EACH STUDY ON THE STUDY-DESIGN
001300*          METADATA FILE AGAINST THE WHAT WORKS CLEARINGHOUSE
001400*          (WWC) HANDBOOK QUALITY STANDARDS.
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY STUDY LOADED INTO
001700*          THE RESEARCH LIBRARY.
001800*
001900*          THE PROGRAM RUNS THE ATTRITION AND BASELINE-EQUIVALENCE
002000*          DECISION TREE AGAINST EACH RECORD, JOINS IN THE HUMAN
002100*          REVIEWER'S JUDGMENT RECORD AND THE PAPER'S TITLE, AND
002200*          WRITES A "RATED" ASSESSMENT RECORD PLUS A CONTROL-
002300*          TOTALS LINE
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   DDS0001.STUDYMETA
002800
002900         JUDGMENT FILE           -   DDS0001.JUDGMENTS
003000
003100         PAPER MASTER FILE       -   DDS0001.PAPERS
003200
003300         OUTPUT FILE PRODUCED    -   DDS0001.WWCOUT
003400
003500         DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*  CHANGE LOG
003900*
004000*  040289 JS  000000  ORIGINAL PROGRAM
004100*  061589 JS  000000  ADDED BASELINE-EQUIVALENCE CHECK PER REVISED
004200*                     STANDARDS MEMO FROM THE RESEARCH DIRECTOR
004300*  112390 TGD 000000  RANDOMIZATION-DOCUMENTED OVERRIDE NOW PULLED
004400*                     FROM THE REVIEWER JUDGMENT FILE WHEN PRESENT
004500*  030192 AK  000000  ADJUSTABLE BASELINE STATUS NOW HONORS THE
004600*                     REVIEWER'S ADJUSTMENT-STRATEGY-VALID FLAG
004700*  081493 AK  000000  FIX: DIFFERENTIAL ATTRITION WAS COMPUTED
004800*                     BEFORE THE OVERALL-ATTRITION FLOOR CHECK -
004900*                     REVERSED THE ORDER PER STANDARDS APPENDIX B
005000*  022695 MM  000000  CHANGED BOUNDARY DEFAULT TO CAUTIOUS WHEN
005100*                     THE JUDGMENT RECORD IS MISSING OR INVALID
005200*  051398 MM  000000  ADDED "ATTRITION DATA INCOMPLETE" WARNING
005300*                     TO THE JUSTIFICATION LINE
005400*  101599 JS  000000  Y2K REVIEW COMPLETE - PROGRAM CARRIES NO
005500*                     TWO-DIGIT YEAR FIELDS, NO CHANGES REQUIRED
005600*  031700 TGD 000000  TOTALS LINE NOW BREAKS OUT WO/WR/DN COUNTS
005700*                     PER RESEARCH DIRECTOR REQUEST
005800*  092303 DK  000000  BASELINE POOLED-SD NOW USES THE MASTATFN
005900*                     SUBROUTINE INSTEAD OF A HAND-CODED SQRT
006000*  061707 KT  000000  MINOR - TITLE ON WWCOUT DETAIL LINE NOW
006100*                     TRUNCATED TO 40 BYTES TO MATCH REPORT WIDTH
006200*  081006 AK  000000  METHODOLOGY COMPARE NOW UPPERCASES BEFORE
006300*                     TESTING FOR "RCT" - MIXED-CASE INTAKE DATA
006400*                     WAS FALLING THROUGH TO THE NON-RCT BRANCH
006500*
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT STUDYMETA-FILE
008000     ASSIGN TO UT-S-STUDMETA
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS SMFCODE.
008300
008400     SELECT JUDGMENTS-FILE
008500     ASSIGN TO UT-S-JUDGMTS
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS UJFCODE.
008800
008900     SELECT PAPERS-FILE
009000            ASSIGN       TO PAPRMSTR
009100            ORGANIZATION IS INDEXED
009200            ACCESS MODE  IS SEQUENTIAL
009300            RECORD KEY   IS FD-PAPER-ID
009400            FILE STATUS  IS PPFCODE.
009500
009600     SELECT WWCOUT-FILE
009700     ASSIGN TO UT-S-WWCOUT
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC  PIC X(130).
011000
011100****** ONE RECORD PER STUDY, SORTED ASCENDING BY SM-PAPER-ID
011200 FD  STUDYMETA-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 100 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS FD-STUDYMETA-REC.
011800 01  FD-STUDYMETA-REC  PIC X(100).
011900
012000****** REVIEWER JUDGMENTS - LOADED WHOLESALE INTO A WORKING
012100****** STORAGE TABLE AND SEARCHED BY PAPER ID BELOW
012200 FD  JUDGMENTS-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 30 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS FD-JUDGMENT-REC.
012800 01  FD-JUDGMENT-REC  PIC X(30).
012900
013000****** PAPER MASTER - LOADED WHOLESALE FOR THE TITLE LOOKUP
013100 FD  PAPERS-FILE
013200     RECORD CONTAINS 251 CHARACTERS
013300     DATA RECORD IS FD-PAPER-REC.
013400 01  FD-PAPER-REC.
013500     05  FD-PAPER-ID         PIC 9(05).
013600     05  FILLER              PIC X(246).
013700
013800 FD  WWCOUT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 133 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS WWCOUT-REC.
014400 01  WWCOUT-REC  PIC X(133).
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  SMFCODE                 PIC X(2).
015000         88 SM-CODE-READ    VALUE SPACES.
015100         88 SM-NO-MORE-DATA VALUE "10".
015200     05  UJFCODE                 PIC X(2).
015300         88 UJ-CODE-READ    VALUE SPACES.
015400         88 UJ-NO-MORE-DATA VALUE "10".
015500     05  PPFCODE                 PIC X(2).
015600         88 PP-CODE-READ    VALUE SPACES.
015700         88 PP-NO-MORE-DATA VALUE "10".
015800     05  OFCODE                  PIC X(2).
015900         88 CODE-WRITE      VALUE SPACES.
016000
016100 COPY STUDMETA.
016200 COPY USRJUDGM.
016300 COPY PAPRMSTR.
016400 COPY WWCASSM.
016500
016600 01  JUDGMENT-TABLE.
016700     05  JT-ROW OCCURS 500 TIMES INDEXED BY JT-IDX.
016800         10  JT-PAPER-ID         PIC 9(05).
016900         10  JT-BOUNDARY         PIC X(10).
017000         10  JT-ADJ-VALID        PIC X(01).
017100         10  JT-RANDOM-DOC       PIC X(01).
017200     05  JT-ROW-ALT REDEFINES JT-ROW
017300         PIC X(17) OCCURS 500 TIMES
017400         INDEXED BY JT-ALT-IDX.
017500
017600 01  PAPER-TABLE.
017700     05  PT-ROW OCCURS 500 TIMES INDEXED BY PT-IDX.
017800         10  PT-PAPER-ID         PIC 9(05).
017900         10  PT-TITLE            PIC X(60).
018000     05  PT-ROW-ALT REDEFINES PT-ROW
018100         PIC X(65) OCCURS 500 TIMES
018200         INDEXED BY PT-ALT-IDX.
018300
018400 01  ATTRITION-BOUNDS-TABLE.
018500     05  AB-ROW OCCURS 4 TIMES.
018600         10  AB-OVERALL-MAX      PIC 9V9(2).
018700         10  AB-CAUTIOUS-MAX     PIC 9V9(2).
018800         10  AB-OPTIMISTIC-MAX   PIC 9V9(2).
018900     05  AB-ROW-ALT REDEFINES AB-ROW
019000         PIC X(09) OCCURS 4 TIMES.
019100
019200 01  WWC-WORK-FIELDS.
019300     05  WK-IS-RCT               PIC X(01).
019400         88  WK-STUDY-IS-RCT         VALUE 'Y'.
019500     05  WK-METHOD-UPPER         PIC X(20).
019600     05  WK-RANDOM-DOC           PIC X(01).
019700         88  WK-RANDOM-DOC-YES       VALUE 'Y'.
019800         88  WK-RANDOM-DOC-NO        VALUE 'N'.
019900     05  WK-OVERALL-ATTR         PIC 9V9(4).
020000     05  WK-OVERALL-OK           PIC X(01).
020100         88  WK-OVERALL-COMPUTABLE   VALUE 'Y'.
020200     05  WK-DIFF-ATTR            PIC 9V9(4).
020300     05  WK-DIFF-OK              PIC X(01).
020400         88  WK-DIFF-COMPUTABLE      VALUE 'Y'.
020500     05  WK-HIGH-ATTR            PIC X(01).
020600         88  WK-HIGH-ATTR-YES        VALUE 'Y'.
020700         88  WK-HIGH-ATTR-NO         VALUE 'N'.
020800         88  WK-HIGH-ATTR-UNKNOWN    VALUE SPACE.
020900     05  WK-BASELINE-REQUIRED    PIC X(01).
021000         88  WK-BASELINE-CHECK-REQD  VALUE 'Y'.
021100     05  WK-BASELINE-STATUS      PIC X(15).
021200     05  WK-BASELINE-SATISFIED   PIC X(01).
021300         88  WK-BASELINE-IS-SATISFIED VALUE 'Y'.
021400*    062206 AK - MISSING BASELINE STATS LEAVE THE CHECK UNSATISFIED
021500*    BUT MUST NOT STOP THE TREE (RULE 6 STILL APPLIES); ONLY A
021600*    TRUE NOT-EQUIVALENT/INVALID-ADJUSTABLE RESULT STOPS IT.  THIS
021700*    SWITCH CARRIES THAT DISTINCTION BACK TO 200-DECISION-TREE.
021800     05  WK-BASELINE-STOP-SW     PIC X(01).
021900         88  WK-BASELINE-STOP-NOW     VALUE 'Y'.
022000     05  WK-POOLED-SD            PIC S9(05)V9(4) COMP-3.
022100     05  WK-VARIANCE-SUM         PIC S9(05)V9(4) COMP-3.
022200     05  WK-BASE-ES              PIC S9(02)V9(4) COMP-3.
022300     05  WK-ABEND-SUB            PIC S9(05)V9(4) COMP-3.
022400     05  WK-PCT-EDIT             PIC ZZ9.9.
022500     05  WK-DONE-SW              PIC X(01).
022600         88  WK-DONE                 VALUE 'Y'.
022700
022800 01  MASTATFN-LINKAGE.
022900     05  ML-FUNCTION             PIC 9(01).
023000     05  ML-DF                   PIC 9(03).
023100     05  ML-INPUT-VAL            PIC S9(07)V9(06).
023200     05  ML-OUTPUT-VAL           PIC S9(07)V9(06).
023300     05  ML-RETURN-CD            PIC S9(04) COMP.
023400
023500 01  WWC-DETAIL-LINE.
023600     05  WD-PAPER-ID-O           PIC 9(5).
023700     05  FILLER                  PIC X(01) VALUE SPACE.
023800     05  WD-TITLE-O              PIC X(40).
023900     05  FILLER                  PIC X(01) VALUE SPACE.
024000     05  WD-BOUNDARY-O           PIC X(10).
024100     05  FILLER                  PIC X(01) VALUE SPACE.
024200     05  WD-OVERALL-O            PIC X(05).
024300     05  FILLER                  PIC X(01) VALUE SPACE.
024400     05  WD-DIFF-O               PIC X(05).
024500     05  FILLER                  PIC X(01) VALUE SPACE.
024600     05  WD-RATING-O             PIC X(2).
024700     05  FILLER                  PIC X(01) VALUE SPACE.
024800     05  WD-JUSTIF-O             PIC X(60).
024900     05  FILLER                  PIC X(10) VALUE SPACES.
025000
025100 01  WWC-TOTALS-LINE.
025200     05  FILLER                  PIC X(15) VALUE "TOTAL ASSESSED".
025300     05  WT-ASSESSED-O           PIC ZZZZ9.
025400     05  FILLER                  PIC X(10) VALUE "  WO COUNT".
025500     05  WT-WO-O                 PIC ZZZZ9.
025600     05  FILLER                  PIC X(10) VALUE "  WR COUNT".
025700     05  WT-WR-O                 PIC ZZZZ9.
025800     05  FILLER                  PIC X(10) VALUE "  DN COUNT".
025900     05  WT-DN-O                 PIC ZZZZ9.
026000     05  FILLER                  PIC X(50) VALUE SPACES.
026100
026200 01  COUNTERS-AND-ACCUMULATORS.
026300     05 RECORDS-READ             PIC 9(7) COMP.
026400     05 PAPERS-LOADED            PIC 9(7) COMP.
026500     05 JUDGMENTS-LOADED         PIC 9(7) COMP.
026600     05 COUNT-WO                 PIC 9(7) COMP.
026700     05 COUNT-WR                 PIC 9(7) COMP.
026800     05 COUNT-DN                 PIC 9(7) COMP.
026900     05 AB-SUB                   PIC 9(2) COMP.
027000
027100 01  FLAGS-AND-SWITCHES.
027200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
027300         88 NO-MORE-DATA VALUE "N".
027400     05 MORE-JUDGMENT-SW         PIC X(01) VALUE "Y".
027500         88 NO-MORE-JUDGMENTS VALUE "N".
027600     05 MORE-PAPER-SW            PIC X(01) VALUE "Y".
027700         88 NO-MORE-PAPERS VALUE "N".
027800
027900 77  WS-DATE                     PIC 9(6).
028000
028100 COPY ABENDREC.
028200
028300 PROCEDURE DIVISION.
028400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028500     PERFORM 100-MAINLINE THRU 100-EXIT
028600             UNTIL NO-MORE-DATA.
028700     PERFORM 900-CLEANUP THRU 900-EXIT.
028800     MOVE +0 TO RETURN-CODE.
028900     GOBACK.
029000
029100 000-HOUSEKEEPING.
029200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029300     DISPLAY "******** BEGIN JOB WWCASSES ********".
029400     ACCEPT  WS-DATE FROM DATE.
029500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029700     PERFORM 810-LOAD-ATTRITION-TABLE THRU 810-EXIT.
029800     PERFORM 050-LOAD-JUDGMENT-TABLE THRU 050-EXIT
029900         UNTIL NO-MORE-JUDGMENTS.
030000     PERFORM 060-LOAD-PAPER-TABLE THRU 060-EXIT
030100         UNTIL NO-MORE-PAPERS.
030200     PERFORM 900-READ-STUDYMETA THRU 900-EXIT.
030300 000-EXIT.
030400     EXIT.
030500
030600 050-LOAD-JUDGMENT-TABLE.
030700     MOVE "050-LOAD-JUDGMENT-TABLE" TO PARA-NAME.
030800     READ JUDGMENTS-FILE INTO USER-JUDGMENT-RECORD
030900         AT END
031000             MOVE "N" TO MORE-JUDGMENT-SW
031100             GO TO 050-EXIT
031200     END-READ.
031300     ADD +1 TO JUDGMENTS-LOADED.
031400     SET JT-IDX TO JUDGMENTS-LOADED.
031500     MOVE UJ-PAPER-ID  TO JT-PAPER-ID(JT-IDX).
031600     MOVE UJ-BOUNDARY  TO JT-BOUNDARY(JT-IDX).
031700     MOVE UJ-ADJ-VALID TO JT-ADJ-VALID(JT-IDX).
031800     MOVE UJ-RANDOM-DOC TO JT-RANDOM-DOC(JT-IDX).
031900     SET JT-ALT-IDX TO JUDGMENTS-LOADED.
032000     IF JT-ROW-ALT(JT-ALT-IDX) = SPACES
032100         MOVE "*** JUDGMENT TABLE ROW BUILT BLANK" TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300 050-EXIT.
032400     EXIT.
032500
032600 060-LOAD-PAPER-TABLE.
032700     MOVE "060-LOAD-PAPER-TABLE" TO PARA-NAME.
032800     READ PAPERS-FILE INTO PAPER-RECORD
032900         AT END
033000             MOVE "N" TO MORE-PAPER-SW
033100             GO TO 060-EXIT
033200     END-READ.
033300     ADD +1 TO PAPERS-LOADED.
033400     SET PT-IDX TO PAPERS-LOADED.
033500     MOVE PAPER-ID    TO PT-PAPER-ID(PT-IDX).
033600     MOVE PAPER-TITLE TO PT-TITLE(PT-IDX).
033700     SET PT-ALT-IDX TO PAPERS-LOADED.
033800     IF PT-ROW-ALT(PT-ALT-IDX) = SPACES
033900         MOVE "*** PAPER TABLE ROW BUILT BLANK" TO ABEND-REASON
034000         GO TO 1000-ABEND-RTN.
034100 060-EXIT.
034200     EXIT.
034300
034400*    STANDARDS-APPENDIX-B ATTRITION BOUNDARY TABLE
034500 810-LOAD-ATTRITION-TABLE.
034600     MOVE "810-LOAD-ATTRITION-TABLE" TO PARA-NAME.
034700     MOVE 0.10 TO AB-OVERALL-MAX(1). MOVE 0.05 TO
034800         AB-CAUTIOUS-MAX(1). MOVE 0.07 TO AB-OPTIMISTIC-MAX(1).
034900     MOVE 0.20 TO AB-OVERALL-MAX(2). MOVE 0.03 TO
035000         AB-CAUTIOUS-MAX(2). MOVE 0.05 TO AB-OPTIMISTIC-MAX(2).
035100     MOVE 0.30 TO AB-OVERALL-MAX(3). MOVE 0.01 TO
035200         AB-CAUTIOUS-MAX(3). MOVE 0.03 TO AB-OPTIMISTIC-MAX(3).
035300     MOVE 0.40 TO AB-OVERALL-MAX(4). MOVE 0.00 TO
035400         AB-CAUTIOUS-MAX(4). MOVE 0.01 TO AB-OPTIMISTIC-MAX(4).
035500     IF AB-ROW-ALT(4) = SPACES OR AB-ROW-ALT(1) = SPACES
035600         MOVE "*** ATTRITION TABLE FAILED TO LOAD" TO
035700             ABEND-REASON
035800         GO TO 1000-ABEND-RTN.
035900 810-EXIT.
036000     EXIT.
036100
036200 100-MAINLINE.
036300     MOVE "100-MAINLINE" TO PARA-NAME.
036400     PERFORM 150-LOOKUP-JUDGMENT THRU 150-EXIT.
036500     PERFORM 160-LOOKUP-PAPER THRU 160-EXIT.
036600     PERFORM 200-DECISION-TREE THRU 200-EXIT.
036700     PERFORM 700-WRITE-WWCOUT THRU 700-EXIT.
036800     PERFORM 900-READ-STUDYMETA THRU 900-EXIT.
036900 100-EXIT.
037000     EXIT.
037100
037200*    DEFAULTS WHEN NO JUDGMENT RECORD EXISTS FOR THIS PAPER:
037300*    BOUNDARY CAUTIOUS, ADJUSTMENT-VALID UNKNOWN, NO OVERRIDE
037400*    OF THE EXTRACTED RANDOMIZATION-DOCUMENTED FLAG
037500 150-LOOKUP-JUDGMENT.
037600     MOVE "150-LOOKUP-JUDGMENT" TO PARA-NAME.
037700     MOVE "CAUTIOUS" TO WA-BOUNDARY.
037800     MOVE SPACE      TO UJ-ADJ-VALID.
037900     MOVE SPACE      TO UJ-RANDOM-DOC.
038000
038100     MOVE "N" TO WK-DONE-SW.
038200     PERFORM 155-SEARCH-JUDGMENT THRU 155-EXIT
038300         VARYING JT-IDX FROM 1 BY 1
038400         UNTIL JT-IDX > JUDGMENTS-LOADED OR WK-DONE.
038500 150-EXIT.
038600     EXIT.
038700
038800 155-SEARCH-JUDGMENT.
038900     IF JT-PAPER-ID(JT-IDX) = SM-PAPER-ID
039000         IF JT-BOUNDARY(JT-IDX) = "CAUTIOUS" OR "OPTIMISTIC"
039100             MOVE JT-BOUNDARY(JT-IDX) TO WA-BOUNDARY
039200         ELSE
039300             MOVE "CAUTIOUS" TO WA-BOUNDARY
039400         END-IF
039500         MOVE JT-ADJ-VALID(JT-IDX)   TO UJ-ADJ-VALID
039600         MOVE JT-RANDOM-DOC(JT-IDX)  TO UJ-RANDOM-DOC
039700         MOVE "Y" TO WK-DONE-SW.
039800 155-EXIT.
039900     EXIT.
040000
040100 160-LOOKUP-PAPER.
040200     MOVE "160-LOOKUP-PAPER" TO PARA-NAME.
040300     MOVE "TITLE NOT FOUND ON PAPER MASTER" TO PT-TITLE(1).
040400     MOVE SPACES TO WD-TITLE-O.
040500     MOVE "N" TO WK-DONE-SW.
040600     PERFORM 165-SEARCH-PAPER THRU 165-EXIT
040700         VARYING PT-IDX FROM 1 BY 1
040800         UNTIL PT-IDX > PAPERS-LOADED OR WK-DONE.
040900 160-EXIT.
041000     EXIT.
041100
041200 165-SEARCH-PAPER.
041300     IF PT-PAPER-ID(PT-IDX) = SM-PAPER-ID
041400         MOVE PT-TITLE(PT-IDX) TO WD-TITLE-O
041500         MOVE "Y" TO WK-DONE-SW.
041600 165-EXIT.
041700     EXIT.
041800
041900 200-DECISION-TREE.
042000     MOVE "200-DECISION-TREE" TO PARA-NAME.
042100     MOVE SM-PAPER-ID TO WA-PAPER-ID.
042200     MOVE SPACES TO WA-JUSTIFICATION.
042300     MOVE "N" TO WA-OVERALL-ATTR-KNOWN.
042400     MOVE "N" TO WA-DIFF-ATTR-KNOWN.
042500     MOVE SPACE TO WA-HIGH-ATTR, WA-BASE-EQUIV.
042600     MOVE "N"     TO WK-BASELINE-SATISFIED.
042700     MOVE "N"     TO WK-BASELINE-STOP-SW.
042800
042900     MOVE "N" TO WK-IS-RCT.
043000     MOVE SM-METHODOLOGY TO WK-METHOD-UPPER.
043100*    081006 AK - REVIEWERS KEY METHODOLOGY IN MIXED CASE ON THE
043200*    INTAKE SHEET; UPPERCASE BEFORE THE RCT COMPARE SO "Rct" AND
043300*    "rct" ARE NOT MISSED THE WAY THE ORIGINAL COMPARE MISSED THEM.
043400     INSPECT WK-METHOD-UPPER
043500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
043600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043700     IF WK-METHOD-UPPER = "RCT"
043800         MOVE "Y" TO WK-IS-RCT.
043900
044000     IF UJ-RANDOM-DOC = "Y" OR "N"
044100         MOVE UJ-RANDOM-DOC TO WK-RANDOM-DOC
044200     ELSE
044300         MOVE SM-RANDOM-DOC TO WK-RANDOM-DOC.
044400
044500     IF WK-RANDOM-DOC-NO
044600         MOVE "DN" TO WA-RATING
044700         MOVE "Randomization was not documented"
044800              TO WA-JUSTIFICATION
044900         PERFORM 500-FINAL-COUNTS THRU 500-EXIT
045000         GO TO 200-EXIT.
045100
045200     PERFORM 300-COMPUTE-ATTRITION THRU 300-EXIT.
045300     PERFORM 400-BASELINE-EQUIVALENCE THRU 400-EXIT.
045400*    061589 JS - A STUDY WHOSE BASELINE CHECK WAS REQUIRED (NOT
045500*    AN RCT, OR HIGH ATTRITION) AND CAME BACK NOT-EQUIVALENT, OR
045600*    ADJUSTABLE WITH NO VALID ADJUSTMENT ON FILE, IS RATED DN
045700*    AND STOPS HERE - IT NEVER REACHES 500-FINAL-RATING, SAME AS
045800*    THE RANDOMIZATION-NOT-DOCUMENTED STOP ABOVE.  062206 AK -
045900*    MISSING BASELINE STATS DO NOT SET THIS SWITCH - THOSE FALL
046000*    THROUGH TO 500-FINAL-RATING SO A LOW-ATTRITION STUDY STILL
046100*    RATES WO EVEN THOUGH ITS BASELINE COULD NOT BE CHECKED.
046200     IF WK-BASELINE-STOP-NOW
046300         MOVE "DN" TO WA-RATING
046400         IF WA-JUSTIFICATION = SPACES
046500             MOVE "Baseline equivalence not established"
046600                  TO WA-JUSTIFICATION
046700         END-IF
046800         PERFORM 500-FINAL-COUNTS THRU 500-EXIT
046900         GO TO 200-EXIT.
047000     PERFORM 500-FINAL-RATING THRU 500-EXIT.
047100 200-EXIT.
047200     EXIT.
047300
047400*    OVERALL ATTRITION = (BASELINE-N - ENDLINE-N)/BASELINE-N
047500*    WHEN BOTH COUNTS ARE PRESENT; OTHERWISE THE AVERAGE OF THE
047600*    TWO GROUP ATTRITION RATES WHEN BOTH ARE PRESENT; OTHERWISE
047700*    NOT COMPUTABLE.  DIFFERENTIAL = |TREAT - CTRL|.
047800 300-COMPUTE-ATTRITION.                                           AK081493
047900     MOVE "300-COMPUTE-ATTRITION" TO PARA-NAME.
048000     MOVE "N" TO WK-OVERALL-OK.
048100     MOVE "N" TO WK-DIFF-OK.
048200
048300     IF SM-BASELINE-N > 0 AND SM-ENDLINE-N > 0
048400         COMPUTE WK-OVERALL-ATTR ROUNDED =
048500             (SM-BASELINE-N - SM-ENDLINE-N) / SM-BASELINE-N
048600         MOVE "Y" TO WK-OVERALL-OK
048700     ELSE
048800         IF SM-TREAT-ATTR NOT = 9.9999
048900            AND SM-CTRL-ATTR NOT = 9.9999
049000             COMPUTE WK-OVERALL-ATTR ROUNDED =
049100                 (SM-TREAT-ATTR + SM-CTRL-ATTR) / 2
049200             MOVE "Y" TO WK-OVERALL-OK.
049300
049400     IF SM-TREAT-ATTR NOT = 9.9999 AND SM-CTRL-ATTR NOT = 9.9999
049500         IF SM-TREAT-ATTR >= SM-CTRL-ATTR
049600             COMPUTE WK-DIFF-ATTR ROUNDED =
049700                 SM-TREAT-ATTR - SM-CTRL-ATTR
049800         ELSE
049900             COMPUTE WK-DIFF-ATTR ROUNDED =
050000                 SM-CTRL-ATTR - SM-TREAT-ATTR
050100         END-IF
050200         MOVE "Y" TO WK-DIFF-OK.
050300
050400     IF WK-OVERALL-COMPUTABLE
050500         MOVE WK-OVERALL-ATTR TO WA-OVERALL-ATTR
050600         MOVE "Y" TO WA-OVERALL-ATTR-KNOWN
050700     ELSE
050800         MOVE 9.9999 TO WA-OVERALL-ATTR.
050900
051000     IF WK-DIFF-COMPUTABLE
051100         MOVE WK-DIFF-ATTR TO WA-DIFF-ATTR
051200         MOVE "Y" TO WA-DIFF-ATTR-KNOWN
051300     ELSE
051400         MOVE 9.9999 TO WA-DIFF-ATTR.
051500
051600     IF WK-OVERALL-COMPUTABLE AND WK-DIFF-COMPUTABLE
051700         PERFORM 350-LOW-ATTRITION-TEST THRU 350-EXIT
051800     ELSE
051900         MOVE SPACE TO WK-HIGH-ATTR
052000         STRING "attrition data incomplete" DELIMITED BY SIZE
052100             INTO WA-JUSTIFICATION.
052200 300-EXIT.
052300     EXIT.
052400
052500*    OVERALL > 0.40 IS ALWAYS HIGH.  OTHERWISE FIND THE LOWEST
052600*    BOUNDARY ROW WHOSE OVERALL-MAX IS NOT LESS THAN THE STUDY'S
052700*    OVERALL ATTRITION AND COMPARE THE DIFFERENTIAL TO THAT
052800*    ROW'S CAUTIOUS/OPTIMISTIC MAXIMUM.
052900 350-LOW-ATTRITION-TEST.                                          MM022695
053000     MOVE "350-LOW-ATTRITION-TEST" TO PARA-NAME.
053100     IF WK-OVERALL-ATTR > 0.40
053200         MOVE "Y" TO WK-HIGH-ATTR
053300         GO TO 350-EXIT.
053400
053500     MOVE "N" TO WK-DONE-SW.
053600     PERFORM 355-TEST-BOUNDARY-ROW THRU 355-EXIT
053700         VARYING AB-SUB FROM 1 BY 1
053800         UNTIL AB-SUB > 4 OR WK-DONE.
053900 350-EXIT.
054000     EXIT.
054100
054200 355-TEST-BOUNDARY-ROW.
054300     IF WK-OVERALL-ATTR NOT GREATER THAN AB-OVERALL-MAX(AB-SUB)
054400         IF WA-BOUNDARY = "OPTIMISTIC"
054500             IF WK-DIFF-ATTR NOT GREATER THAN
054600                AB-OPTIMISTIC-MAX(AB-SUB)
054700                 MOVE "N" TO WK-HIGH-ATTR
054800             ELSE
054900                 MOVE "Y" TO WK-HIGH-ATTR
055000             END-IF
055100         ELSE
055200             IF WK-DIFF-ATTR NOT GREATER THAN
055300                AB-CAUTIOUS-MAX(AB-SUB)
055400                 MOVE "N" TO WK-HIGH-ATTR
055500             ELSE
055600                 MOVE "Y" TO WK-HIGH-ATTR
055700             END-IF
055800         END-IF
055900         MOVE "Y" TO WK-DONE-SW.
056000 355-EXIT.
056100     EXIT.
056200
056300*    REQUIRED WHENEVER THE STUDY IS NOT AN RCT, OR WHEN THE
056400*    ATTRITION TEST CAME BACK HIGH.
056500 400-BASELINE-EQUIVALENCE.                                        JS061589
056600     MOVE "400-BASELINE-EQUIVALENCE" TO PARA-NAME.
056700     MOVE "N" TO WK-BASELINE-REQUIRED.
056800     IF NOT WK-STUDY-IS-RCT OR WK-HIGH-ATTR-YES
056900         MOVE "Y" TO WK-BASELINE-REQUIRED.
057000
057100     IF NOT WK-BASELINE-CHECK-REQD
057200         GO TO 400-EXIT.
057300
057400     IF SM-BASE-PRESENT NOT = "Y"
057500         STRING "baseline data incomplete" DELIMITED BY SIZE
057600             INTO WA-JUSTIFICATION
057700         GO TO 400-EXIT.
057800
057900     PERFORM 410-COMPUTE-POOLED-SD THRU 410-EXIT.
058000
058100     IF WK-POOLED-SD = ZERO
058200         MOVE ZERO TO WK-BASE-ES
058300     ELSE
058400         COMPUTE WK-BASE-ES ROUNDED =
058500             (SM-BASE-T-MEAN - SM-BASE-C-MEAN) / WK-POOLED-SD.
058600     MOVE WK-BASE-ES TO WA-BASE-ES.
058700
058800     IF WK-BASE-ES < ZERO
058900         COMPUTE WK-ABEND-SUB = WK-BASE-ES * -1
059000     ELSE
059100         MOVE WK-BASE-ES TO WK-ABEND-SUB.
059200
059300     IF WK-ABEND-SUB NOT GREATER THAN 0.05
059400         MOVE "EQUIVALENT" TO WK-BASELINE-STATUS
059500     ELSE
059600     IF WK-ABEND-SUB NOT GREATER THAN 0.25
059700         MOVE "ADJUSTABLE" TO WK-BASELINE-STATUS
059800     ELSE
059900         MOVE "NOT-EQUIVALENT" TO WK-BASELINE-STATUS.
060000
060100     IF WK-BASELINE-STATUS = "NOT-EQUIVALENT"
060200         MOVE "N" TO WK-BASELINE-SATISFIED
060300         MOVE "Y" TO WK-BASELINE-STOP-SW
060400     ELSE IF WK-BASELINE-STATUS = "ADJUSTABLE"
060500         IF UJ-ADJ-VALID = "Y"
060600             MOVE "Y" TO WK-BASELINE-SATISFIED
060700         ELSE
060800             MOVE "N" TO WK-BASELINE-SATISFIED
060900             MOVE "Y" TO WK-BASELINE-STOP-SW
061000         END-IF
061100     ELSE
061200         MOVE "Y" TO WK-BASELINE-SATISFIED.
061300
061400     IF WK-BASELINE-IS-SATISFIED
061500         MOVE "Y" TO WA-BASE-EQUIV.
061600 400-EXIT.
061700     EXIT.
061800
061900*    POOLED SD = SQRT( (SD-T**2 + SD-C**2) / 2 )
062000 410-COMPUTE-POOLED-SD.                                           DK092303
062100     MOVE "410-COMPUTE-POOLED-SD" TO PARA-NAME.
062200     COMPUTE WK-VARIANCE-SUM ROUNDED =
062300         ((SM-BASE-T-SD * SM-BASE-T-SD) +
062400          (SM-BASE-C-SD * SM-BASE-C-SD)) / 2.
062500     MOVE 1 TO ML-FUNCTION.
062600     MOVE WK-VARIANCE-SUM TO ML-INPUT-VAL.
062700     CALL 'MASTATFN' USING MASTATFN-LINKAGE.
062800     MOVE ML-OUTPUT-VAL TO WK-POOLED-SD.
062900 410-EXIT.
063000     EXIT.
063100
063200*    HIGH-ATTRITION = N -> WO.  HIGH-ATTRITION = Y AND BASELINE
063300*    SATISFIED -> WR.  HIGH-ATTRITION = Y AND NOT SATISFIED ->
063400*    DN.  HIGH-ATTRITION UNKNOWN -> DN (INSUFFICIENT DATA).
063500 500-FINAL-RATING.
063600     MOVE "500-FINAL-RATING" TO PARA-NAME.
063700     IF WK-HIGH-ATTR-NO
063800         MOVE "WO" TO WA-RATING
063900         IF WA-JUSTIFICATION = SPACES
064000             MOVE "Meets WWC standards without reservations"
064100                  TO WA-JUSTIFICATION
064200         END-IF
064300     ELSE IF WK-HIGH-ATTR-YES
064400         IF WK-BASELINE-IS-SATISFIED
064500             MOVE "WR" TO WA-RATING
064600             MOVE "Meets WWC standards with reservations"
064700                  TO WA-JUSTIFICATION
064800         ELSE
064900             MOVE "DN" TO WA-RATING
065000             IF WA-JUSTIFICATION = SPACES
065100                 MOVE "Baseline equivalence not established"
065200                      TO WA-JUSTIFICATION
065300             END-IF
065400         END-IF
065500     ELSE
065600         MOVE "DN" TO WA-RATING
065700         MOVE "Does not meet standards - insufficient data"
065800              TO WA-JUSTIFICATION.
065900
066000     PERFORM 500-FINAL-COUNTS THRU 500-EXIT.
066100 500-EXIT.
066200     EXIT.
066300
066400 500-FINAL-COUNTS.
066500     IF WA-RATING = "WO"
066600         ADD +1 TO COUNT-WO
066700     ELSE IF WA-RATING = "WR"
066800         ADD +1 TO COUNT-WR
066900     ELSE
067000         ADD +1 TO COUNT-DN.
067100 500-EXIT.
067200     EXIT.
067300
067400 700-WRITE-WWCOUT.
067500     MOVE "700-WRITE-WWCOUT" TO PARA-NAME.
067600     MOVE WA-PAPER-ID  TO WD-PAPER-ID-O.
067700     MOVE WA-BOUNDARY  TO WD-BOUNDARY-O.
067800     IF WA-OVERALL-ATTR-KNOWN
067900         COMPUTE WK-PCT-EDIT = WA-OVERALL-ATTR * 100
068000         MOVE WK-PCT-EDIT TO WD-OVERALL-O
068100     ELSE
068200         MOVE "N/A" TO WD-OVERALL-O.
068300     IF WA-DIFF-ATTR-KNOWN
068400         COMPUTE WK-PCT-EDIT = WA-DIFF-ATTR * 100
068500         MOVE WK-PCT-EDIT TO WD-DIFF-O
068600     ELSE
068700         MOVE "N/A" TO WD-DIFF-O.
068800     MOVE WA-RATING       TO WD-RATING-O.
068900     MOVE WA-JUSTIFICATION TO WD-JUSTIF-O.
069000     WRITE WWCOUT-REC FROM WWC-DETAIL-LINE.
069100 700-EXIT.
069200     EXIT.
069300
069400 800-OPEN-FILES.
069500     MOVE "800-OPEN-FILES" TO PARA-NAME.
069600     OPEN INPUT STUDYMETA-FILE, JUDGMENTS-FILE, PAPERS-FILE.
069700     OPEN OUTPUT WWCOUT-FILE, SYSOUT.
069800 800-EXIT.
069900     EXIT.
070000
070100 850-CLOSE-FILES.
070200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
070300     CLOSE STUDYMETA-FILE, JUDGMENTS-FILE, PAPERS-FILE,
070400           WWCOUT-FILE, SYSOUT.
070500 850-EXIT.
070600     EXIT.
070700
070800 900-READ-STUDYMETA.
070900     MOVE "900-READ-STUDYMETA" TO PARA-NAME.
071000     READ STUDYMETA-FILE INTO STUDY-METADATA-RECORD
071100         AT END
071200             MOVE "N" TO MORE-DATA-SW
071300             GO TO 900-EXIT
071400     END-READ.
071500     ADD +1 TO RECORDS-READ.
071600 900-EXIT.
071700     EXIT.
071800
071900 900-CLEANUP.                                                     TG031700
072000     MOVE "900-CLEANUP" TO PARA-NAME.
072100     MOVE RECORDS-READ TO WT-ASSESSED-O.
072200     MOVE COUNT-WO     TO WT-WO-O.
072300     MOVE COUNT-WR     TO WT-WR-O.
072400     MOVE COUNT-DN     TO WT-DN-O.
072500     WRITE WWCOUT-REC FROM WWC-TOTALS-LINE.
072600
072700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072800
072900     DISPLAY "** STUDIES ASSESSED **".
073000     DISPLAY  RECORDS-READ.
073100     DISPLAY "** RATED WO/WR/DN **".
073200     DISPLAY  COUNT-WO.
073300     DISPLAY  COUNT-WR.
073400     DISPLAY  COUNT-DN.
073500     DISPLAY "******** NORMAL END OF JOB WWCASSES ********".
073600 900-EXIT.
073700     EXIT.
073800
073900 1000-ABEND-RTN.
074000     WRITE SYSOUT-REC FROM ABEND-REC.
074100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074200     DISPLAY "*** ABNORMAL END - WWCASSES ***" UPON CONSOLE.
074300     DIVIDE ZERO-VAL INTO ONE-VAL.
