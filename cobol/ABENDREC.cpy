000100******************************************************************
000200*    ABENDREC  -  SHOP-STANDARD ABEND/DIAGNOSTIC DUMP LINE       *
000300*    WRITTEN TO SYSOUT BY EVERY BATCH PROGRAM IN THE SYNTHESIS   *
000400*    SUITE WHEN A PROGRAM CANNOT CONTINUE.  KEPT IDENTICAL TO    *
000500*    THE FORMAT THIS SHOP'S OTHER BATCH SUITES ALREADY USE SO    *
000600*    THE SAME SYSOUT SCANNER JCL STEP CAN BE REUSED HERE.        *
000700******************************************************************
000800*    102906 DK - ZERO-VAL/ONE-VAL ARE THE SHOP'S STANDARD FORCE-
000900*    AN-ABEND FIELDS.  EVERY PROGRAM THAT COPIES THIS MEMBER ENDS
001000*    ITS ABEND ROUTINE WITH "DIVIDE ZERO-VAL INTO ONE-VAL" SO THE
001100*    RUN GETS A REAL SYSTEM COMPLETION CODE, NOT JUST A MESSAGE.
001200 77  ZERO-VAL                PIC S9(01) COMP-3 VALUE ZERO.
001300 77  ONE-VAL                 PIC S9(01) COMP-3 VALUE +1.
001400 01  ABEND-REC.
001500     05  ABND-STAR-COL           PIC X(01) VALUE '*'.
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  ABND-RUN-DATE           PIC 9(06).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  PARA-NAME               PIC X(30).
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  ABEND-REASON            PIC X(50).
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  FILLER                  PIC X(10) VALUE 'EXPECTED: '.
002400     05  EXPECTED-VAL            PIC X(10).
002500     05  FILLER                  PIC X(01) VALUE SPACE.
002600     05  FILLER                  PIC X(08) VALUE 'ACTUAL: '.
002700     05  ACTUAL-VAL              PIC X(10).
002800     05  FILLER                  PIC X(15) VALUE SPACES.
