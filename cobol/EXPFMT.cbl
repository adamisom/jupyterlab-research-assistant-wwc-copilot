000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EXPFMT.
000300 AUTHOR. THOMAS G DAVENPORT.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 09/18/89.
000600 DATE-COMPILED. 09/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM TAKES THE PAPER MASTER AND THE POOLED
001300*          META-ANALYSIS RESULT FILE AND WRITES THE FOUR EXPORT
001400*          PRODUCTS THE RESEARCH STAFF ASK FOR WHEN THEY CLOSE
001500*          OUT A REVIEW:
001600*
001700*             - A FLAT LIBRARY CSV EXTRACT OF THE PAPER MASTER
001800*             - A BIBTEX FILE FOR THE LIBRARY'S CITATION MANAGER
001900*             - A META-ANALYSIS CSV SUITABLE FOR SPREADSHEETING
002000*             - A PRINTED SYNTHESIS REPORT WITH THE POOLED
002100*               EFFECT, THE HETEROGENEITY STATISTICS, AND A
002200*               NUMBERED REFERENCE LIST
002300*
002400*          THE PROGRAM DOES NOT ITSELF DECIDE WHICH PAPERS
002500*          BELONG IN A REVIEW - IT EXPORTS WHATEVER IS ON THE
002600*          PAPER MASTER AND WHATEVER METANALZ LEFT ON METAOUT
002700*          FOR THE MOST RECENT RUN.
002800*
002900******************************************************************
003000
003100         PAPER MASTER FILE       -   DDS0001.PAPERS
003200
003300         META-ANALYSIS RESULTS   -   DDS0001.METAOUT
003400
003500         LIBRARY CSV PRODUCED    -   DDS0001.LIBCSV
003600
003700         BIBTEX FILE PRODUCED    -   DDS0001.BIBTEX
003800
003900         META-ANALYSIS CSV       -   DDS0001.MACSV
004000
004100         SYNTHESIS REPORT        -   DDS0001.SYNTH
004200
004300         DUMP FILE               -   SYSOUT
004400
004500******************************************************************
004600*  CHANGE LOG
004700*
004800*  091889 TGD 000000  ORIGINAL PROGRAM
004900*  022190 TGD 000000  ADDED THE BIBTEX EXPORT - CITATION MANAGER
005000*                     VENDOR CHANGED FORMATS ON US MID-CONTRACT
005100*  081591 AK  000000  RFC-4180 QUOTING ADDED TO THE LIBRARY CSV -
005200*                     TITLES WITH EMBEDDED COMMAS WERE SHIFTING
005300*                     DOWNSTREAM SPREADSHEET COLUMNS
005400*  051293 DK  000000  META-ANALYSIS CSV AND SYNTHESIS REPORT
005500*                     ADDED ONCE METANALZ STARTED WRITING METAOUT
005600*  112794 DK  000000  SYNTHESIS REPORT NOW SKIPS THE POOLED
005700*                     SECTION CLEANLY WHEN METANALZ REJECTED THE
005800*                     RUN INSTEAD OF DUMPING ON THE MISSING RECORD
005900*  042696 MM  000000  BIBTEX ABSTRACT FIELD ADDED, BRACES ESCAPED
006000*                     PER THE CITATION MANAGER'S IMPORT RULES
006100*  031699 JS  000000  Y2K REVIEW COMPLETE - HDR-YY ON THE
006200*                     SYNTHESIS REPORT IS TWO DIGITS BY DESIGN,
006300*                     SAME AS EVERY OTHER JOB IN THIS SUITE
006400*  072700 KT  000000  CITATION KEY NOW FALLS BACK TO "UNKNOWN"
006500*                     FOR THE AUTHOR PIECE, THE YEAR PIECE, OR
006600*                     BOTH, INSTEAD OF SKIPPING THE ENTRY
006700*  091502 TGD 000000  ADDED THE WEIGHT-PERCENT COLUMN TO THE
006800*                     META-ANALYSIS CSV PER THE STATISTICIAN'S
006900*                     REQUEST
007000*  060804 AK  000000  LIBRARY CSV ABSTRACT COLUMN NO LONGER
007100*                     QUOTE-ESCAPED TWICE WHEN THE ABSTRACT ITSELF
007200*                     CONTAINED A COMMA AND A QUOTE MARK
007300*  102906 DK  000000  CONFLICT-DETECTION LINE ADDED TO THE
007400*                     SYNTHESIS REPORT - ALWAYS ZERO UNTIL THE
007500*                     RESEARCH DIRECTOR APPROVES A SCORING RULE
007600*
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-390.
008100 OBJECT-COMPUTER. IBM-390.
008200 SPECIAL-NAMES.
008300     C01 IS NEXT-PAGE.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT PAPERS-FILE
009100            ASSIGN       TO PAPRMSTR
009200            ORGANIZATION IS INDEXED
009300            ACCESS MODE  IS SEQUENTIAL
009400            RECORD KEY   IS FD-PAPER-ID
009500            FILE STATUS  IS PPFCODE.
009600
009700     SELECT METAOUT-FILE
009800     ASSIGN TO UT-S-METAOUT
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS MOFCODE.
010100
010200     SELECT LIBCSV-FILE
010300     ASSIGN TO UT-S-LIBCSV
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600
010700     SELECT BIBTEX-FILE
010800     ASSIGN TO UT-S-BIBTEX
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS OFCODE.
011100
011200     SELECT MACSV-FILE
011300     ASSIGN TO UT-S-MACSV
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS OFCODE.
011600
011700     SELECT SYNTH-FILE
011800     ASSIGN TO UT-S-SYNTH
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS OFCODE.
012100
012200 DATA DIVISION.
012300 FILE SECTION.
012400 FD  SYSOUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 130 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SYSOUT-REC.
013000 01  SYSOUT-REC  PIC X(130).
013100
013200****** PAPER MASTER - LOADED WHOLESALE FOR ALL FOUR EXPORTS
013300 FD  PAPERS-FILE
013400     RECORD CONTAINS 251 CHARACTERS
013500     DATA RECORD IS FD-PAPER-REC.
013600 01  FD-PAPER-REC.
013700     05  FD-PAPER-ID         PIC 9(05).
013800     05  FILLER              PIC X(246).
013900
014000****** WRITTEN BY METANALZ - ONE META-STUDY-RESULT-RECORD PER
014100****** POOLED STUDY FOLLOWED BY A SINGLE META-SUMMARY RECORD, OR
014200****** A SHORT REJECT-REASON TEXT LINE WHEN THE RUN WAS REJECTED
014300 FD  METAOUT-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 90 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS METAOUT-REC.
014900 01  METAOUT-REC  PIC X(90).
015000
015100 FD  LIBCSV-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 400 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS LIBCSV-REC.
015700 01  LIBCSV-REC  PIC X(400).
015800
015900 FD  BIBTEX-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 200 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS BIBTEX-REC.
016500 01  BIBTEX-REC  PIC X(200).
016600
016700 FD  MACSV-FILE
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 120 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS MACSV-REC.
017300 01  MACSV-REC  PIC X(120).
017400
017500 FD  SYNTH-FILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 132 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS SYNTH-REC.
018100 01  SYNTH-REC  PIC X(132).
018200
018300 WORKING-STORAGE SECTION.
018400
018500 01  FILE-STATUS-CODES.
018600     05  PPFCODE                 PIC X(2).
018700         88 PP-CODE-READ    VALUE SPACES.
018800         88 PP-NO-MORE-DATA VALUE "10".
018900     05  MOFCODE                 PIC X(2).
019000         88 MO-CODE-READ    VALUE SPACES.
019100         88 MO-NO-MORE-DATA VALUE "10".
019200     05  OFCODE                  PIC X(2).
019300         88 CODE-WRITE      VALUE SPACES.
019400
019500 COPY PAPRMSTR.
019600 COPY MSTUDRES.
019700
019800 01  PAPER-TABLE.
019900     05  PT-ROW OCCURS 500 TIMES INDEXED BY PT-IDX.
020000         10  PT-PAPER-ID         PIC 9(05).
020100         10  PT-TITLE            PIC X(60).
020200         10  PT-AUTHORS          PIC X(60).
020300         10  PT-YEAR             PIC 9(04).
020400         10  PT-DOI              PIC X(30).
020500         10  PT-CITATION         PIC 9(06).
020600         10  PT-ABSTRACT         PIC X(80).
020700         10  PT-HAS-FULL-TEXT    PIC X(01).
020800
020900 01  STUDY-TABLE.
021000     05  ST-ROW OCCURS 500 TIMES INDEXED BY ST-IDX.
021100         10  ST-PAPER-ID         PIC 9(05).
021200         10  ST-LABEL            PIC X(40).
021300         10  ST-D                PIC S9(02)V9(4).
021400         10  ST-SE               PIC 9(02)V9(4).
021500         10  ST-WEIGHT           PIC 9V9(6).
021600         10  ST-CI-LOW           PIC S9(02)V9(4).
021700         10  ST-CI-HIGH          PIC S9(02)V9(4).
021800
021900****** GENERIC TRAILING-SPACE LENGTH MEASURER - BACKS UP FROM
022000****** THE END OF WK-LEN-FIELD UNTIL IT HITS A NON-SPACE BYTE
022100 01  GENERIC-LENGTH-WORK.
022200     05  WK-LEN-FIELD            PIC X(80).
022300     05  WK-LEN-RESULT           PIC 9(03) COMP.
022400     05  WK-LEN-SUB              PIC 9(03) COMP.
022500     05  WK-LEN-DONE-SW          PIC X(01).
022600         88  WK-LEN-DONE             VALUE "Y".
022700
022800****** RFC-4180 CSV FIELD QUOTER - ANY FIELD CARRYING A COMMA OR
022900****** A QUOTE MARK IS WRAPPED IN QUOTES WITH THE QUOTES DOUBLED
023000 01  CSV-QUOTE-WORK.
023100     05  WK-Q-IN                 PIC X(80).
023200     05  WK-Q-OUT                PIC X(166).
023300     05  WK-Q-OUT-CHARS REDEFINES WK-Q-OUT.
023400         10  WK-Q-OUT-CHAR       PIC X(01) OCCURS 166 TIMES.
023500     05  WK-Q-IN-LEN             PIC 9(03) COMP.
023600     05  WK-Q-OUT-LEN            PIC 9(03) COMP.
023700     05  WK-Q-SUB                PIC 9(03) COMP.
023800     05  WK-Q-COMMA-CT           PIC 9(03) COMP.
023900     05  WK-Q-QUOTE-CT           PIC 9(03) COMP.
024000     05  WK-Q-NEEDS-SW           PIC X(01).
024100         88  WK-Q-NEEDS-QUOTES       VALUE "Y".
024200     05  WK-Q-CHAR               PIC X(01).
024300
024400****** " AND "-JOIN OF THE COMMA-SEPARATED AUTHOR LIST FOR THE
024500****** BIBTEX AUTHOR FIELD
024600 01  AUTHOR-JOIN-WORK.
024700     05  WK-JA-IN                PIC X(60).
024800     05  WK-JA-OUT               PIC X(120).
024900     05  WK-JA-IN-LEN            PIC 9(03) COMP.
025000     05  WK-JA-OUT-LEN           PIC 9(03) COMP.
025100     05  WK-JA-SUB               PIC 9(03) COMP.
025200     05  WK-JA-PTR               PIC 9(03) COMP.
025300     05  WK-JA-CHAR              PIC X(01).
025400
025500****** BIBTEX ABSTRACT ESCAPER - "{" AND "}" ARE BACKSLASHED
025600****** PER THE CITATION MANAGER'S IMPORT RULES
025700 01  BIBTEX-ESCAPE-WORK.
025800     05  WK-BE-IN                PIC X(80).
025900     05  WK-BE-OUT               PIC X(166).
026000     05  WK-BE-OUT-CHARS REDEFINES WK-BE-OUT.
026100         10  WK-BE-OUT-CHAR      PIC X(01) OCCURS 166 TIMES.
026200     05  WK-BE-IN-LEN            PIC 9(03) COMP.
026300     05  WK-BE-OUT-LEN           PIC 9(03) COMP.
026400     05  WK-BE-SUB               PIC 9(03) COMP.
026500     05  WK-BE-CHAR              PIC X(01).
026600
026700****** CITATION KEY = LOWERCASE SURNAME OF THE FIRST AUTHOR PLUS
026800****** THE YEAR - "UNKNOWN" SUBSTITUTED FOR EITHER PIECE WHEN
026900****** MISSING
027000 01  CITEKEY-WORK.
027100     05  WK-CK-AUTHORS           PIC X(60).
027200     05  WK-CK-FIRST-AUTHOR      PIC X(60).
027300     05  WK-CK-SURNAME           PIC X(30).
027400     05  WK-CK-KEY               PIC X(40).
027500     05  WK-CK-LEN               PIC 9(03) COMP.
027600     05  WK-CK-FA-LEN            PIC 9(03) COMP.
027700     05  WK-CK-SURNAME-LEN       PIC 9(03) COMP.
027800     05  WK-CK-KEY-LEN           PIC 9(03) COMP.
027900     05  WK-CK-COMMA-POS         PIC 9(03) COMP.
028000     05  WK-CK-SUB               PIC 9(03) COMP.
028100     05  WK-CK-PTR               PIC 9(03) COMP.
028200     05  WK-CK-FOUND-SW          PIC X(01).
028300         88  WK-CK-FOUND             VALUE "Y".
028400
028500 01  CSV-LINE-WORK.
028600     05  WK-LINE-PTR             PIC 9(03) COMP.
028700
028800****** EDITED FIELDS FOR THE META-ANALYSIS CSV AND THE SYNTHESIS
028900****** REPORT - ALL VALUES ARE ROUNDED TO REPORT PRECISION
029000****** BEFORE BEING MOVED HERE
029100 01  REPORT-EDIT-FIELDS.
029200     05  WK-3DEC                 PIC S9(02)V9(3) COMP-3.
029300     05  WK-WEIGHTPCT            PIC 9(03)V9(1) COMP-3.
029400     05  WK-I2-1DEC              PIC 9(03)V9(1) COMP-3.
029500     05  WK-TAU2-3DEC            PIC 9(02)V9(3) COMP-3.
029600     05  WK-Q-3DEC               PIC 9(04)V9(3) COMP-3.
029700     05  WK-ED-D                 PIC -99.999.
029800     05  WK-ED-SE                PIC -99.999.
029900     05  WK-ED-CILOW             PIC -99.999.
030000     05  WK-ED-CIHIGH            PIC -99.999.
030100     05  WK-ED-POOLED            PIC -99.999.
030200     05  WK-ED-WEIGHT            PIC ZZ9.9.
030300     05  WK-ED-I2                PIC ZZ9.9.
030400     05  WK-ED-TAU2              PIC 99.999.
030500     05  WK-ED-Q                 PIC ZZZ9.999.
030600     05  WK-ED-QPVAL             PIC 9.9999.
030700     05  WK-ED-PVAL              PIC 9.9999.
030800     05  WK-ED-PAPERCOUNT        PIC ZZ9.
030900     05  WK-ED-REFNUM            PIC ZZ9.
031000
031100 01  REFERENCE-LOOP-WORK.
031200     05  WK-REF-SUB              PIC 9(03) COMP.
031300     05  WK-TITLE-LEN            PIC 9(03) COMP.
031400     05  WK-AUTH-LEN             PIC 9(03) COMP.
031500
031600 01  WS-HDR-REC.
031700     05  FILLER                  PIC X(1) VALUE " ".
031800     05  HDR-DATE.
031900         10  HDR-YY              PIC 9(2).
032000         10  DASH-1              PIC X(1) VALUE "-".
032100         10  HDR-MM              PIC 9(2).
032200         10  DASH-2              PIC X(1) VALUE "-".
032300         10  HDR-DD              PIC 9(2).
032400     05  FILLER                  PIC X(20) VALUE SPACE.
032500     05  FILLER                  PIC X(50) VALUE
032600             "Research Library Synthesis Report".
032700     05  FILLER                  PIC X(26)
032800                   VALUE "Page Number:" JUSTIFIED RIGHT.
032900     05  PAGE-NBR-O              PIC ZZ9.
033000     05  FILLER                  PIC X(24) VALUE SPACES.
033100
033200 01  WS-BLANK-LINE.
033300     05  FILLER                  PIC X(132) VALUE SPACES.
033400
033500 01  COUNTERS-AND-ACCUMULATORS.
033600     05 PAPERS-LOADED            PIC 9(7) COMP.
033700     05 STUDIES-LOADED           PIC 9(7) COMP.
033800     05 META-RECORDS-READ        PIC 9(7) COMP.
033900     05 WS-PAGES                 PIC 9(3) COMP.
034000     05 WS-LINES                 PIC 9(3) COMP.
034100
034200 01  FLAGS-AND-SWITCHES.
034300     05 MORE-PAPER-SW            PIC X(01) VALUE "Y".
034400         88 NO-MORE-PAPERS VALUE "N".
034500     05 MORE-META-SW             PIC X(01) VALUE "Y".
034600         88 NO-MORE-META VALUE "N".
034700     05 META-SUMMARY-FOUND-SW    PIC X(01) VALUE "N".
034800         88 META-SUMMARY-FOUND VALUE "Y".
034900
035000 77  WS-DATE                     PIC 9(6).
035100 01  WS-DATE-GROUP.
035200     05  WS-DATE-DISP            PIC 9(06).
035300 01  WS-DATE-R REDEFINES WS-DATE-GROUP.
035400     05  WS-DATE-YY              PIC 9(02).
035500     05  WS-DATE-MM              PIC 9(02).
035600     05  WS-DATE-DD              PIC 9(02).
035700
035800 COPY ABENDREC.
035900
036000 PROCEDURE DIVISION.
036100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036200     PERFORM 200-WRITE-LIBRARY-CSV THRU 200-EXIT.
036300     PERFORM 300-WRITE-BIBTEX THRU 300-EXIT.
036400     PERFORM 400-WRITE-META-CSV THRU 400-EXIT.
036500     PERFORM 500-WRITE-SYNTHESIS THRU 500-EXIT.
036600     PERFORM 900-CLEANUP THRU 900-EXIT.
036700     MOVE +0 TO RETURN-CODE.
036800     GOBACK.
036900
037000 000-HOUSEKEEPING.
037100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037200     DISPLAY "******** BEGIN JOB EXPFMT ********".
037300     ACCEPT  WS-DATE FROM DATE.
037400     MOVE WS-DATE TO WS-DATE-DISP.
037500     MOVE WS-DATE-YY TO HDR-YY.
037600     MOVE WS-DATE-MM TO HDR-MM.
037700     MOVE WS-DATE-DD TO HDR-DD.
037800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
037900     MOVE +1 TO WS-PAGES.
038000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038100     PERFORM 060-LOAD-PAPER-TABLE THRU 060-EXIT
038200         UNTIL NO-MORE-PAPERS.
038300     PERFORM 070-LOAD-META-RESULTS THRU 070-EXIT
038400         UNTIL NO-MORE-META.
038500     IF PAPERS-LOADED = ZERO
038600         MOVE "EMPTY PAPER MASTER FILE" TO ABEND-REASON
038700         GO TO 1000-ABEND-RTN.
038800 000-EXIT.
038900     EXIT.
039000
039100 060-LOAD-PAPER-TABLE.
039200     MOVE "060-LOAD-PAPER-TABLE" TO PARA-NAME.
039300     READ PAPERS-FILE INTO PAPER-RECORD
039400         AT END
039500             MOVE "N" TO MORE-PAPER-SW
039600             GO TO 060-EXIT
039700     END-READ.
039800     ADD +1 TO PAPERS-LOADED.
039900     SET PT-IDX TO PAPERS-LOADED.
040000     MOVE PAPER-ID         TO PT-PAPER-ID(PT-IDX).
040100     MOVE PAPER-TITLE      TO PT-TITLE(PT-IDX).
040200     MOVE PAPER-AUTHORS    TO PT-AUTHORS(PT-IDX).
040300     MOVE PAPER-YEAR       TO PT-YEAR(PT-IDX).
040400     MOVE PAPER-DOI        TO PT-DOI(PT-IDX).
040500     MOVE CITATION-COUNT   TO PT-CITATION(PT-IDX).
040600     MOVE PAPER-ABSTRACT   TO PT-ABSTRACT(PT-IDX).
040700     MOVE HAS-FULL-TEXT    TO PT-HAS-FULL-TEXT(PT-IDX).
040800 060-EXIT.
040900     EXIT.
041000
041100****** MS-REC-TYPE/MA-REC-TYPE SHARE THE FIRST BYTE OF THE
041200****** RECORD - THAT BYTE IS TESTED HERE TO TELL A PER-STUDY
041300****** DETAIL LINE FROM THE POOLED SUMMARY LINE.  A REJECTED
041400****** RUN'S REJECT-REASON TEXT MATCHES NEITHER AND IS IGNORED
041500 070-LOAD-META-RESULTS.
041600     MOVE "070-LOAD-META-RESULTS" TO PARA-NAME.
041700     READ METAOUT-FILE
041800         AT END
041900             MOVE "N" TO MORE-META-SW
042000             GO TO 070-EXIT
042100     END-READ.
042200     ADD +1 TO META-RECORDS-READ.
042300     IF METAOUT-REC(1:1) = "D"
042400         MOVE METAOUT-REC TO META-STUDY-RESULT-RECORD
042500         PERFORM 075-ADD-STUDY-ROW THRU 075-EXIT
042600     ELSE
042700         IF METAOUT-REC(1:1) = "T"
042800             MOVE METAOUT-REC TO META-SUMMARY
042900             MOVE "Y" TO META-SUMMARY-FOUND-SW.
043000 070-EXIT.
043100     EXIT.
043200
043300 075-ADD-STUDY-ROW.
043400     MOVE "075-ADD-STUDY-ROW" TO PARA-NAME.
043500     ADD +1 TO STUDIES-LOADED.
043600     SET ST-IDX TO STUDIES-LOADED.
043700     MOVE MS-PAPER-ID  TO ST-PAPER-ID(ST-IDX).
043800     MOVE MS-LABEL     TO ST-LABEL(ST-IDX).
043900     MOVE MS-D         TO ST-D(ST-IDX).
044000     MOVE MS-SE        TO ST-SE(ST-IDX).
044100     MOVE MS-WEIGHT    TO ST-WEIGHT(ST-IDX).
044200     MOVE MS-CI-LOW    TO ST-CI-LOW(ST-IDX).
044300     MOVE MS-CI-HIGH   TO ST-CI-HIGH(ST-IDX).
044400 075-EXIT.
044500     EXIT.
044600
044700****** LIBRARY CSV - ONE ROW PER PAPER, RFC-4180 QUOTING ON
044800****** TITLE, AUTHORS, DOI AND ABSTRACT
044900 200-WRITE-LIBRARY-CSV.
045000     MOVE "200-WRITE-LIBRARY-CSV" TO PARA-NAME.
045100     MOVE "id,title,authors,year,doi,citation_count,abstract"
045200         TO LIBCSV-REC.
045300     WRITE LIBCSV-REC.
045400     PERFORM 210-WRITE-LIBCSV-ROW THRU 210-EXIT
045500         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > PAPERS-LOADED.
045600 200-EXIT.
045700     EXIT.
045800
045900 210-WRITE-LIBCSV-ROW.                                            AK060804
046000     MOVE "210-WRITE-LIBCSV-ROW" TO PARA-NAME.
046100     MOVE SPACES TO LIBCSV-REC.
046200     MOVE 1 TO WK-LINE-PTR.
046300     STRING PT-PAPER-ID(PT-IDX) DELIMITED BY SIZE
046400            ","                 DELIMITED BY SIZE
046500         INTO LIBCSV-REC WITH POINTER WK-LINE-PTR
046600     END-STRING.
046700
046800     MOVE PT-TITLE(PT-IDX) TO WK-Q-IN.
046900     PERFORM 600-CSV-QUOTE-FIELD THRU 600-EXIT.
047000     STRING WK-Q-OUT(1:WK-Q-OUT-LEN) DELIMITED BY SIZE
047100            ","                      DELIMITED BY SIZE
047200         INTO LIBCSV-REC WITH POINTER WK-LINE-PTR
047300     END-STRING.
047400
047500     MOVE PT-AUTHORS(PT-IDX) TO WK-Q-IN.
047600     PERFORM 600-CSV-QUOTE-FIELD THRU 600-EXIT.
047700     STRING WK-Q-OUT(1:WK-Q-OUT-LEN) DELIMITED BY SIZE
047800            ","                      DELIMITED BY SIZE
047900         INTO LIBCSV-REC WITH POINTER WK-LINE-PTR
048000     END-STRING.
048100
048200     STRING PT-YEAR(PT-IDX) DELIMITED BY SIZE
048300            ","             DELIMITED BY SIZE
048400         INTO LIBCSV-REC WITH POINTER WK-LINE-PTR
048500     END-STRING.
048600
048700     MOVE PT-DOI(PT-IDX) TO WK-Q-IN.
048800     PERFORM 600-CSV-QUOTE-FIELD THRU 600-EXIT.
048900     STRING WK-Q-OUT(1:WK-Q-OUT-LEN) DELIMITED BY SIZE
049000            ","                      DELIMITED BY SIZE
049100         INTO LIBCSV-REC WITH POINTER WK-LINE-PTR
049200     END-STRING.
049300
049400     STRING PT-CITATION(PT-IDX) DELIMITED BY SIZE
049500            ","                 DELIMITED BY SIZE
049600         INTO LIBCSV-REC WITH POINTER WK-LINE-PTR
049700     END-STRING.
049800
049900     MOVE PT-ABSTRACT(PT-IDX) TO WK-Q-IN.
050000     PERFORM 600-CSV-QUOTE-FIELD THRU 600-EXIT.
050100     STRING WK-Q-OUT(1:WK-Q-OUT-LEN) DELIMITED BY SIZE
050200         INTO LIBCSV-REC WITH POINTER WK-LINE-PTR
050300     END-STRING.
050400
050500     WRITE LIBCSV-REC.
050600 210-EXIT.
050700     EXIT.
050800
050900****** SCANS WK-Q-IN FOR A COMMA OR A QUOTE MARK - IF EITHER IS
051000****** PRESENT THE FIELD IS WRAPPED IN QUOTES AND ANY EMBEDDED
051100****** QUOTE MARK IS DOUBLED, PER RFC-4180
051200 600-CSV-QUOTE-FIELD.                                             AK081591
051300     MOVE "600-CSV-QUOTE-FIELD" TO PARA-NAME.
051400     MOVE ZERO TO WK-Q-COMMA-CT, WK-Q-QUOTE-CT.
051500     INSPECT WK-Q-IN TALLYING WK-Q-COMMA-CT FOR ALL ",".
051600     INSPECT WK-Q-IN TALLYING WK-Q-QUOTE-CT FOR ALL '"'.
051700     MOVE "N" TO WK-Q-NEEDS-SW.
051800     IF WK-Q-COMMA-CT > 0 OR WK-Q-QUOTE-CT > 0
051900         MOVE "Y" TO WK-Q-NEEDS-SW.
052000
052100     MOVE WK-Q-IN TO WK-LEN-FIELD.
052200     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
052300     MOVE WK-LEN-RESULT TO WK-Q-IN-LEN.
052400
052500     MOVE SPACES TO WK-Q-OUT.
052600     MOVE 0 TO WK-Q-OUT-LEN.
052700
052800     IF WK-Q-NEEDS-QUOTES
052900         ADD 1 TO WK-Q-OUT-LEN
053000         MOVE '"' TO WK-Q-OUT-CHAR(WK-Q-OUT-LEN).
053100
053200     IF WK-Q-IN-LEN > 0
053300         PERFORM 620-COPY-QUOTE-CHARS THRU 620-EXIT
053400             VARYING WK-Q-SUB FROM 1 BY 1
053500             UNTIL WK-Q-SUB > WK-Q-IN-LEN.
053600
053700     IF WK-Q-NEEDS-QUOTES
053800         ADD 1 TO WK-Q-OUT-LEN
053900         MOVE '"' TO WK-Q-OUT-CHAR(WK-Q-OUT-LEN).
054000 600-EXIT.
054100     EXIT.
054200
054300 620-COPY-QUOTE-CHARS.
054400     MOVE WK-Q-IN(WK-Q-SUB:1) TO WK-Q-CHAR.
054500     ADD 1 TO WK-Q-OUT-LEN.
054600     MOVE WK-Q-CHAR TO WK-Q-OUT-CHAR(WK-Q-OUT-LEN).
054700     IF WK-Q-CHAR = '"'
054800         ADD 1 TO WK-Q-OUT-LEN
054900         MOVE '"' TO WK-Q-OUT-CHAR(WK-Q-OUT-LEN).
055000 620-EXIT.
055100     EXIT.
055200
055300****** GENERIC TRAILING-SPACE TRIM - LEAVES WK-LEN-RESULT AT THE
055400****** POSITION OF THE LAST NON-SPACE BYTE IN WK-LEN-FIELD
055500 610-MEASURE-LENGTH.
055600     MOVE "610-MEASURE-LENGTH" TO PARA-NAME.
055700     MOVE 80 TO WK-LEN-SUB.
055800     MOVE "N" TO WK-LEN-DONE-SW.
055900     PERFORM 615-BACK-UP-ONE THRU 615-EXIT
056000         UNTIL WK-LEN-SUB = 0 OR WK-LEN-DONE.
056100     MOVE WK-LEN-SUB TO WK-LEN-RESULT.
056200 610-EXIT.
056300     EXIT.
056400
056500 615-BACK-UP-ONE.
056600     IF WK-LEN-FIELD(WK-LEN-SUB:1) NOT = SPACE
056700         MOVE "Y" TO WK-LEN-DONE-SW
056800     ELSE
056900         SUBTRACT 1 FROM WK-LEN-SUB.
057000 615-EXIT.
057100     EXIT.
057200
057300****** BIBTEX - ONE @ARTICLE ENTRY PER PAPER
057400 300-WRITE-BIBTEX.                                                TG022190
057500     MOVE "300-WRITE-BIBTEX" TO PARA-NAME.
057600     PERFORM 310-WRITE-BIBTEX-ENTRY THRU 310-EXIT
057700         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > PAPERS-LOADED.
057800 300-EXIT.
057900     EXIT.
058000
058100 310-WRITE-BIBTEX-ENTRY.
058200     MOVE "310-WRITE-BIBTEX-ENTRY" TO PARA-NAME.
058300     PERFORM 320-BUILD-CITATION-KEY THRU 320-EXIT.
058400
058500     MOVE SPACES TO BIBTEX-REC.
058600     STRING "@article{"                  DELIMITED BY SIZE
058700            WK-CK-KEY(1:WK-CK-KEY-LEN)    DELIMITED BY SIZE
058800            ","                           DELIMITED BY SIZE
058900         INTO BIBTEX-REC
059000     END-STRING.
059100     WRITE BIBTEX-REC.
059200
059300     MOVE PT-TITLE(PT-IDX) TO WK-LEN-FIELD.
059400     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
059500     IF WK-LEN-RESULT = 0
059600         MOVE 1 TO WK-LEN-RESULT.
059700     MOVE SPACES TO BIBTEX-REC.
059800     STRING "  title = {"                     DELIMITED BY SIZE
059900            PT-TITLE(PT-IDX)(1:WK-LEN-RESULT)  DELIMITED BY SIZE
060000            "},"                               DELIMITED BY SIZE
060100         INTO BIBTEX-REC
060200     END-STRING.
060300     WRITE BIBTEX-REC.
060400
060500     IF PT-AUTHORS(PT-IDX) NOT = SPACES
060600         MOVE PT-AUTHORS(PT-IDX) TO WK-JA-IN
060700         PERFORM 330-JOIN-AUTHORS THRU 330-EXIT
060800         MOVE SPACES TO BIBTEX-REC
060900         STRING "  author = {"              DELIMITED BY SIZE
061000                WK-JA-OUT(1:WK-JA-OUT-LEN)   DELIMITED BY SIZE
061100                "},"                         DELIMITED BY SIZE
061200             INTO BIBTEX-REC
061300         END-STRING
061400         WRITE BIBTEX-REC.
061500
061600     IF PT-YEAR(PT-IDX) NOT = ZERO
061700         MOVE SPACES TO BIBTEX-REC
061800         STRING "  year = {"     DELIMITED BY SIZE
061900                PT-YEAR(PT-IDX)  DELIMITED BY SIZE
062000                "},"             DELIMITED BY SIZE
062100             INTO BIBTEX-REC
062200         END-STRING
062300         WRITE BIBTEX-REC.
062400
062500     IF PT-DOI(PT-IDX) NOT = SPACES
062600         MOVE PT-DOI(PT-IDX) TO WK-LEN-FIELD
062700         PERFORM 610-MEASURE-LENGTH THRU 610-EXIT
062800         MOVE SPACES TO BIBTEX-REC
062900         STRING "  doi = {"                     DELIMITED BY SIZE
063000                PT-DOI(PT-IDX)(1:WK-LEN-RESULT)  DELIMITED BY SIZE
063100                "},"                             DELIMITED BY SIZE
063200             INTO BIBTEX-REC
063300         END-STRING
063400         WRITE BIBTEX-REC.
063500
063600     IF PT-ABSTRACT(PT-IDX) NOT = SPACES
063700         PERFORM 340-ESCAPE-ABSTRACT THRU 340-EXIT
063800         MOVE SPACES TO BIBTEX-REC
063900         STRING "  abstract = {"           DELIMITED BY SIZE
064000                WK-BE-OUT(1:WK-BE-OUT-LEN)  DELIMITED BY SIZE
064100                "...},"                     DELIMITED BY SIZE
064200             INTO BIBTEX-REC
064300         END-STRING
064400         WRITE BIBTEX-REC.
064500
064600     MOVE "}" TO BIBTEX-REC.
064700     WRITE BIBTEX-REC.
064800     MOVE SPACES TO BIBTEX-REC.
064900     WRITE BIBTEX-REC.
065000 310-EXIT.
065100     EXIT.
065200
065300****** CITATION KEY = LOWERCASE LAST WORD OF THE FIRST AUTHOR'S
065400****** NAME, FOLLOWED BY THE YEAR - "UNKNOWN" TAKES THE PLACE OF
065500****** EITHER PIECE WHEN IT IS MISSING
065600 320-BUILD-CITATION-KEY.                                          KT072700
065700     MOVE "320-BUILD-CITATION-KEY" TO PARA-NAME.
065800     MOVE SPACES TO WK-CK-KEY.
065900     MOVE 1 TO WK-CK-PTR.
066000     IF PT-AUTHORS(PT-IDX) = SPACES
066100         STRING "unknown" DELIMITED BY SIZE
066200             INTO WK-CK-KEY WITH POINTER WK-CK-PTR
066300         END-STRING
066400     ELSE
066500         PERFORM 325-EXTRACT-SURNAME THRU 325-EXIT
066600         STRING WK-CK-SURNAME(1:WK-CK-SURNAME-LEN)
066700                    DELIMITED BY SIZE
066800             INTO WK-CK-KEY WITH POINTER WK-CK-PTR
066900         END-STRING.
067000
067100     IF PT-YEAR(PT-IDX) = ZERO
067200         STRING "unknown" DELIMITED BY SIZE
067300             INTO WK-CK-KEY WITH POINTER WK-CK-PTR
067400         END-STRING
067500     ELSE
067600         STRING PT-YEAR(PT-IDX) DELIMITED BY SIZE
067700             INTO WK-CK-KEY WITH POINTER WK-CK-PTR
067800         END-STRING.
067900
068000     COMPUTE WK-CK-KEY-LEN = WK-CK-PTR - 1.
068100 320-EXIT.
068200     EXIT.
068300
068400****** FIRST AUTHOR = TEXT BEFORE THE FIRST COMMA IN THE AUTHOR
068500****** LIST.  SURNAME = TEXT AFTER THE LAST SPACE IN THAT
068600****** SUBSTRING, LOWERCASED
068700 325-EXTRACT-SURNAME.
068800     MOVE "325-EXTRACT-SURNAME" TO PARA-NAME.
068900     MOVE PT-AUTHORS(PT-IDX) TO WK-CK-AUTHORS.
069000     MOVE WK-CK-AUTHORS TO WK-LEN-FIELD.
069100     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
069200     MOVE WK-LEN-RESULT TO WK-CK-LEN.
069300
069400     MOVE "N" TO WK-CK-FOUND-SW.
069500     PERFORM 326-SCAN-FOR-COMMA THRU 326-EXIT
069600         VARYING WK-CK-SUB FROM 1 BY 1
069700         UNTIL WK-CK-SUB > WK-CK-LEN OR WK-CK-FOUND.
069800     IF WK-CK-FOUND
069900         COMPUTE WK-CK-FA-LEN = WK-CK-COMMA-POS - 1
070000     ELSE
070100         MOVE WK-CK-LEN TO WK-CK-FA-LEN.
070200
070300     MOVE SPACES TO WK-CK-FIRST-AUTHOR.
070400     MOVE WK-CK-AUTHORS(1:WK-CK-FA-LEN) TO WK-CK-FIRST-AUTHOR.
070500
070600     MOVE WK-CK-FA-LEN TO WK-CK-SUB.
070700     MOVE "N" TO WK-CK-FOUND-SW.
070800     PERFORM 327-BACK-SCAN-SPACE THRU 327-EXIT
070900         UNTIL WK-CK-SUB = 0 OR WK-CK-FOUND.
071000     IF WK-CK-FOUND
071100         COMPUTE WK-CK-SURNAME-LEN = WK-CK-FA-LEN - WK-CK-SUB
071200         MOVE WK-CK-FIRST-AUTHOR(WK-CK-SUB + 1: WK-CK-SURNAME-LEN)
071300             TO WK-CK-SURNAME
071400     ELSE
071500         MOVE WK-CK-FA-LEN TO WK-CK-SURNAME-LEN
071600         MOVE WK-CK-FIRST-AUTHOR(1:WK-CK-FA-LEN) TO WK-CK-SURNAME.
071700
071800     INSPECT WK-CK-SURNAME
071900         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
072000                 TO "abcdefghijklmnopqrstuvwxyz".
072100 325-EXIT.
072200     EXIT.
072300
072400 326-SCAN-FOR-COMMA.
072500     IF WK-CK-AUTHORS(WK-CK-SUB:1) = ","
072600         MOVE WK-CK-SUB TO WK-CK-COMMA-POS
072700         MOVE "Y" TO WK-CK-FOUND-SW.
072800 326-EXIT.
072900     EXIT.
073000
073100 327-BACK-SCAN-SPACE.
073200     IF WK-CK-FIRST-AUTHOR(WK-CK-SUB:1) = SPACE
073300         MOVE "Y" TO WK-CK-FOUND-SW
073400     ELSE
073500         SUBTRACT 1 FROM WK-CK-SUB.
073600 327-EXIT.
073700     EXIT.
073800
073900****** REPLACES EACH ", " (OR BARE ",") IN THE AUTHOR LIST WITH
074000****** " AND ", FOR THE BIBTEX AUTHOR FIELD
074100 330-JOIN-AUTHORS.
074200     MOVE "330-JOIN-AUTHORS" TO PARA-NAME.
074300     MOVE WK-JA-IN TO WK-LEN-FIELD.
074400     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
074500     IF WK-LEN-RESULT = 0
074600         MOVE 1 TO WK-LEN-RESULT.
074700     MOVE WK-LEN-RESULT TO WK-JA-IN-LEN.
074800     MOVE SPACES TO WK-JA-OUT.
074900     MOVE 1 TO WK-JA-PTR.
075000     PERFORM 335-JOIN-ONE-CHAR THRU 335-EXIT
075100         VARYING WK-JA-SUB FROM 1 BY 1
075200            UNTIL WK-JA-SUB > WK-JA-IN-LEN.
075300     COMPUTE WK-JA-OUT-LEN = WK-JA-PTR - 1.
075400 330-EXIT.
075500     EXIT.
075600
075700 335-JOIN-ONE-CHAR.
075800     MOVE WK-JA-IN(WK-JA-SUB:1) TO WK-JA-CHAR.
075900     IF WK-JA-CHAR = ","
076000         IF WK-JA-SUB < WK-JA-IN-LEN
076100                 AND WK-JA-IN(WK-JA-SUB + 1:1) = SPACE
076200             ADD 1 TO WK-JA-SUB
076300         END-IF
076400         STRING " and " DELIMITED BY SIZE
076500             INTO WK-JA-OUT WITH POINTER WK-JA-PTR
076600         END-STRING
076700     ELSE
076800         STRING WK-JA-CHAR DELIMITED BY SIZE
076900             INTO WK-JA-OUT WITH POINTER WK-JA-PTR
077000         END-STRING.
077100 335-EXIT.
077200     EXIT.
077300
077400****** ESCAPES "{" AND "}" IN THE ABSTRACT FOR THE CITATION
077500****** MANAGER'S BIBTEX IMPORTER
077600 340-ESCAPE-ABSTRACT.                                             MM042696
077700     MOVE "340-ESCAPE-ABSTRACT" TO PARA-NAME.
077800     MOVE PT-ABSTRACT(PT-IDX) TO WK-LEN-FIELD.
077900     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
078000     IF WK-LEN-RESULT = 0
078100         MOVE 1 TO WK-LEN-RESULT.
078200     MOVE WK-LEN-RESULT TO WK-BE-IN-LEN.
078300     MOVE PT-ABSTRACT(PT-IDX) TO WK-BE-IN.
078400     MOVE SPACES TO WK-BE-OUT.
078500     MOVE ZERO TO WK-BE-OUT-LEN.
078600     PERFORM 345-ESCAPE-ONE-CHAR THRU 345-EXIT
078700         VARYING WK-BE-SUB FROM 1 BY 1
078800            UNTIL WK-BE-SUB > WK-BE-IN-LEN.
078900 340-EXIT.
079000     EXIT.
079100
079200 345-ESCAPE-ONE-CHAR.
079300     MOVE WK-BE-IN(WK-BE-SUB:1) TO WK-BE-CHAR.
079400     IF WK-BE-CHAR = "{"
079500         ADD 1 TO WK-BE-OUT-LEN
079600         MOVE "\" TO WK-BE-OUT-CHAR(WK-BE-OUT-LEN)
079700         ADD 1 TO WK-BE-OUT-LEN
079800         MOVE "{" TO WK-BE-OUT-CHAR(WK-BE-OUT-LEN)
079900     ELSE
080000         IF WK-BE-CHAR = "}"
080100             ADD 1 TO WK-BE-OUT-LEN
080200             MOVE "\" TO WK-BE-OUT-CHAR(WK-BE-OUT-LEN)
080300             ADD 1 TO WK-BE-OUT-LEN
080400             MOVE "}" TO WK-BE-OUT-CHAR(WK-BE-OUT-LEN)
080500         ELSE
080600             ADD 1 TO WK-BE-OUT-LEN
080700             MOVE WK-BE-CHAR TO WK-BE-OUT-CHAR(WK-BE-OUT-LEN).
080800 345-EXIT.
080900     EXIT.
081000
081100****** META-ANALYSIS CSV - PER-STUDY ROWS, THE POOLED ROW, AND
081200****** THE HETEROGENEITY SUMMARY BLOCK.  WHEN METANALZ REJECTED
081300****** THE RUN ONLY THE HEADER ROW IS WRITTEN
081400 400-WRITE-META-CSV.
081500     MOVE "400-WRITE-META-CSV" TO PARA-NAME.
081600     MOVE SPACES TO MACSV-REC.
081700     STRING "Study,Effect Size (d),"      DELIMITED BY SIZE
081800            "Standard Error,95% CI Lower,"  DELIMITED BY SIZE
081900            "95% CI Upper,Weight (%)"      DELIMITED BY SIZE
082000         INTO MACSV-REC
082100     END-STRING.
082200     WRITE MACSV-REC.
082300     IF META-SUMMARY-FOUND
082400         PERFORM 410-WRITE-STUDY-ROW THRU 410-EXIT
082500             VARYING ST-IDX FROM 1 BY 1
082600             UNTIL ST-IDX > STUDIES-LOADED
082700         MOVE SPACES TO MACSV-REC
082800         WRITE MACSV-REC
082900         PERFORM 420-WRITE-POOLED-ROW THRU 420-EXIT
083000         MOVE SPACES TO MACSV-REC
083100         WRITE MACSV-REC
083200         MOVE "Summary Statistics,,,,," TO MACSV-REC
083300         WRITE MACSV-REC
083400         PERFORM 430-WRITE-I2-ROW THRU 430-EXIT
083500         PERFORM 440-WRITE-TAU2-ROW THRU 440-EXIT
083600         PERFORM 450-WRITE-Q-ROW THRU 450-EXIT
083700         PERFORM 455-WRITE-QPVALUE-ROW THRU 455-EXIT
083800         PERFORM 460-WRITE-PVALUE-ROW THRU 460-EXIT.
083900 400-EXIT.
084000     EXIT.
084100
084200 410-WRITE-STUDY-ROW.
084300     MOVE "410-WRITE-STUDY-ROW" TO PARA-NAME.
084400     COMPUTE WK-3DEC ROUNDED = ST-D(ST-IDX).
084500     MOVE WK-3DEC TO WK-ED-D.
084600     COMPUTE WK-3DEC ROUNDED = ST-SE(ST-IDX).
084700     MOVE WK-3DEC TO WK-ED-SE.
084800     COMPUTE WK-3DEC ROUNDED = ST-CI-LOW(ST-IDX).
084900     MOVE WK-3DEC TO WK-ED-CILOW.
085000     COMPUTE WK-3DEC ROUNDED = ST-CI-HIGH(ST-IDX).
085100     MOVE WK-3DEC TO WK-ED-CIHIGH.
085200     COMPUTE WK-WEIGHTPCT ROUNDED = ST-WEIGHT(ST-IDX) * 100.
085300     MOVE WK-WEIGHTPCT TO WK-ED-WEIGHT.
085400
085500     MOVE ST-LABEL(ST-IDX) TO WK-LEN-FIELD.
085600     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
085700     IF WK-LEN-RESULT = 0
085800         MOVE 1 TO WK-LEN-RESULT.
085900     MOVE SPACES TO MACSV-REC.
086000     MOVE 1 TO WK-LINE-PTR.
086100     STRING ST-LABEL(ST-IDX)(1:WK-LEN-RESULT) DELIMITED BY SIZE
086200            ","         DELIMITED BY SIZE
086300            WK-ED-D     DELIMITED BY SIZE
086400            ","         DELIMITED BY SIZE
086500            WK-ED-SE    DELIMITED BY SIZE
086600            ","         DELIMITED BY SIZE
086700            WK-ED-CILOW DELIMITED BY SIZE
086800            ","         DELIMITED BY SIZE
086900            WK-ED-CIHIGH DELIMITED BY SIZE
087000            ","         DELIMITED BY SIZE
087100            WK-ED-WEIGHT DELIMITED BY SIZE
087200         INTO MACSV-REC WITH POINTER WK-LINE-PTR
087300     END-STRING.
087400     WRITE MACSV-REC.
087500 410-EXIT.
087600     EXIT.
087700
087800 420-WRITE-POOLED-ROW.
087900     MOVE "420-WRITE-POOLED-ROW" TO PARA-NAME.
088000     COMPUTE WK-3DEC ROUNDED = MA-POOLED.
088100     MOVE WK-3DEC TO WK-ED-POOLED.
088200     COMPUTE WK-3DEC ROUNDED = MA-CI-LOW.
088300     MOVE WK-3DEC TO WK-ED-CILOW.
088400     COMPUTE WK-3DEC ROUNDED = MA-CI-HIGH.
088500     MOVE WK-3DEC TO WK-ED-CIHIGH.
088600     MOVE SPACES TO MACSV-REC.
088700     STRING "Pooled Effect,"  DELIMITED BY SIZE
088800            WK-ED-POOLED      DELIMITED BY SIZE
088900            ",,"              DELIMITED BY SIZE
089000            WK-ED-CILOW       DELIMITED BY SIZE
089100            ","               DELIMITED BY SIZE
089200            WK-ED-CIHIGH      DELIMITED BY SIZE
089300            ","               DELIMITED BY SIZE
089400         INTO MACSV-REC
089500     END-STRING.
089600     WRITE MACSV-REC.
089700 420-EXIT.
089800     EXIT.
089900
090000 430-WRITE-I2-ROW.
090100     MOVE "430-WRITE-I2-ROW" TO PARA-NAME.
090200     COMPUTE WK-I2-1DEC ROUNDED = MA-I2.
090300     MOVE WK-I2-1DEC TO WK-ED-I2.
090400     MOVE SPACES TO MACSV-REC.
090500     STRING "I-Squared (Heterogeneity)," DELIMITED BY SIZE
090600            WK-ED-I2                     DELIMITED BY SIZE
090700            "%,,,,"                      DELIMITED BY SIZE
090800         INTO MACSV-REC
090900     END-STRING.
091000     WRITE MACSV-REC.
091100 430-EXIT.
091200     EXIT.
091300
091400 440-WRITE-TAU2-ROW.
091500     MOVE "440-WRITE-TAU2-ROW" TO PARA-NAME.
091600     COMPUTE WK-TAU2-3DEC ROUNDED = MA-TAU2.
091700     MOVE WK-TAU2-3DEC TO WK-ED-TAU2.
091800     MOVE SPACES TO MACSV-REC.
091900     STRING "Tau-Squared," DELIMITED BY SIZE
092000            WK-ED-TAU2     DELIMITED BY SIZE
092100            ",,,,"         DELIMITED BY SIZE
092200         INTO MACSV-REC
092300     END-STRING.
092400     WRITE MACSV-REC.
092500 440-EXIT.
092600     EXIT.
092700
092800 450-WRITE-Q-ROW.
092900     MOVE "450-WRITE-Q-ROW" TO PARA-NAME.
093000     COMPUTE WK-Q-3DEC ROUNDED = MA-Q.
093100     MOVE WK-Q-3DEC TO WK-ED-Q.
093200     MOVE SPACES TO MACSV-REC.
093300     STRING "Q Statistic," DELIMITED BY SIZE
093400            WK-ED-Q        DELIMITED BY SIZE
093500            ",,,,"         DELIMITED BY SIZE
093600         INTO MACSV-REC
093700     END-STRING.
093800     WRITE MACSV-REC.
093900 450-EXIT.
094000     EXIT.
094100
094200 455-WRITE-QPVALUE-ROW.
094300     MOVE "455-WRITE-QPVALUE-ROW" TO PARA-NAME.
094400     MOVE MA-Q-PVALUE TO WK-ED-QPVAL.
094500     MOVE SPACES TO MACSV-REC.
094600     STRING "Q p-value," DELIMITED BY SIZE
094700            WK-ED-QPVAL  DELIMITED BY SIZE
094800            ",,,,"       DELIMITED BY SIZE
094900         INTO MACSV-REC
095000     END-STRING.
095100     WRITE MACSV-REC.
095200 455-EXIT.
095300     EXIT.
095400
095500 460-WRITE-PVALUE-ROW.
095600     MOVE "460-WRITE-PVALUE-ROW" TO PARA-NAME.
095700     MOVE MA-PVALUE TO WK-ED-PVAL.
095800     MOVE SPACES TO MACSV-REC.
095900     STRING "P-value," DELIMITED BY SIZE
096000            WK-ED-PVAL DELIMITED BY SIZE
096100            ",,,,"     DELIMITED BY SIZE
096200         INTO MACSV-REC
096300     END-STRING.
096400     WRITE MACSV-REC.
096500 460-EXIT.
096600     EXIT.
096700
096800****** SYNTHESIS REPORT - PAGE-FORMATTED, NEW PAGE FORCED FROM
096900****** THE HEADER PARAGRAPH THE SAME WAY EVERY OTHER PRINT
097000****** PROGRAM IN THIS SUITE BREAKS PAGES
097100 500-WRITE-SYNTHESIS.                                             DK051293
097200     MOVE "500-WRITE-SYNTHESIS" TO PARA-NAME.
097300     MOVE ZERO TO WS-LINES.
097400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
097500     PERFORM 505-WRITE-TITLE-BLOCK THRU 505-EXIT.
097600     PERFORM 510-WRITE-METHODS THRU 510-EXIT.
097700     IF META-SUMMARY-FOUND
097800         PERFORM 520-WRITE-POOLED-SUMMARY THRU 520-EXIT
097900         PERFORM 530-WRITE-STUDY-TABLE THRU 530-EXIT
098000     ELSE
098100         PERFORM 525-WRITE-NO-META THRU 525-EXIT.
098200     PERFORM 540-WRITE-CONTRADICTIONS THRU 540-EXIT.
098300     PERFORM 550-WRITE-REFERENCES THRU 550-EXIT.
098400 500-EXIT.
098500     EXIT.
098600
098700 505-WRITE-TITLE-BLOCK.
098800     MOVE "505-WRITE-TITLE-BLOCK" TO PARA-NAME.
098900     MOVE PAPERS-LOADED TO WK-ED-PAPERCOUNT.
099000     MOVE SPACES TO SYNTH-REC.
099100     MOVE "Synthesis Report" TO SYNTH-REC.
099200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
099300     WRITE SYNTH-REC.
099400     ADD +1 TO WS-LINES.
099500     MOVE SPACES TO SYNTH-REC.
099600     STRING "Number of Studies: " DELIMITED BY SIZE
099700            WK-ED-PAPERCOUNT      DELIMITED BY SIZE
099800         INTO SYNTH-REC
099900     END-STRING.
100000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
100100     WRITE SYNTH-REC.
100200     ADD +1 TO WS-LINES.
100300     MOVE SPACES TO SYNTH-REC.
100400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
100500     WRITE SYNTH-REC.
100600     ADD +1 TO WS-LINES.
100700 505-EXIT.
100800     EXIT.
100900
101000 510-WRITE-METHODS.
101100     MOVE "510-WRITE-METHODS" TO PARA-NAME.
101200     MOVE SPACES TO SYNTH-REC.
101300     MOVE "Methods:" TO SYNTH-REC.
101400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
101500     WRITE SYNTH-REC.
101600     ADD +1 TO WS-LINES.
101700     MOVE SPACES TO SYNTH-REC.
101800     MOVE "  Meta-Analysis - Random-Effects Model,"
101900         TO SYNTH-REC.
102000     STRING SYNTH-REC(1:39)                 DELIMITED BY SIZE
102100            " DerSimonian-Laird Estimator"    DELIMITED BY SIZE
102200         INTO SYNTH-REC
102300     END-STRING.
102400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
102500     WRITE SYNTH-REC.
102600     ADD +1 TO WS-LINES.
102700     MOVE SPACES TO SYNTH-REC.
102800     MOVE "  Findings Scoring - Keyword-Based Relevance Ranking"
102900         TO SYNTH-REC.
103000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
103100     WRITE SYNTH-REC.
103200     ADD +1 TO WS-LINES.
103300     MOVE SPACES TO SYNTH-REC.
103400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
103500     WRITE SYNTH-REC.
103600     ADD +1 TO WS-LINES.
103700 510-EXIT.
103800     EXIT.
103900
104000 520-WRITE-POOLED-SUMMARY.                                        DK112794
104100     MOVE "520-WRITE-POOLED-SUMMARY" TO PARA-NAME.
104200     COMPUTE WK-3DEC ROUNDED = MA-POOLED.
104300     MOVE WK-3DEC TO WK-ED-POOLED.
104400     COMPUTE WK-3DEC ROUNDED = MA-CI-LOW.
104500     MOVE WK-3DEC TO WK-ED-CILOW.
104600     COMPUTE WK-3DEC ROUNDED = MA-CI-HIGH.
104700     MOVE WK-3DEC TO WK-ED-CIHIGH.
104800     COMPUTE WK-I2-1DEC ROUNDED = MA-I2.
104900     MOVE WK-I2-1DEC TO WK-ED-I2.
105000     MOVE MA-PVALUE TO WK-ED-PVAL.
105100
105200     MOVE SPACES TO SYNTH-REC.
105300     STRING "Pooled Effect Size - d = " DELIMITED BY SIZE
105400            WK-ED-POOLED                DELIMITED BY SIZE
105500            " (95 Pct CI: ["             DELIMITED BY SIZE
105600            WK-ED-CILOW                 DELIMITED BY SIZE
105700            ", "                        DELIMITED BY SIZE
105800            WK-ED-CIHIGH                DELIMITED BY SIZE
105900            "])"                        DELIMITED BY SIZE
106000         INTO SYNTH-REC
106100     END-STRING.
106200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
106300     WRITE SYNTH-REC.
106400     ADD +1 TO WS-LINES.
106500
106600     MOVE MA-HETERO-TEXT TO WK-LEN-FIELD.
106700     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
106800     IF WK-LEN-RESULT = 0
106900         MOVE 1 TO WK-LEN-RESULT.
107000     MOVE SPACES TO SYNTH-REC.
107100     STRING "Heterogeneity (I-Squared): "     DELIMITED BY SIZE
107200            WK-ED-I2                           DELIMITED BY SIZE
107300            "% - "                              DELIMITED BY SIZE
107400            MA-HETERO-TEXT(1:WK-LEN-RESULT)     DELIMITED BY SIZE
107500         INTO SYNTH-REC
107600     END-STRING.
107700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
107800     WRITE SYNTH-REC.
107900     ADD +1 TO WS-LINES.
108000
108100     MOVE SPACES TO SYNTH-REC.
108200     STRING "P-value: " DELIMITED BY SIZE
108300            WK-ED-PVAL  DELIMITED BY SIZE
108400         INTO SYNTH-REC
108500     END-STRING.
108600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
108700     WRITE SYNTH-REC.
108800     ADD +1 TO WS-LINES.
108900
109000     MOVE SPACES TO SYNTH-REC.
109100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
109200     WRITE SYNTH-REC.
109300     ADD +1 TO WS-LINES.
109400 520-EXIT.
109500     EXIT.
109600
109700 525-WRITE-NO-META.
109800     MOVE "525-WRITE-NO-META" TO PARA-NAME.
109900     MOVE SPACES TO SYNTH-REC.
110000     MOVE "No meta-analysis results are available for this run."
110100         TO SYNTH-REC.
110200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
110300     WRITE SYNTH-REC.
110400     ADD +1 TO WS-LINES.
110500     MOVE SPACES TO SYNTH-REC.
110600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
110700     WRITE SYNTH-REC.
110800     ADD +1 TO WS-LINES.
110900 525-EXIT.
111000     EXIT.
111100
111200 530-WRITE-STUDY-TABLE.
111300     MOVE "530-WRITE-STUDY-TABLE" TO PARA-NAME.
111400     MOVE SPACES TO SYNTH-REC.
111500     MOVE "Individual Studies" TO SYNTH-REC.
111600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
111700     WRITE SYNTH-REC.
111800     ADD +1 TO WS-LINES.
111900     MOVE SPACES TO SYNTH-REC.
112000     STRING "  Study                     D  "  DELIMITED BY SIZE
112100            "   95 Pct CI      Wgt %"          DELIMITED BY SIZE
112200         INTO SYNTH-REC
112300     END-STRING.
112400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
112500     WRITE SYNTH-REC.
112600     ADD +1 TO WS-LINES.
112700     PERFORM 535-WRITE-STUDY-LINE THRU 535-EXIT
112800         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > STUDIES-LOADED.
112900     MOVE SPACES TO SYNTH-REC.
113000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
113100     WRITE SYNTH-REC.
113200     ADD +1 TO WS-LINES.
113300 530-EXIT.
113400     EXIT.
113500
113600 535-WRITE-STUDY-LINE.
113700     MOVE "535-WRITE-STUDY-LINE" TO PARA-NAME.
113800     COMPUTE WK-3DEC ROUNDED = ST-D(ST-IDX).
113900     MOVE WK-3DEC TO WK-ED-D.
114000     COMPUTE WK-3DEC ROUNDED = ST-CI-LOW(ST-IDX).
114100     MOVE WK-3DEC TO WK-ED-CILOW.
114200     COMPUTE WK-3DEC ROUNDED = ST-CI-HIGH(ST-IDX).
114300     MOVE WK-3DEC TO WK-ED-CIHIGH.
114400     COMPUTE WK-WEIGHTPCT ROUNDED = ST-WEIGHT(ST-IDX) * 100.
114500     MOVE WK-WEIGHTPCT TO WK-ED-WEIGHT.
114600     MOVE SPACES TO SYNTH-REC.
114700     STRING "  "                    DELIMITED BY SIZE
114800            ST-LABEL(ST-IDX)        DELIMITED BY SIZE
114900            " "                     DELIMITED BY SIZE
115000            WK-ED-D                 DELIMITED BY SIZE
115100            "  ["                   DELIMITED BY SIZE
115200            WK-ED-CILOW             DELIMITED BY SIZE
115300            ", "                    DELIMITED BY SIZE
115400            WK-ED-CIHIGH            DELIMITED BY SIZE
115500            "]  "                   DELIMITED BY SIZE
115600            WK-ED-WEIGHT            DELIMITED BY SIZE
115700         INTO SYNTH-REC
115800     END-STRING.
115900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
116000     WRITE SYNTH-REC.
116100     ADD +1 TO WS-LINES.
116200 535-EXIT.
116300     EXIT.
116400
116500****** CONFLICT DETECTION BETWEEN FINDINGS REQUIRES A HUMAN
116600****** REVIEWER PASS - NO AUTOMATED METHOD IS APPROVED FOR THIS
116700****** BATCH SUITE YET.  THE COUNT BELOW STAYS AT ZERO UNTIL THE
116800****** RESEARCH DIRECTOR SIGNS OFF ON A REVIEWER WORKSHEET.
116900 540-WRITE-CONTRADICTIONS.
117000     MOVE "540-WRITE-CONTRADICTIONS" TO PARA-NAME.
117100     MOVE SPACES TO SYNTH-REC.
117200     MOVE "Conflict Detection" TO SYNTH-REC.
117300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
117400     WRITE SYNTH-REC.
117500     ADD +1 TO WS-LINES.
117600     MOVE SPACES TO SYNTH-REC.
117700     MOVE "Number of Contradictions Found: 0" TO SYNTH-REC.
117800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
117900     WRITE SYNTH-REC.
118000     ADD +1 TO WS-LINES.
118100     MOVE SPACES TO SYNTH-REC.
118200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
118300     WRITE SYNTH-REC.
118400     ADD +1 TO WS-LINES.
118500 540-EXIT.
118600     EXIT.
118700
118800 550-WRITE-REFERENCES.
118900     MOVE "550-WRITE-REFERENCES" TO PARA-NAME.
119000     MOVE SPACES TO SYNTH-REC.
119100     MOVE "References" TO SYNTH-REC.
119200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
119300     WRITE SYNTH-REC.
119400     ADD +1 TO WS-LINES.
119500     MOVE SPACES TO SYNTH-REC.
119600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
119700     WRITE SYNTH-REC.
119800     ADD +1 TO WS-LINES.
119900     PERFORM 555-WRITE-REFERENCE-LINE THRU 555-EXIT
120000         VARYING WK-REF-SUB FROM 1 BY 1
120100         UNTIL WK-REF-SUB > PAPERS-LOADED.
120200 550-EXIT.
120300     EXIT.
120400
120500 555-WRITE-REFERENCE-LINE.
120600     MOVE "555-WRITE-REFERENCE-LINE" TO PARA-NAME.
120700     MOVE PT-TITLE(WK-REF-SUB) TO WK-LEN-FIELD.
120800     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
120900     IF WK-LEN-RESULT = 0
121000         MOVE 1 TO WK-LEN-RESULT.
121100     MOVE WK-LEN-RESULT TO WK-TITLE-LEN.
121200     MOVE PT-AUTHORS(WK-REF-SUB) TO WK-LEN-FIELD.
121300     PERFORM 610-MEASURE-LENGTH THRU 610-EXIT.
121400     IF WK-LEN-RESULT = 0
121500         MOVE 1 TO WK-LEN-RESULT.
121600     MOVE WK-LEN-RESULT TO WK-AUTH-LEN.
121700     MOVE WK-REF-SUB TO WK-ED-REFNUM.
121800
121900     MOVE SPACES TO SYNTH-REC.
122000     STRING WK-ED-REFNUM                       DELIMITED BY SIZE
122100            ". "                                DELIMITED BY SIZE
122200            PT-AUTHORS(WK-REF-SUB)(1:WK-AUTH-LEN)
122300                                                 DELIMITED BY SIZE
122400            " ("                                DELIMITED BY SIZE
122500            PT-YEAR(WK-REF-SUB)                 DELIMITED BY SIZE
122600            "). "                               DELIMITED BY SIZE
122700            PT-TITLE(WK-REF-SUB)(1:WK-TITLE-LEN)
122800                                                 DELIMITED BY SIZE
122900         INTO SYNTH-REC
123000     END-STRING.
123100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
123200     WRITE SYNTH-REC.
123300     ADD +1 TO WS-LINES.
123400
123500     IF PT-DOI(WK-REF-SUB) NOT = SPACES
123600         MOVE PT-DOI(WK-REF-SUB) TO WK-LEN-FIELD
123700         PERFORM 610-MEASURE-LENGTH THRU 610-EXIT
123800         MOVE SPACES TO SYNTH-REC
123900         STRING "   DOI: "                  DELIMITED BY SIZE
124000                PT-DOI(WK-REF-SUB)(1:WK-LEN-RESULT)
124100                                              DELIMITED BY SIZE
124200             INTO SYNTH-REC
124300         END-STRING
124400         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
124500         WRITE SYNTH-REC
124600         ADD +1 TO WS-LINES.
124700
124800     MOVE SPACES TO SYNTH-REC.
124900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
125000     WRITE SYNTH-REC.
125100     ADD +1 TO WS-LINES.
125200 555-EXIT.
125300     EXIT.
125400
125500 600-PAGE-BREAK.
125600     MOVE "600-PAGE-BREAK" TO PARA-NAME.
125700     WRITE SYNTH-REC FROM WS-BLANK-LINE.
125800     WRITE SYNTH-REC FROM WS-BLANK-LINE.
125900 600-EXIT.
126000     EXIT.
126100
126200 700-WRITE-PAGE-HDR.
126300     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
126400     WRITE SYNTH-REC FROM WS-BLANK-LINE
126500         AFTER ADVANCING 1.
126600     MOVE WS-PAGES TO PAGE-NBR-O.
126700     WRITE SYNTH-REC FROM WS-HDR-REC
126800         AFTER ADVANCING NEXT-PAGE.
126900     MOVE ZERO TO WS-LINES.
127000     ADD +1 TO WS-PAGES.
127100     WRITE SYNTH-REC FROM WS-BLANK-LINE
127200         AFTER ADVANCING 1.
127300 700-EXIT.
127400     EXIT.
127500
127600 790-CHECK-PAGINATION.
127700     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
127800     IF WS-LINES > 50
127900         PERFORM 600-PAGE-BREAK THRU 600-EXIT
128000         MOVE ZERO TO WS-LINES
128100         ADD +1 TO WS-LINES.
128200 790-EXIT.
128300     EXIT.
128400
128500 800-OPEN-FILES.
128600     MOVE "800-OPEN-FILES" TO PARA-NAME.
128700     OPEN INPUT  PAPERS-FILE, METAOUT-FILE.
128800     OPEN OUTPUT LIBCSV-FILE, BIBTEX-FILE, MACSV-FILE,
128900                 SYNTH-FILE, SYSOUT.
129000 800-EXIT.
129100     EXIT.
129200
129300 850-CLOSE-FILES.
129400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
129500     CLOSE PAPERS-FILE, METAOUT-FILE, LIBCSV-FILE, BIBTEX-FILE,
129600           MACSV-FILE, SYNTH-FILE, SYSOUT.
129700 850-EXIT.
129800     EXIT.
129900
130000 900-CLEANUP.
130100     MOVE "900-CLEANUP" TO PARA-NAME.
130200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
130300     DISPLAY "** PAPERS EXPORTED **".
130400     DISPLAY  PAPERS-LOADED.
130500     DISPLAY "** STUDIES ON SYNTHESIS REPORT **".
130600     DISPLAY  STUDIES-LOADED.
130700     DISPLAY "******** NORMAL END OF JOB EXPFMT ********".
130800 900-EXIT.
130900     EXIT.
131000
131100 1000-ABEND-RTN.
131200     WRITE SYSOUT-REC FROM ABEND-REC.
131300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
131400     DISPLAY "*** ABNORMAL END OF JOB - EXPFMT ***" UPON CONSOLE.
131500     DIVIDE ZERO-VAL INTO ONE-VAL.
