000100******************************************************************
000200*    STUDMETA  -  STUDY-DESIGN METADATA RECORD                   *
000300*    ONE RECORD PER PAPER, SEQUENTIAL, SORTED ASCENDING ON       *
000400*    SM-PAPER-ID.  CARRIES THE SAMPLE-SIZE AND ATTRITION DATA    *
000500*    THE WWC ASSESSOR NEEDS.                                     *
000600******************************************************************
000700 01  STUDY-METADATA-RECORD.
000800     05  SM-PAPER-ID             PIC 9(05).
000900     05  SM-METHODOLOGY          PIC X(20).
001000         88  SM-IS-RCT-TEXT          VALUE 'RCT'.
001100     05  SM-BASELINE-N           PIC 9(06).
001200     05  SM-ENDLINE-N            PIC 9(06).
001300     05  SM-TREAT-ATTR           PIC 9V9(4).
001400     05  SM-CTRL-ATTR            PIC 9V9(4).
001500     05  SM-RANDOM-DOC           PIC X(01).
001600         88  SM-RANDOM-DOC-YES       VALUE 'Y'.
001700         88  SM-RANDOM-DOC-NO         VALUE 'N'.
001800         88  SM-RANDOM-DOC-UNKNOWN   VALUE SPACE.
001900     05  SM-BASE-T-MEAN          PIC S9(05)V9(4).
002000     05  SM-BASE-C-MEAN          PIC S9(05)V9(4).
002100     05  SM-BASE-T-SD            PIC 9(05)V9(4).
002200     05  SM-BASE-C-SD            PIC 9(05)V9(4).
002300     05  SM-BASE-PRESENT         PIC X(01).
002400         88  SM-BASELINE-STATS-PRESENT  VALUE 'Y'.
002500     05  FILLER                  PIC X(15).
