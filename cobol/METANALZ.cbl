000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  METANALZ.
000300 AUTHOR. DEBRA KLING.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 05/22/89.
000600 DATE-COMPILED. 05/22/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POOLS OUTCOME-LEVEL EFFECT SIZES ACROSS
001300*          STUDIES USING THE DERSIMONIAN-LAIRD RANDOM-EFFECTS
001400*          MODEL.
001500*
001600*          THE RUN IS RESTRICTED TO ONE OUTCOME NAME AT A TIME,
001700*          SUPPLIED ON THE OUTCOME-FILTER CONTROL CARD.  A BLANK
001800*          CARD TAKES THE FIRST EFFECT SIZE ENCOUNTERED FOR EACH
001900*          PAPER.
002000*
002100*          A RUN OF FEWER THAN TWO QUALIFYING STUDIES, OR ANY
002200*          STUDY WITH A ZERO OR NEGATIVE STANDARD ERROR, IS
002300*          REJECTED - NO METAOUT RECORDS ARE WRITTEN.
002400*
002500******************************************************************
002600
002700         CONTROL CARD            -   DDS0001.OUTFILT
002800
002900         INPUT FILE              -   DDS0001.EFCTSIZE
003000
003100         PAPER MASTER FILE       -   DDS0001.PAPERS
003200
003300         OUTPUT FILE PRODUCED    -   DDS0001.METAOUT
003400
003500         DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*  CHANGE LOG
003900*
004000*  052289 DK  000000  ORIGINAL PROGRAM
004100*  090190 DK  000000  ADDED THE C-STATISTIC/TAU-SQUARED STEP -
004200*                     FIRST CUT ONLY POOLED THE FIXED-EFFECT MODEL
004300*  041592 TGD 000000  95 PCT CI NOW USES THE STUDENT-T CRITICAL
004400*                     VALUE FROM MASTATFN INSTEAD OF A HARD-CODED
004500*                     1.96 PER THE RESEARCH DIRECTOR'S REVIEW NOTE
004600*  071794 AK  000000  MINIMUM-STUDIES AND SE-POSITIVE EDITS ADDED
004700*                     - A BAD FEED FROM THE EXTRACTOR JOB POOLED A
004800*                     SINGLE STUDY AND BLEW UP THE Q STATISTIC
004900*  062596 MM  000000  HETEROGENEITY INTERPRETATION LINE ADDED TO
005000*                     METAOUT
005100*  031699 JS  000000  Y2K REVIEW COMPLETE - NO TWO-DIGIT YEAR
005200*                     FIELDS IN THIS PROGRAM, NO CHANGES REQUIRED
005300*  052401 KT  000000  PER-STUDY CI NOW SHOWN AT 95 PCT USING THE
005400*                     FIXED 1.96 MULTIPLIER - POOLED CI CONTINUES
005500*                     TO USE THE T-DISTRIBUTION VALUE
005600*  100205 DK  000000  OUTCOME FILTER BLANK CASE NOW TAKES THE
005700*                     FIRST EFFECT SIZE PER PAPER RATHER THAN
005800*                     REJECTING THE PAPER
005900*
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT OUTFILT-FILE
007400     ASSIGN TO UT-S-OUTFILT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT EFCTSIZE-FILE
007900     ASSIGN TO UT-S-EFCTSIZE
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS ESFCODE.
008200
008300     SELECT PAPERS-FILE
008400            ASSIGN       TO PAPRMSTR
008500            ORGANIZATION IS INDEXED
008600            ACCESS MODE  IS SEQUENTIAL
008700            RECORD KEY   IS FD-PAPER-ID
008800            FILE STATUS  IS PPFCODE.
008900
009000     SELECT METAOUT-FILE
009100     ASSIGN TO UT-S-METAOUT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500****** ONE CARD - COLS 1-20 ARE THE OUTCOME NAME, BLANK = ALL
010600 FD  OUTFILT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 20 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS OUTFILT-REC.
011200 01  OUTFILT-REC  PIC X(20).
011300
011400****** EFFECT SIZES ARE NOT NECESSARILY SORTED BY PAPER ID - MAY
011500****** CARRY SEVERAL OUTCOMES PER PAPER
011600 FD  EFCTSIZE-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 70 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-EFCTSIZE-REC.
012200 01  FD-EFCTSIZE-REC  PIC X(70).
012300
012400****** PAPER MASTER - LOADED WHOLESALE FOR THE STUDY LABEL
012500 FD  PAPERS-FILE
012600     RECORD CONTAINS 251 CHARACTERS
012700     DATA RECORD IS FD-PAPER-REC.
012800 01  FD-PAPER-REC.
012900     05  FD-PAPER-ID         PIC 9(05).
013000     05  FILLER              PIC X(246).
013100
013200****** CARRIES ONE META-STUDY-RESULT-RECORD PER POOLED STUDY
013300****** FOLLOWED BY A SINGLE META-SUMMARY RECORD - READ BACK BY
013400****** EXPFMT FOR THE META-ANALYSIS CSV AND SYNTHESIS REPORT
013500 FD  METAOUT-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 90 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS METAOUT-REC.
014100 01  METAOUT-REC  PIC X(90).
014200
014300 WORKING-STORAGE SECTION.
014400
014500 01  FILE-STATUS-CODES.
014600     05  OFCODE                  PIC X(2).
014700         88 CODE-READ       VALUE SPACES.
014800         88 CODE-WRITE      VALUE SPACES.
014900         88 NO-MORE-CTLCARD VALUE "10".
015000     05  ESFCODE                 PIC X(2).
015100         88 ES-CODE-READ    VALUE SPACES.
015200         88 ES-NO-MORE-DATA VALUE "10".
015300     05  PPFCODE                 PIC X(2).
015400         88 PP-CODE-READ    VALUE SPACES.
015500         88 PP-NO-MORE-DATA VALUE "10".
015600
015700 COPY EFCTSIZE.
015800 COPY PAPRMSTR.
015900 COPY MSTUDRES.
016000
016100 01  PAPER-TABLE.
016200     05  PT-ROW OCCURS 500 TIMES INDEXED BY PT-IDX.
016300         10  PT-PAPER-ID         PIC 9(05).
016400         10  PT-TITLE            PIC X(60).
016500     05  PT-ROW-ALT REDEFINES PT-ROW
016600         PIC X(65) OCCURS 500 TIMES
016700         INDEXED BY PT-ALT-IDX.
016800
016900 01  STUDY-TABLE.
017000     05  ST-COUNT                PIC 9(03) COMP.
017100     05  ST-ROW OCCURS 500 TIMES INDEXED BY ST-IDX.
017200         10  ST-PAPER-ID         PIC 9(05).
017300         10  ST-LABEL            PIC X(40).
017400         10  ST-D                PIC S9(02)V9(6) COMP-3.
017500         10  ST-SE               PIC 9(02)V9(6) COMP-3.
017600         10  ST-FIXED-WT         PIC 9(09)V9(6) COMP-3.
017700         10  ST-RANDOM-WT        PIC 9(09)V9(6) COMP-3.
017800         10  ST-NORM-WT          PIC 9V9(6) COMP-3.
017900         10  ST-CI-LOW           PIC S9(02)V9(4) COMP-3.
018000         10  ST-CI-HIGH          PIC S9(02)V9(4) COMP-3.
018100     05  ST-ROW-ALT REDEFINES ST-ROW
018200         PIC X(83) OCCURS 500 TIMES
018300         INDEXED BY ST-ALT-IDX.
018400
018500 01  PAPER-SEEN-TABLE.
018600     05  PS-ROW OCCURS 500 TIMES INDEXED BY PS-IDX.
018700         10  PS-PAPER-ID         PIC 9(05).
018800
018900 01  OUTCOME-FILTER-FIELDS.
019000     05  OF-FILTER-VALUE         PIC X(20) VALUE SPACES.
019100     05  OF-FILTER-BLANK-SW      PIC X(01) VALUE "Y".
019200         88  OF-FILTER-IS-BLANK      VALUE "Y".
019300
019400 01  MASTATFN-LINKAGE.
019500     05  ML-FUNCTION             PIC 9(01).
019600     05  ML-DF                   PIC 9(03).
019700     05  ML-DF-EDIT REDEFINES ML-DF
019800         PIC X(03).
019900     05  ML-INPUT-VAL            PIC S9(07)V9(06).
020000     05  ML-OUTPUT-VAL           PIC S9(07)V9(06).
020100     05  ML-RETURN-CD            PIC S9(04) COMP.
020200
020300 01  DL-MODEL-WORK.
020400     05  DL-W-SUM                PIC 9(09)V9(6) COMP-3.
020500     05  DL-WSQ-SUM              PIC 9(09)V9(6) COMP-3.
020600     05  DL-WY-SUM               PIC S9(09)V9(6) COMP-3.
020700     05  DL-FIXED-MEAN           PIC S9(02)V9(6) COMP-3.
020800     05  DL-Q                    PIC 9(07)V9(6) COMP-3.
020900     05  DL-DEV                  PIC S9(04)V9(6) COMP-3.
021000     05  DL-DF                   PIC 9(03) COMP.
021100     05  DL-C-STAT               PIC S9(09)V9(6) COMP-3.
021200     05  DL-TAU2                 PIC 9(05)V9(6) COMP-3.
021300     05  DL-I2                   PIC 9(03)V9(4) COMP-3.
021400     05  DL-WSTAR-SUM            PIC 9(09)V9(6) COMP-3.
021500     05  DL-WSTARY-SUM           PIC S9(09)V9(6) COMP-3.
021600     05  DL-POOLED               PIC S9(02)V9(6) COMP-3.
021700     05  DL-POOLED-VAR           PIC 9(09)V9(6) COMP-3.
021800     05  DL-POOLED-SE            PIC 9(02)V9(6) COMP-3.
021900     05  DL-T-CRIT               PIC S9(02)V9(6) COMP-3.
022000     05  DL-T-STAT               PIC S9(07)V9(6) COMP-3.
022100     05  DL-ABS-T-STAT           PIC S9(07)V9(6) COMP-3.
022200     05  DL-CI-HALF-WIDTH        PIC S9(02)V9(6) COMP-3.
022300     05  DL-PER-STUDY-HALF       PIC S9(02)V9(4) COMP-3.
022400     05  DL-T-PVALUE             PIC 9V9(6) COMP-3.
022500     05  DL-Q-PVALUE             PIC 9V9(6) COMP-3.
022600     05  DL-HETERO-TEXT          PIC X(15).
022700     05  DL-REJECT-SW            PIC X(01) VALUE "N".
022800         88  DL-RUN-REJECTED         VALUE "Y".
022900     05  DL-REJECT-REASON        PIC X(50).
023000
023100 01  COUNTERS-AND-ACCUMULATORS.
023200     05 RECORDS-READ             PIC 9(7) COMP.
023300     05 PAPERS-LOADED            PIC 9(7) COMP.
023400     05 STUDIES-SEEN             PIC 9(7) COMP.
023500
023600 01  FLAGS-AND-SWITCHES.
023700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
023800         88 NO-MORE-DATA VALUE "N".
023900     05 MORE-PAPER-SW            PIC X(01) VALUE "Y".
024000         88 NO-MORE-PAPERS VALUE "N".
024100     05 SEEN-BEFORE-SW           PIC X(01) VALUE "N".
024200         88 PAPER-SEEN-BEFORE VALUE "Y".
024300     05 WK-DONE-SW               PIC X(01) VALUE "N".
024400         88 WK-DONE VALUE "Y".
024500     05 ST-ADDED-SW               PIC X(01) VALUE "N".
024600         88 ST-ADDED VALUE "Y".
024700
024800 01  PARA-NAME                   PIC X(30).
024900 77  WS-DATE                     PIC 9(6).
025000
025100 COPY ABENDREC.
025200
025300 PROCEDURE DIVISION.
025400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025500     IF NOT DL-RUN-REJECTED
025600         PERFORM 100-MAINLINE THRU 100-EXIT
025700                 UNTIL NO-MORE-DATA
025800         PERFORM 200-VALIDATE-STUDY-COUNT THRU 200-EXIT.
025900     IF NOT DL-RUN-REJECTED
026000         PERFORM 300-FIXED-EFFECT THRU 300-EXIT
026100         PERFORM 400-RANDOM-EFFECT THRU 400-EXIT
026200         PERFORM 500-SIGNIFICANCE THRU 500-EXIT
026300         PERFORM 700-WRITE-METAOUT THRU 700-EXIT
026400     ELSE
026500         PERFORM 790-WRITE-REJECT THRU 790-EXIT.
026600     PERFORM 900-CLEANUP THRU 900-EXIT.
026700     MOVE +0 TO RETURN-CODE.
026800     GOBACK.
026900
027000 000-HOUSEKEEPING.
027100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027200     DISPLAY "******** BEGIN JOB METANALZ ********".
027300     ACCEPT  WS-DATE FROM DATE.
027400     INITIALIZE COUNTERS-AND-ACCUMULATORS, ST-COUNT.
027500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027600     PERFORM 050-READ-CONTROL-CARD THRU 050-EXIT.
027700     PERFORM 060-LOAD-PAPER-TABLE THRU 060-EXIT
027800         UNTIL NO-MORE-PAPERS.
027900     PERFORM 900-READ-EFCTSIZE THRU 900-EXIT.
028000 000-EXIT.
028100     EXIT.
028200
028300 050-READ-CONTROL-CARD.
028400     MOVE "050-READ-CONTROL-CARD" TO PARA-NAME.
028500     READ OUTFILT-FILE INTO OUTFILT-REC
028600         AT END
028700             MOVE SPACES TO OUTFILT-REC
028800     END-READ.
028900     MOVE OUTFILT-REC TO OF-FILTER-VALUE.
029000     IF OF-FILTER-VALUE = SPACES
029100         MOVE "Y" TO OF-FILTER-BLANK-SW
029200     ELSE
029300         MOVE "N" TO OF-FILTER-BLANK-SW.
029400 050-EXIT.
029500     EXIT.
029600
029700 060-LOAD-PAPER-TABLE.
029800     MOVE "060-LOAD-PAPER-TABLE" TO PARA-NAME.
029900     READ PAPERS-FILE INTO PAPER-RECORD
030000         AT END
030100             MOVE "N" TO MORE-PAPER-SW
030200             GO TO 060-EXIT
030300     END-READ.
030400     ADD +1 TO PAPERS-LOADED.
030500     IF PAPERS-LOADED > 500
030600         MOVE "Y" TO DL-REJECT-SW
030700         GO TO 060-EXIT.
030800     SET PT-IDX TO PAPERS-LOADED.
030900     MOVE PAPER-ID    TO PT-PAPER-ID(PT-IDX).
031000     MOVE PAPER-TITLE TO PT-TITLE(PT-IDX).
031100*    PARANOID CHECK - THE ROW WE JUST BUILT SHOULD NEVER COME
031200*    BACK BLANK; IF IT DOES, THE SUBSCRIPT MATH ABOVE IS WRONG.
031300     SET PT-ALT-IDX TO PAPERS-LOADED.
031400     IF PT-ROW-ALT(PT-ALT-IDX) = SPACES
031500         MOVE "Y" TO DL-REJECT-SW.
031600 060-EXIT.
031700     EXIT.
031800
031900 100-MAINLINE.
032000     MOVE "100-MAINLINE" TO PARA-NAME.
032100     PERFORM 110-APPLY-OUTCOME-FILTER THRU 110-EXIT.
032200     PERFORM 900-READ-EFCTSIZE THRU 900-EXIT.
032300 100-EXIT.
032400     EXIT.
032500
032600*    BLANK FILTER: TAKE THE FIRST EFFECT SIZE SEEN FOR EACH PAPER.
032700*    NAMED FILTER: TAKE EVERY RECORD MATCHING THE OUTCOME NAME.
032800 110-APPLY-OUTCOME-FILTER.                                        DK100205
032900     MOVE "110-APPLY-OUTCOME-FILTER" TO PARA-NAME.
033000     IF OF-FILTER-IS-BLANK
033100         PERFORM 120-CHECK-PAPER-SEEN THRU 120-EXIT
033200         IF PAPER-SEEN-BEFORE
033300             GO TO 110-EXIT
033400         END-IF
033500         MOVE "N" TO ST-ADDED-SW
033600         PERFORM 150-ADD-STUDY THRU 150-EXIT
033700         IF ST-ADDED
033800             SET PS-IDX TO STUDIES-SEEN
033900             MOVE ES-PAPER-ID TO PS-PAPER-ID(PS-IDX)
034000         END-IF
034100     ELSE
034200         IF ES-OUTCOME = OF-FILTER-VALUE
034300             PERFORM 150-ADD-STUDY THRU 150-EXIT
034400         END-IF.
034500 110-EXIT.
034600     EXIT.
034700
034800 120-CHECK-PAPER-SEEN.
034900     MOVE "N" TO SEEN-BEFORE-SW.
035000     MOVE "N" TO WK-DONE-SW.
035100     PERFORM 125-TEST-SEEN-ROW THRU 125-EXIT
035200         VARYING PS-IDX FROM 1 BY 1
035300         UNTIL PS-IDX > STUDIES-SEEN OR WK-DONE.
035400 120-EXIT.
035500     EXIT.
035600
035700 125-TEST-SEEN-ROW.
035800     IF PS-PAPER-ID(PS-IDX) = ES-PAPER-ID
035900         MOVE "Y" TO SEEN-BEFORE-SW
036000         MOVE "Y" TO WK-DONE-SW.
036100 125-EXIT.
036200     EXIT.
036300
036400 150-ADD-STUDY.
036500     MOVE "150-ADD-STUDY" TO PARA-NAME.
036600     IF ES-SE = ZERO
036700         GO TO 150-EXIT.
036800     IF STUDIES-SEEN > 500
036900         MOVE "Y" TO DL-REJECT-SW
037000         GO TO 150-EXIT.
037100     MOVE "Y" TO ST-ADDED-SW.
037200     ADD +1 TO STUDIES-SEEN.
037300     MOVE STUDIES-SEEN TO ST-COUNT.
037400     SET ST-IDX TO STUDIES-SEEN.
037500     MOVE ES-PAPER-ID TO ST-PAPER-ID(ST-IDX).
037600     MOVE ES-D        TO ST-D(ST-IDX).
037700     MOVE ES-SE        TO ST-SE(ST-IDX).
037800     MOVE "STUDY LABEL NOT FOUND ON PAPER MASTER"
037900          TO ST-LABEL(ST-IDX).
038000     MOVE "N" TO WK-DONE-SW.
038100     PERFORM 160-SEARCH-PAPER THRU 160-EXIT
038200         VARYING PT-IDX FROM 1 BY 1
038300         UNTIL PT-IDX > PAPERS-LOADED OR WK-DONE.
038400     SET ST-ALT-IDX TO ST-IDX.
038500     IF ST-ROW-ALT(ST-ALT-IDX) = SPACES
038600         MOVE "Y" TO DL-REJECT-SW.
038700 150-EXIT.
038800     EXIT.
038900
039000 160-SEARCH-PAPER.
039100     IF PT-PAPER-ID(PT-IDX) = ES-PAPER-ID
039200         MOVE PT-TITLE(PT-IDX) TO ST-LABEL(ST-IDX)
039300         MOVE "Y" TO WK-DONE-SW.
039400 160-EXIT.
039500     EXIT.
039600
039700 200-VALIDATE-STUDY-COUNT.                                        AK071794
039800     MOVE "200-VALIDATE-STUDY-COUNT" TO PARA-NAME.
039900     IF ST-COUNT < 2
040000         MOVE "Y" TO DL-REJECT-SW
040100         MOVE "fewer than two qualifying studies"
040200              TO DL-REJECT-REASON
040300         GO TO 200-EXIT.
040400     MOVE "N" TO WK-DONE-SW.
040500     PERFORM 210-TEST-SE-POSITIVE THRU 210-EXIT
040600         VARYING ST-IDX FROM 1 BY 1
040700         UNTIL ST-IDX > ST-COUNT OR WK-DONE.
040800 200-EXIT.
040900     EXIT.
041000
041100 210-TEST-SE-POSITIVE.
041200     IF ST-SE(ST-IDX) NOT GREATER THAN ZERO
041300         MOVE "Y" TO DL-REJECT-SW
041400         MOVE "a study standard error was not positive"
041500              TO DL-REJECT-REASON
041600         MOVE "Y" TO WK-DONE-SW.
041700 210-EXIT.
041800     EXIT.
041900
042000*    FIXED-EFFECT WEIGHTS, POOLED MEAN, Q, C, TAU-SQUARED, I-SQ
042100 300-FIXED-EFFECT.
042200     MOVE "300-FIXED-EFFECT" TO PARA-NAME.
042300     MOVE ZERO TO DL-W-SUM, DL-WSQ-SUM, DL-WY-SUM.
042400     PERFORM 310-ACCUM-FIXED-WEIGHT THRU 310-EXIT
042500         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > ST-COUNT.
042600     COMPUTE DL-FIXED-MEAN ROUNDED = DL-WY-SUM / DL-W-SUM.
042700
042800     MOVE ZERO TO DL-Q.
042900     PERFORM 320-ACCUM-Q THRU 320-EXIT
043000         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > ST-COUNT.
043100
043200     COMPUTE DL-DF = ST-COUNT - 1.
043300     COMPUTE DL-C-STAT ROUNDED =
043400         DL-W-SUM - (DL-WSQ-SUM / DL-W-SUM).
043500
043600     IF DL-C-STAT = ZERO
043700         MOVE ZERO TO DL-TAU2
043800     ELSE
043900         COMPUTE DL-TAU2 ROUNDED =
044000             (DL-Q - DL-DF) / DL-C-STAT
044100         IF DL-TAU2 < ZERO
044200             MOVE ZERO TO DL-TAU2
044300         END-IF.
044400
044500     IF DL-Q = ZERO
044600         MOVE ZERO TO DL-I2
044700     ELSE
044800         COMPUTE DL-I2 ROUNDED =
044900             ((DL-Q - DL-DF) / DL-Q) * 100
045000         IF DL-I2 < ZERO
045100             MOVE ZERO TO DL-I2
045200         END-IF.
045300 300-EXIT.
045400     EXIT.
045500
045600 310-ACCUM-FIXED-WEIGHT.
045700     COMPUTE ST-FIXED-WT(ST-IDX) ROUNDED =
045800         1 / (ST-SE(ST-IDX) * ST-SE(ST-IDX)).
045900     ADD ST-FIXED-WT(ST-IDX) TO DL-W-SUM.
046000     COMPUTE DL-WSQ-SUM ROUNDED =
046100         DL-WSQ-SUM +
046200         (ST-FIXED-WT(ST-IDX) * ST-FIXED-WT(ST-IDX)).
046300     COMPUTE DL-WY-SUM ROUNDED =
046400         DL-WY-SUM + (ST-FIXED-WT(ST-IDX) * ST-D(ST-IDX)).
046500 310-EXIT.
046600     EXIT.
046700
046800 320-ACCUM-Q.
046900     COMPUTE DL-DEV ROUNDED = ST-D(ST-IDX) - DL-FIXED-MEAN.
047000     COMPUTE DL-Q ROUNDED =
047100         DL-Q + (ST-FIXED-WT(ST-IDX) * DL-DEV * DL-DEV).
047200 320-EXIT.
047300     EXIT.
047400
047500*    RANDOM-EFFECTS WEIGHTS, POOLED EFFECT, STANDARD ERROR
047600 400-RANDOM-EFFECT.                                               DK090190
047700     MOVE "400-RANDOM-EFFECT" TO PARA-NAME.
047800     MOVE ZERO TO DL-WSTAR-SUM, DL-WSTARY-SUM.
047900     PERFORM 410-ACCUM-RANDOM-WEIGHT THRU 410-EXIT
048000         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > ST-COUNT.
048100
048200     COMPUTE DL-POOLED ROUNDED = DL-WSTARY-SUM / DL-WSTAR-SUM.
048300     COMPUTE DL-POOLED-VAR ROUNDED = 1 / DL-WSTAR-SUM.
048400
048500     MOVE 1 TO ML-FUNCTION.
048600     MOVE DL-POOLED-VAR TO ML-INPUT-VAL.
048700     CALL 'MASTATFN' USING MASTATFN-LINKAGE.
048800     MOVE ML-OUTPUT-VAL TO DL-POOLED-SE.
048900
049000     PERFORM 420-NORMALIZE-WEIGHT THRU 420-EXIT
049100         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > ST-COUNT.
049200     PERFORM 430-PER-STUDY-CI THRU 430-EXIT
049300         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > ST-COUNT.
049400 400-EXIT.
049500     EXIT.
049600
049700 410-ACCUM-RANDOM-WEIGHT.
049800     COMPUTE ST-RANDOM-WT(ST-IDX) ROUNDED =
049900         1 / ((ST-SE(ST-IDX) * ST-SE(ST-IDX)) + DL-TAU2).
050000     ADD ST-RANDOM-WT(ST-IDX) TO DL-WSTAR-SUM.
050100     COMPUTE DL-WSTARY-SUM ROUNDED =
050200         DL-WSTARY-SUM +
050300         (ST-RANDOM-WT(ST-IDX) * ST-D(ST-IDX)).
050400 410-EXIT.
050500     EXIT.
050600
050700 420-NORMALIZE-WEIGHT.
050800     COMPUTE ST-NORM-WT(ST-IDX) ROUNDED =
050900         ST-RANDOM-WT(ST-IDX) / DL-WSTAR-SUM.
051000 420-EXIT.
051100     EXIT.
051200
051300*    PER-STUDY CI USES THE FIXED 1.96 MULTIPLIER - ONLY THE
051400*    POOLED CI USES THE T-DISTRIBUTION CRITICAL VALUE
051500 430-PER-STUDY-CI.                                                TG041592
051600     COMPUTE DL-PER-STUDY-HALF ROUNDED = 1.96 * ST-SE(ST-IDX).
051700     COMPUTE ST-CI-LOW(ST-IDX) ROUNDED =
051800         ST-D(ST-IDX) - DL-PER-STUDY-HALF.
051900     COMPUTE ST-CI-HIGH(ST-IDX) ROUNDED =
052000         ST-D(ST-IDX) + DL-PER-STUDY-HALF.
052100 430-EXIT.
052200     EXIT.
052300
052400*    POOLED 95 PCT CI, POOLED T-TEST P-VALUE, Q CHI-SQUARE
052500*    P-VALUE
052600 500-SIGNIFICANCE.
052700     MOVE "500-SIGNIFICANCE" TO PARA-NAME.
052800     MOVE 2 TO ML-FUNCTION.
052900     MOVE DL-DF TO ML-DF.
053000     IF ML-DF-EDIT NOT NUMERIC
053100         MOVE "Y" TO DL-REJECT-SW
053200         GO TO 500-EXIT.
053300     MOVE ZERO TO ML-INPUT-VAL.
053400     CALL 'MASTATFN' USING MASTATFN-LINKAGE.
053500     MOVE ML-OUTPUT-VAL TO DL-T-CRIT.
053600
053700     COMPUTE DL-CI-HALF-WIDTH ROUNDED = DL-T-CRIT * DL-POOLED-SE.
053800
053900     MOVE 3 TO ML-FUNCTION.
054000     MOVE DL-DF TO ML-DF.
054100     IF DL-POOLED-SE = ZERO
054200         MOVE ZERO TO DL-T-STAT
054300     ELSE
054400         COMPUTE DL-T-STAT ROUNDED = DL-POOLED / DL-POOLED-SE.
054500     IF DL-T-STAT < ZERO
054600         COMPUTE DL-ABS-T-STAT = DL-T-STAT * -1
054700     ELSE
054800         MOVE DL-T-STAT TO DL-ABS-T-STAT.
054900     MOVE DL-ABS-T-STAT TO ML-INPUT-VAL.
055000     CALL 'MASTATFN' USING MASTATFN-LINKAGE.
055100     MOVE ML-OUTPUT-VAL TO DL-T-PVALUE.
055200
055300     MOVE 4 TO ML-FUNCTION.
055400     MOVE DL-DF TO ML-DF.
055500     MOVE DL-Q TO ML-INPUT-VAL.
055600     CALL 'MASTATFN' USING MASTATFN-LINKAGE.
055700     MOVE ML-OUTPUT-VAL TO DL-Q-PVALUE.
055800
055900     IF DL-I2 < 25
056000         MOVE "Low"          TO DL-HETERO-TEXT
056100     ELSE IF DL-I2 < 50
056200         MOVE "Moderate"     TO DL-HETERO-TEXT
056300     ELSE IF DL-I2 < 75
056400         MOVE "Substantial"  TO DL-HETERO-TEXT
056500     ELSE
056600         MOVE "Considerable" TO DL-HETERO-TEXT.
056700 500-EXIT.
056800     EXIT.
056900
057000 700-WRITE-METAOUT.                                               MM062596
057100     MOVE "700-WRITE-METAOUT" TO PARA-NAME.
057200     PERFORM 710-WRITE-STUDY-LINE THRU 710-EXIT
057300         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > ST-COUNT.
057400
057500     MOVE DL-POOLED           TO MA-POOLED.
057600     COMPUTE MA-CI-LOW  = DL-POOLED - DL-CI-HALF-WIDTH.
057700     COMPUTE MA-CI-HIGH = DL-POOLED + DL-CI-HALF-WIDTH.
057800     MOVE DL-T-PVALUE         TO MA-PVALUE.
057900     MOVE DL-TAU2             TO MA-TAU2.
058000     MOVE DL-I2               TO MA-I2.
058100     MOVE DL-Q                TO MA-Q.
058200     MOVE DL-Q-PVALUE         TO MA-Q-PVALUE.
058300     MOVE ST-COUNT            TO MA-N-STUDIES.
058400     MOVE DL-HETERO-TEXT      TO MA-HETERO-TEXT.
058500     MOVE "T"                 TO MA-REC-TYPE.
058600     WRITE METAOUT-REC FROM META-SUMMARY.
058700 700-EXIT.
058800     EXIT.
058900
059000 710-WRITE-STUDY-LINE.
059100     MOVE "D"                 TO MS-REC-TYPE.
059200     MOVE ST-PAPER-ID(ST-IDX) TO MS-PAPER-ID.
059300     MOVE ST-LABEL(ST-IDX)    TO MS-LABEL.
059400     MOVE ST-D(ST-IDX)        TO MS-D.
059500     MOVE ST-SE(ST-IDX)       TO MS-SE.
059600     MOVE ST-NORM-WT(ST-IDX)  TO MS-WEIGHT.
059700     MOVE ST-CI-LOW(ST-IDX)   TO MS-CI-LOW.
059800     MOVE ST-CI-HIGH(ST-IDX)  TO MS-CI-HIGH.
059900     WRITE METAOUT-REC FROM META-STUDY-RESULT-RECORD.
060000 710-EXIT.
060100     EXIT.
060200
060300 790-WRITE-REJECT.
060400     MOVE "790-WRITE-REJECT" TO PARA-NAME.
060500     MOVE SPACES TO METAOUT-REC.
060600     STRING "RUN REJECTED - " DELIMITED BY SIZE
060700            DL-REJECT-REASON  DELIMITED BY SIZE
060800            INTO METAOUT-REC.
060900     WRITE METAOUT-REC.
061000 790-EXIT.
061100     EXIT.
061200
061300 800-OPEN-FILES.
061400     MOVE "800-OPEN-FILES" TO PARA-NAME.
061500     OPEN INPUT OUTFILT-FILE, EFCTSIZE-FILE, PAPERS-FILE.
061600     OPEN OUTPUT METAOUT-FILE, SYSOUT.
061700 800-EXIT.
061800     EXIT.
061900
062000 850-CLOSE-FILES.
062100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
062200     CLOSE OUTFILT-FILE, EFCTSIZE-FILE, PAPERS-FILE,
062300           METAOUT-FILE, SYSOUT.
062400 850-EXIT.
062500     EXIT.
062600
062700 900-READ-EFCTSIZE.
062800     MOVE "900-READ-EFCTSIZE" TO PARA-NAME.
062900     READ EFCTSIZE-FILE INTO EFFECT-SIZE-RECORD
063000         AT END
063100             MOVE "N" TO MORE-DATA-SW
063200             GO TO 900-EXIT
063300     END-READ.
063400     ADD +1 TO RECORDS-READ.
063500 900-EXIT.
063600     EXIT.
063700
063800 900-CLEANUP.
063900     MOVE "900-CLEANUP" TO PARA-NAME.
064000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064100     DISPLAY "** EFFECT SIZE RECORDS READ **".
064200     DISPLAY  RECORDS-READ.
064300     DISPLAY "** STUDIES POOLED **".
064400     DISPLAY  ST-COUNT.
064500     DISPLAY "******** NORMAL END OF JOB METANALZ ********".
064600 900-EXIT.
064700     EXIT.
064800
064900 1000-ABEND-RTN.
065000     WRITE SYSOUT-REC FROM ABEND-REC.
065100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065200     DISPLAY "*** ABNORMAL END - METANALZ ***" UPON CONSOLE.
065300     DIVIDE ZERO-VAL INTO ONE-VAL.
