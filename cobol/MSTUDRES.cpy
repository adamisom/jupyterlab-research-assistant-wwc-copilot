000100******************************************************************
000200*    MSTUDRES  -  META-ANALYSIS PER-STUDY AND POOLED RESULT      *
000300*    WRITTEN BY METANALZ, READ BACK BY EXPFMT FOR THE CSV AND    *
000400*    SYNTHESIS-REPORT EXPORTS.                                   *
000500******************************************************************
000600 01  META-STUDY-RESULT-RECORD.
000700     05  MS-REC-TYPE             PIC X(01).
000800         88  MS-STUDY-DETAIL         VALUE "D".
000900     05  MS-PAPER-ID             PIC 9(05).
001000     05  MS-LABEL                PIC X(40).
001100     05  MS-D                    PIC S9(02)V9(4).
001200     05  MS-SE                   PIC 9(02)V9(4).
001300     05  MS-WEIGHT               PIC 9V9(6).
001400     05  MS-CI-LOW               PIC S9(02)V9(4).
001500     05  MS-CI-HIGH              PIC S9(02)V9(4).
001600     05  FILLER                  PIC X(13).
001700
001800******************************************************************
001900*    POOLED-RESULT AND HETEROGENEITY-STATISTICS SUMMARY LINE     *
002000*    MS-REC-TYPE/MA-REC-TYPE SHARE THE SAME BYTE POSITION SO     *
002100*    EXPFMT CAN TELL THE TWO RECORD SHAPES APART ON THE WAY IN.  *
002200******************************************************************
002300 01  META-SUMMARY.
002400     05  MA-REC-TYPE             PIC X(01).
002500         88  MA-POOLED-SUMMARY       VALUE "T".
002600     05  MA-POOLED               PIC S9(02)V9(4).
002700     05  MA-CI-LOW               PIC S9(02)V9(4).
002800     05  MA-CI-HIGH              PIC S9(02)V9(4).
002900     05  MA-PVALUE               PIC 9V9(4).
003000     05  MA-TAU2                 PIC 9(02)V9(6).
003100     05  MA-I2                   PIC 9(03)V9(2).
003200     05  MA-Q                    PIC 9(04)V9(4).
003300     05  MA-Q-PVALUE             PIC 9V9(4).
003400     05  MA-N-STUDIES            PIC 9(03).
003500     05  MA-HETERO-TEXT          PIC X(15).
003600     05  FILLER                  PIC X(08).
